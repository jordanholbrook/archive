000100*----------------------------------------------------------*
000110*    RCVRND   -  ROUND-TOTAL RECORD LAYOUT                  *
000120*    ONE RECORD PER ROUND PER ELECTION.                     *
000130*    PREFIX RCVR- USED THROUGHOUT.                          *
000140*----------------------------------------------------------*
000150 01  RCV-ROUND-REC.
000160     05  RCVR-ELECTION-ID            PIC X(60).
000170     05  RCVR-ROUND                  PIC 9(02).
000180     05  RCVR-TOTAL-VOTES            PIC 9(09).
000190     05  RCVR-EXHAUSTED              PIC 9(09).
000200     05  RCVR-OVERVOTES              PIC 9(09).
000210     05  FILLER                      PIC X(11).
