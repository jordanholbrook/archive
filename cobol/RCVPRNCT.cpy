000100*----------------------------------------------------------*
000110*    RCVPRNCT -  COMMON PRINT-CONTROL AND RUN-DATE WORK     *
000120*    AREA, SHARED BY ALL OF THIS SYSTEM'S REPORT PROGRAMS.  *
000130*    CARRIED FORWARD FROM THE SHOP STANDARD PRINTCTL BLOCK. *
000140*----------------------------------------------------------*
000150 01  WS-CURRENT-DATE-DATA.
000160     05  WS-CURRENT-DATE.
000170         10  WS-CURRENT-YY           PIC 9(04).
000180         10  WS-CURRENT-MM           PIC 9(02).
000190         10  WS-CURRENT-DD           PIC 9(02).
000200     05  WS-CURRENT-TIME.
000210         10  WS-CURRENT-HH           PIC 9(02).
000220         10  WS-CURRENT-MN           PIC 9(02).
000230         10  WS-CURRENT-SS           PIC 9(02).
000240         10  WS-CURRENT-MS           PIC 9(02).
000250*----------------------------------------------------------*
000260 01  PRINTER-CONTROL-FIELDS.
000270     05  LINE-SPACEING               PIC 9(02) COMP VALUE 1.
000280     05  LINE-COUNT                  PIC 9(03) COMP VALUE 999.
000290     05  LINES-ON-PAGE               PIC 9(03) COMP VALUE 56.
000300     05  PAGE-COUNT                  PIC 9(04) COMP VALUE 1.
