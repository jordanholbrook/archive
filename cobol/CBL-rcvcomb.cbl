000100*===============================================================*
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.    RCVCOMB.
000130 AUTHOR.        T HARLOW.
000140 INSTALLATION.  STATE BOARD OF ELECTIONS - DATA PROCESSING.
000150 DATE-WRITTEN.  03/14/1988.
000160 DATE-COMPILED.
000170 SECURITY.      NON-CONFIDENTIAL.
000180*-----------------------------------------------------------*
000190* PROGRAM NAME:    RCVCOMB
000200* ORIGINAL AUTHOR: T HARLOW
000210*
000220* PURPOSE: COMBINES THE CLEANED RCV FILES SUBMITTED BY THE
000230*          THREE REGIONAL OFFICES (NORTH, SOUTH, EAST) INTO
000240*          ONE SET OF FOUR STATEWIDE MASTER FILES, WITH A
000250*          TWO-CHARACTER-PADDED SOURCE-KEY PREFIXED ON EVERY
000260*          COMBINED RECORD SO THE ORIGINATING REGION CAN
000270*          ALWAYS BE TRACED BACK.  A REGION WHOSE FILES ARE
000280*          NOT PRESENT THIS RUN IS SKIPPED AND LOGGED RATHER
000290*          THAN ABENDING THE JOB.  EXACT DUPLICATE RECORDS
000300*          ACROSS OR WITHIN REGIONS ARE DROPPED, KEEPING THE
000310*          FIRST OCCURRENCE IN SORTED ORDER.
000320*
000330*-----------------------------------------------------------*
000340* MAINTENANCE LOG
000350*-----------------------------------------------------------*
000360* 03/14/88  T HARLOW     ORIGINAL CODING AND TESTING.
000370* 08/19/89  T HARLOW     ADDED THE EAST REGION FEED -- PREVIOUSLY
000380*                        ONLY NORTH AND SOUTH WERE COMBINED.
000390*                        REQ 89-206.
000400* 02/02/93  D QUINTERO   DUPLICATE-DROP COMPARE WAS ONLY LOOKING
000410*                        AT THE DATA PORTION OF THE RECORD, SO
000420*                        THE SAME ROW FROM TWO REGIONS NEVER
000430*                        COMPARED EQUAL.  SOURCE-KEY IS NOW PART
000440*                        OF THE COMPARE, AS SPEC'D.  REQ 93-047.
000450* 09/28/98  R ACKERMAN   Y2K -- ELECTION-YEAR FIELD WIDENED
000460*                        AHEAD OF THIS PROGRAM. RCV-Y2K1.
000470* 04/11/01  R ACKERMAN   ADDED THE ELECTION-SCORES FEED (FOURTH
000480*                        MASTER FILE) ONCE RCVTIER CAME ONLINE.
000490*                        REQ 01-055.
000500* 10/17/05  M OYELARAN   SKIP REASON TEXT NOW NAMES WHICH OF THE
000510*                        FOUR FILES WAS MISSING INSTEAD OF JUST
000520*                        "FILES NOT AVAILABLE".  REQ 05-233.
000530*===============================================================*
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SOURCE-COMPUTER.  IBM-3090.
000570 OBJECT-COMPUTER.  IBM-3090.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM.
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620     SELECT NORTH-ELECTIONS-FILE  ASSIGN TO NORELCIN
000630         ORGANIZATION IS SEQUENTIAL
000640         FILE STATUS IS WS-NE-STATUS.
000650     SELECT NORTH-CANDIDATES-FILE ASSIGN TO NORCNDIN
000660         ORGANIZATION IS SEQUENTIAL
000670         FILE STATUS IS WS-NC-STATUS.
000680     SELECT NORTH-ROUNDS-FILE     ASSIGN TO NORRNDIN
000690         ORGANIZATION IS SEQUENTIAL
000700         FILE STATUS IS WS-NR-STATUS.
000710     SELECT NORTH-SCORES-FILE     ASSIGN TO NORSCRIN
000720         ORGANIZATION IS SEQUENTIAL
000730         FILE STATUS IS WS-NS-STATUS.
000740     SELECT SOUTH-ELECTIONS-FILE  ASSIGN TO SOUELCIN
000750         ORGANIZATION IS SEQUENTIAL
000760         FILE STATUS IS WS-SE-STATUS.
000770     SELECT SOUTH-CANDIDATES-FILE ASSIGN TO SOUCNDIN
000780         ORGANIZATION IS SEQUENTIAL
000790         FILE STATUS IS WS-SC-STATUS.
000800     SELECT SOUTH-ROUNDS-FILE     ASSIGN TO SOURNDIN
000810         ORGANIZATION IS SEQUENTIAL
000820         FILE STATUS IS WS-SR-STATUS.
000830     SELECT SOUTH-SCORES-FILE     ASSIGN TO SOUSCRIN
000840         ORGANIZATION IS SEQUENTIAL
000850         FILE STATUS IS WS-SS-STATUS.
000860     SELECT EAST-ELECTIONS-FILE   ASSIGN TO EASELCIN
000870         ORGANIZATION IS SEQUENTIAL
000880         FILE STATUS IS WS-EE-STATUS.
000890     SELECT EAST-CANDIDATES-FILE  ASSIGN TO EASCNDIN
000900         ORGANIZATION IS SEQUENTIAL
000910         FILE STATUS IS WS-EC-STATUS.
000920     SELECT EAST-ROUNDS-FILE      ASSIGN TO EASRNDIN
000930         ORGANIZATION IS SEQUENTIAL
000940         FILE STATUS IS WS-ER-STATUS.
000950     SELECT EAST-SCORES-FILE      ASSIGN TO EASSCRIN
000960         ORGANIZATION IS SEQUENTIAL
000970         FILE STATUS IS WS-ES-STATUS.
000980     SELECT MASTER-ELECTIONS-FILE  ASSIGN TO MSTELCOT
000990         ORGANIZATION IS SEQUENTIAL
001000         FILE STATUS IS WS-ME-STATUS.
001010     SELECT MASTER-CANDIDATES-FILE ASSIGN TO MSTCNDOT
001020         ORGANIZATION IS SEQUENTIAL
001030         FILE STATUS IS WS-MC-STATUS.
001040     SELECT MASTER-ROUNDS-FILE     ASSIGN TO MSTRNDOT
001050         ORGANIZATION IS SEQUENTIAL
001060         FILE STATUS IS WS-MR-STATUS.
001070     SELECT MASTER-SCORES-FILE     ASSIGN TO MSTSCROT
001080         ORGANIZATION IS SEQUENTIAL
001090         FILE STATUS IS WS-MS-STATUS.
001100     SELECT COMBINE-REPORT-FILE    ASSIGN TO COMBRPT
001110         ORGANIZATION IS SEQUENTIAL
001120         FILE STATUS IS WS-RPT-STATUS.
001130     SELECT SORT-ELEC-FILE  ASSIGN TO SRTWK01.
001140     SELECT SORT-CAND-FILE  ASSIGN TO SRTWK02.
001150     SELECT SORT-RND-FILE   ASSIGN TO SRTWK03.
001160     SELECT SORT-SCORE-FILE ASSIGN TO SRTWK04.
001170*===============================================================*
001180 DATA DIVISION.
001190 FILE SECTION.
001200*
001210 FD  NORTH-ELECTIONS-FILE
001220     RECORDING MODE IS F.
001230     COPY RCVELEC REPLACING ==RCV-ELECTION-REC== BY
001240                   ==NORTH-ELECTION-REC==, ==RCVE-== BY ==NE-==.
001250*
001260 FD  NORTH-CANDIDATES-FILE
001270     RECORDING MODE IS F.
001280     COPY RCVCAND REPLACING ==RCV-CANDIDATE-REC== BY
001290                  ==NORTH-CANDIDATE-REC==, ==RCVC-== BY ==NC-==.
001300*
001310 FD  NORTH-ROUNDS-FILE
001320     RECORDING MODE IS F.
001330     COPY RCVRND REPLACING ==RCV-ROUND-REC== BY
001340                       ==NORTH-ROUND-REC==, ==RCVR-== BY ==NR-==.
001350*
001360 FD  NORTH-SCORES-FILE
001370     RECORDING MODE IS F.
001380 01  NORTH-SCORE-REC.
001390     05  NS-ELECTION-ID              PIC X(60).
001400     05  NS-TIER                     PIC 9(01).
001410     05  NS-FLAGS                    PIC X(200).
001420     05  FILLER                      PIC X(09).
001430 01  NORTH-SCORE-REC-X REDEFINES NORTH-SCORE-REC
001440                                      PIC X(270).
001450*
001460 FD  SOUTH-ELECTIONS-FILE
001470     RECORDING MODE IS F.
001480     COPY RCVELEC REPLACING ==RCV-ELECTION-REC== BY
001490                   ==SOUTH-ELECTION-REC==, ==RCVE-== BY ==SE-==.
001500*
001510 FD  SOUTH-CANDIDATES-FILE
001520     RECORDING MODE IS F.
001530     COPY RCVCAND REPLACING ==RCV-CANDIDATE-REC== BY
001540                  ==SOUTH-CANDIDATE-REC==, ==RCVC-== BY ==SC-==.
001550*
001560 FD  SOUTH-ROUNDS-FILE
001570     RECORDING MODE IS F.
001580     COPY RCVRND REPLACING ==RCV-ROUND-REC== BY
001590                       ==SOUTH-ROUND-REC==, ==RCVR-== BY ==SR-==.
001600*
001610 FD  SOUTH-SCORES-FILE
001620     RECORDING MODE IS F.
001630 01  SOUTH-SCORE-REC.
001640     05  SS-ELECTION-ID              PIC X(60).
001650     05  SS-TIER                     PIC 9(01).
001660     05  SS-FLAGS                    PIC X(200).
001670     05  FILLER                      PIC X(09).
001680 01  SOUTH-SCORE-REC-X REDEFINES SOUTH-SCORE-REC
001690                                      PIC X(270).
001700*
001710 FD  EAST-ELECTIONS-FILE
001720     RECORDING MODE IS F.
001730     COPY RCVELEC REPLACING ==RCV-ELECTION-REC== BY
001740                    ==EAST-ELECTION-REC==, ==RCVE-== BY ==EE-==.
001750*
001760 FD  EAST-CANDIDATES-FILE
001770     RECORDING MODE IS F.
001780     COPY RCVCAND REPLACING ==RCV-CANDIDATE-REC== BY
001790                   ==EAST-CANDIDATE-REC==, ==RCVC-== BY ==EC-==.
001800*
001810 FD  EAST-ROUNDS-FILE
001820     RECORDING MODE IS F.
001830     COPY RCVRND REPLACING ==RCV-ROUND-REC== BY
001840                        ==EAST-ROUND-REC==, ==RCVR-== BY ==ER-==.
001850*
001860 FD  EAST-SCORES-FILE
001870     RECORDING MODE IS F.
001880 01  EAST-SCORE-REC.
001890     05  ES-ELECTION-ID              PIC X(60).
001900     05  ES-TIER                     PIC 9(01).
001910     05  ES-FLAGS                    PIC X(200).
001920     05  FILLER                      PIC X(09).
001930 01  EAST-SCORE-REC-X REDEFINES EAST-SCORE-REC
001940                                      PIC X(270).
001950*
001960*    THE FOUR MASTER FILES CARRY THE SAME FIELDS AS THE
001970*    REGIONAL FILES ABOVE, WITH SOURCE-KEY PREFIXED.  THEY
001980*    ARE HAND-LAID-OUT RATHER THAN COPIED SINCE COPY DOES
001990*    NOT NEST A SECOND 01-LEVEL RECORD UNDER A SOURCE-KEY
002000*    GROUP.
002010*
002020 FD  MASTER-ELECTIONS-FILE
002030     RECORDING MODE IS F.
002040 01  MASTER-ELECTION-REC.
002050     05  ME-SOURCE-KEY               PIC X(10).
002060     05  ME-ELECTION-ID              PIC X(60).
002070     05  ME-YEAR                     PIC 9(04).
002080     05  ME-STATE                    PIC X(02).
002090     05  ME-OFFICE                   PIC X(30).
002100     05  ME-DIST                     PIC X(10).
002110     05  ME-JURIS                    PIC X(30).
002120     05  ME-ELECTION-TYPE            PIC X(10).
002130     05  ME-PRM-PARTY                PIC X(15).
002140     05  ME-N-CANDS                  PIC 9(03).
002150     05  ME-N-ROUNDS                 PIC 9(02).
002160     05  ME-DATE                     PIC X(10).
002170     05  ME-LEVEL                    PIC X(15).
002180     05  FILLER                      PIC X(09).
002190 01  ME-ELECTION-REC-X REDEFINES MASTER-ELECTION-REC.
002200     05  FILLER                      PIC X(10).
002210     05  ME-ELECTION-DATA            PIC X(200).
002220*
002230 FD  MASTER-CANDIDATES-FILE
002240     RECORDING MODE IS F.
002250 01  MASTER-CANDIDATE-REC.
002260     05  MC-SOURCE-KEY               PIC X(10).
002270     05  MC-ELECTION-ID              PIC X(60).
002280     05  MC-CANDIDATE-ID             PIC X(40).
002290     05  MC-NAME                     PIC X(30).
002300     05  MC-ROUND                    PIC 9(02).
002310     05  MC-VOTES                    PIC 9(09).
002320     05  MC-PERCENTAGE               PIC 9(03)V99.
002330     05  MC-TRANSFER-TEXT            PIC X(12).
002340     05  MC-TRANSFER-ORIG            PIC S9(09).
002350     05  MC-TRANSFER-CALC            PIC S9(09).
002360     05  MC-STATUS                   PIC X(11).
002370     05  FILLER                      PIC X(13).
002380 01  MC-CANDIDATE-REC-X REDEFINES MASTER-CANDIDATE-REC.
002390     05  FILLER                      PIC X(10).
002400     05  MC-CANDIDATE-DATA           PIC X(200).
002410*
002420 FD  MASTER-ROUNDS-FILE
002430     RECORDING MODE IS F.
002440 01  MASTER-ROUND-REC.
002450     05  MR-SOURCE-KEY               PIC X(10).
002460     05  MR-ELECTION-ID              PIC X(60).
002470     05  MR-ROUND                    PIC 9(02).
002480     05  MR-TOTAL-VOTES              PIC 9(09).
002490     05  MR-EXHAUSTED                PIC 9(09).
002500     05  MR-OVERVOTES                PIC 9(09).
002510     05  FILLER                      PIC X(11).
002520 01  MR-ROUND-REC-X REDEFINES MASTER-ROUND-REC.
002530     05  FILLER                      PIC X(10).
002540     05  MR-ROUND-DATA               PIC X(100).
002550*
002560 FD  MASTER-SCORES-FILE
002570     RECORDING MODE IS F.
002580 01  MASTER-SCORE-REC.
002590     05  MS-SOURCE-KEY               PIC X(10).
002600     05  MS-ELECTION-ID              PIC X(60).
002610     05  MS-TIER                     PIC 9(01).
002620     05  MS-FLAGS                    PIC X(200).
002630     05  FILLER                      PIC X(09).
002640 01  MS-SCORE-REC-X REDEFINES MASTER-SCORE-REC.
002650     05  FILLER                      PIC X(10).
002660     05  MS-SCORE-DATA               PIC X(270).
002670*
002680 FD  COMBINE-REPORT-FILE
002690     RECORDING MODE IS F.
002700 01  RPT-PRINT-LINE                  PIC X(132).
002710*
002720*    SORT WORK RECORDS MIRROR THE FOUR MASTER LAYOUTS ABOVE,
002730*    PREFIX X- SO THE INPUT/OUTPUT PROCEDURES CAN TELL SORT
002740*    FIELDS APART FROM REGIONAL AND MASTER FIELDS AT A GLANCE.
002750*
002760 SD  SORT-ELEC-FILE.
002770 01  SORT-ELEC-REC.
002780     05  XE-SOURCE-KEY               PIC X(10).
002790     05  XE-ELECTION-ID              PIC X(60).
002800     05  FILLER                      PIC X(140).
002810 01  XE-ELEC-REC-X REDEFINES SORT-ELEC-REC.
002820     05  FILLER                      PIC X(10).
002830     05  XE-ELECTION-DATA            PIC X(200).
002840*
002850 SD  SORT-CAND-FILE.
002860 01  SORT-CAND-REC.
002870     05  XC-SOURCE-KEY               PIC X(10).
002880     05  XC-ELECTION-ID              PIC X(60).
002890     05  XC-CANDIDATE-ID             PIC X(40).
002900     05  XC-ROUND                    PIC 9(02).
002910     05  FILLER                      PIC X(98).
002920 01  XC-CAND-REC-X REDEFINES SORT-CAND-REC.
002930     05  FILLER                      PIC X(10).
002940     05  XC-CANDIDATE-DATA           PIC X(200).
002950*
002960 SD  SORT-RND-FILE.
002970 01  SORT-RND-REC.
002980     05  XR-SOURCE-KEY               PIC X(10).
002990     05  XR-ELECTION-ID              PIC X(60).
003000     05  XR-ROUND                    PIC 9(02).
003010     05  FILLER                      PIC X(38).
003020 01  XR-RND-REC-X REDEFINES SORT-RND-REC.
003030     05  FILLER                      PIC X(10).
003040     05  XR-ROUND-DATA                PIC X(100).
003050*
003060 SD  SORT-SCORE-FILE.
003070 01  SORT-SCORE-REC.
003080     05  XS-SOURCE-KEY               PIC X(10).
003090     05  XS-ELECTION-ID              PIC X(60).
003100     05  FILLER                      PIC X(210).
003110 01  XS-SCORE-REC-X REDEFINES SORT-SCORE-REC.
003120     05  FILLER                      PIC X(10).
003130     05  XS-SCORE-DATA               PIC X(270).
003140*===============================================================*
003150 WORKING-STORAGE SECTION.
003160 COPY RCVPRNCT.
003170*
003180 01  WS-FILE-STATUS-FIELDS.
003190     05  WS-NE-STATUS                PIC X(02).
003200     05  WS-NC-STATUS                PIC X(02).
003210     05  WS-NR-STATUS                PIC X(02).
003220     05  WS-NS-STATUS                PIC X(02).
003230     05  WS-SE-STATUS                PIC X(02).
003240     05  WS-SC-STATUS                PIC X(02).
003250     05  WS-SR-STATUS                PIC X(02).
003260     05  WS-SS-STATUS                PIC X(02).
003270     05  WS-EE-STATUS                PIC X(02).
003280     05  WS-EC-STATUS                PIC X(02).
003290     05  WS-ER-STATUS                PIC X(02).
003300     05  WS-ES-STATUS                PIC X(02).
003310     05  WS-ME-STATUS                PIC X(02).
003320     05  WS-MC-STATUS                PIC X(02).
003330     05  WS-MR-STATUS                PIC X(02).
003340     05  WS-MS-STATUS                PIC X(02).
003350     05  WS-RPT-STATUS               PIC X(02).
003360     05  FILLER                      PIC X(06).
003370*
003380 01  WS-EOF-SWITCHES.
003390     05  WS-NE-EOF-SW                PIC X(01).
003400         88  WS-NE-EOF                       VALUE 'Y'.
003410     05  WS-NC-EOF-SW                PIC X(01).
003420         88  WS-NC-EOF                       VALUE 'Y'.
003430     05  WS-NR-EOF-SW                PIC X(01).
003440         88  WS-NR-EOF                       VALUE 'Y'.
003450     05  WS-NS-EOF-SW                PIC X(01).
003460         88  WS-NS-EOF                       VALUE 'Y'.
003470     05  WS-SE-EOF-SW                PIC X(01).
003480         88  WS-SE-EOF                       VALUE 'Y'.
003490     05  WS-SC-EOF-SW                PIC X(01).
003500         88  WS-SC-EOF                       VALUE 'Y'.
003510     05  WS-SR-EOF-SW                PIC X(01).
003520         88  WS-SR-EOF                       VALUE 'Y'.
003530     05  WS-SS-EOF-SW                PIC X(01).
003540         88  WS-SS-EOF                       VALUE 'Y'.
003550     05  WS-EE-EOF-SW                PIC X(01).
003560         88  WS-EE-EOF                       VALUE 'Y'.
003570     05  WS-EC-EOF-SW                PIC X(01).
003580         88  WS-EC-EOF                       VALUE 'Y'.
003590     05  WS-ER-EOF-SW                PIC X(01).
003600         88  WS-ER-EOF                       VALUE 'Y'.
003610     05  WS-ES-EOF-SW                PIC X(01).
003620         88  WS-ES-EOF                       VALUE 'Y'.
003630     05  WS-SORT-ELEC-EOF-SW         PIC X(01).
003640         88  WS-SORT-ELEC-EOF                VALUE 'Y'.
003650     05  WS-SORT-CAND-EOF-SW         PIC X(01).
003660         88  WS-SORT-CAND-EOF                VALUE 'Y'.
003670     05  WS-SORT-RND-EOF-SW          PIC X(01).
003680         88  WS-SORT-RND-EOF                 VALUE 'Y'.
003690     05  WS-SORT-SCORE-EOF-SW        PIC X(01).
003700         88  WS-SORT-SCORE-EOF               VALUE 'Y'.
003710     05  FILLER                      PIC X(08).
003720*
003730 01  WS-JURIS-TABLE.
003740     05  WS-JURIS-ENTRY OCCURS 3 TIMES
003750             INDEXED BY WS-JUR-IDX.
003760         10  WS-JUR-SOURCE-KEY       PIC X(10).
003770         10  WS-JUR-PRESENT-SW       PIC X(01).
003780             88  WS-JUR-PRESENT              VALUE 'Y'.
003790             88  WS-JUR-ABSENT               VALUE 'N'.
003800         10  WS-JUR-SKIP-REASON      PIC X(40).
003810         10  FILLER                  PIC X(05).
003820     05  FILLER                      PIC X(08).
003830*
003840 77  WS-JUR-OK-SW                    PIC X(01).
003850     88  WS-JUR-OK                           VALUE 'Y'.
003860     88  WS-JUR-NOT-OK                       VALUE 'N'.
003870 77  WS-FAIL-REASON                  PIC X(40).
003880*
003890 77  WS-ELEC-COMBINED-COUNT          PIC S9(05) COMP VALUE 0.
003900 77  WS-ELEC-DUP-COUNT               PIC S9(05) COMP VALUE 0.
003910 77  WS-CAND-COMBINED-COUNT          PIC S9(05) COMP VALUE 0.
003920 77  WS-CAND-DUP-COUNT               PIC S9(05) COMP VALUE 0.
003930 77  WS-RND-COMBINED-COUNT           PIC S9(05) COMP VALUE 0.
003940 77  WS-RND-DUP-COUNT                PIC S9(05) COMP VALUE 0.
003950 77  WS-SCORE-COMBINED-COUNT         PIC S9(05) COMP VALUE 0.
003960 77  WS-SCORE-DUP-COUNT              PIC S9(05) COMP VALUE 0.
003970*
003980 01  WS-PREVIOUS-RECORD-AREAS.
003990     05  WS-PREV-ELEC-REC            PIC X(210)
004000                                      VALUE HIGH-VALUES.
004010     05  WS-PREV-CAND-REC            PIC X(210)
004020                                      VALUE HIGH-VALUES.
004030     05  WS-PREV-RND-REC             PIC X(110)
004040                                      VALUE HIGH-VALUES.
004050     05  WS-PREV-SCORE-REC           PIC X(280)
004060                                      VALUE HIGH-VALUES.
004070     05  FILLER                      PIC X(08).
004080*
004090*    REPORT PRINT-LINE AREAS
004100*
004110 01  WS-RPT-TITLE-LINE.
004120     05  FILLER                      PIC X(10) VALUE SPACE.
004130     05  FILLER                      PIC X(46)
004140         VALUE 'RCV PIPELINE - REGIONAL FILE COMBINE REPORT'.
004150     05  FILLER                      PIC X(76) VALUE SPACE.
004160*
004170 01  WS-RPT-SEPARATOR-LINE.
004180     05  FILLER                      PIC X(70) VALUE ALL '='.
004190     05  FILLER                      PIC X(62) VALUE SPACE.
004200*
004210 01  WS-RPT-HEADER-LINE.
004220     05  FILLER                      PIC X(10)
004230         VALUE 'RUN DATE: '.
004240     05  RL-RUN-MM                   PIC 9(02).
004250     05  FILLER                      PIC X(01) VALUE '/'.
004260     05  RL-RUN-DD                   PIC 9(02).
004270     05  FILLER                      PIC X(01) VALUE '/'.
004280     05  RL-RUN-YY                   PIC 9(04).
004290     05  FILLER                      PIC X(112) VALUE SPACE.
004300*
004310 01  WS-RPT-REGION-LINE.
004320     05  FILLER                      PIC X(08) VALUE 'REGION: '.
004330     05  RL-REGION-KEY               PIC X(10).
004340     05  FILLER                      PIC X(08) VALUE SPACE.
004350     05  RL-REGION-STATUS            PIC X(09).
004360     05  FILLER                      PIC X(04) VALUE SPACE.
004370     05  RL-REGION-REASON            PIC X(40).
004380     05  FILLER                      PIC X(53) VALUE SPACE.
004390*
004400 01  WS-RPT-COUNT-LINE.
004410     05  FILLER                      PIC X(24).
004420     05  RL-COMBINED-COUNT           PIC ZZZZ9.
004430     05  FILLER                      PIC X(03) VALUE SPACE.
004440     05  FILLER                      PIC X(17)
004450         VALUE 'DUPLICATES DROPPED '.
004460     05  RL-DUP-COUNT                PIC ZZZZ9.
004470     05  FILLER                      PIC X(80) VALUE SPACE.
004480*
004490 01  WS-RPT-BLANK-LINE               PIC X(132) VALUE SPACE.
004500*===============================================================*
004510 PROCEDURE DIVISION.
004520*
004530 0000-MAIN-ROUTINE.
004540     PERFORM 1000-OPEN-OUTPUTS.
004550     PERFORM 1100-INIT-JURIS-TABLE.
004560     PERFORM 1200-PROBE-NORTH.
004570     PERFORM 1300-PROBE-SOUTH.
004580     PERFORM 1400-PROBE-EAST.
004590     PERFORM 2000-COMBINE-ELECTIONS.
004600     PERFORM 2100-COMBINE-CANDIDATES.
004610     PERFORM 2200-COMBINE-ROUNDS.
004620     PERFORM 2300-COMBINE-SCORES.
004630     PERFORM 8500-WRITE-SUMMARY-REPORT.
004640     PERFORM 9000-CLOSE-REMAINING-FILES.
004650     GOBACK.
004660*
004670*----------------------------------------------------------*
004680*    1000 SERIES -- OPEN OUTPUTS, INIT TABLE, PROBE REGIONS
004690*----------------------------------------------------------*
004700 1000-OPEN-OUTPUTS.
004710     OPEN OUTPUT MASTER-ELECTIONS-FILE
004720                 MASTER-CANDIDATES-FILE
004730                 MASTER-ROUNDS-FILE
004740                 MASTER-SCORES-FILE
004750                 COMBINE-REPORT-FILE.
004760*
004770 1100-INIT-JURIS-TABLE.
004780     MOVE 'NORTH'      TO WS-JUR-SOURCE-KEY (1).
004790     MOVE 'SOUTH'      TO WS-JUR-SOURCE-KEY (2).
004800     MOVE 'EAST'       TO WS-JUR-SOURCE-KEY (3).
004810     MOVE 'N'          TO WS-JUR-PRESENT-SW (1).
004820     MOVE 'N'          TO WS-JUR-PRESENT-SW (2).
004830     MOVE 'N'          TO WS-JUR-PRESENT-SW (3).
004840     MOVE SPACE        TO WS-JUR-SKIP-REASON (1).
004850     MOVE SPACE        TO WS-JUR-SKIP-REASON (2).
004860     MOVE SPACE        TO WS-JUR-SKIP-REASON (3).
004870*
004880*    REGION PROBES -- EACH REGION'S FOUR INPUT FILES ARE
004890*    FIXED, COMPILE-TIME SELECTS (NO DYNAMIC FILE OPEN IN
004900*    THIS SHOP'S COBOL), SO EACH REGION GETS ITS OWN PROBE
004910*    PARAGRAPH.  A REGION IS MARKED PRESENT ONLY IF ALL
004920*    FOUR OF ITS FILES OPEN CLEAN; OTHERWISE WHATEVER DID
004930*    OPEN IS CLOSED AGAIN AND THE REGION IS SKIPPED.
004940*
004950 1200-PROBE-NORTH.
004960     MOVE 'Y' TO WS-JUR-OK-SW.
004970     MOVE SPACE TO WS-FAIL-REASON.
004980     OPEN INPUT NORTH-ELECTIONS-FILE.
004990     IF WS-NE-STATUS NOT = '00'
005000         MOVE 'N' TO WS-JUR-OK-SW
005010         MOVE 'ELECTIONS FILE NOT AVAILABLE' TO WS-FAIL-REASON
005020     END-IF.
005030     IF WS-JUR-OK
005040         OPEN INPUT NORTH-CANDIDATES-FILE
005050         IF WS-NC-STATUS NOT = '00'
005060             MOVE 'N' TO WS-JUR-OK-SW
005070             MOVE 'CANDIDATES FILE NOT AVAILABLE'
005080                 TO WS-FAIL-REASON
005090             CLOSE NORTH-ELECTIONS-FILE
005100         END-IF
005110     END-IF.
005120     IF WS-JUR-OK
005130         OPEN INPUT NORTH-ROUNDS-FILE
005140         IF WS-NR-STATUS NOT = '00'
005150             MOVE 'N' TO WS-JUR-OK-SW
005160             MOVE 'ROUNDS FILE NOT AVAILABLE' TO WS-FAIL-REASON
005170             CLOSE NORTH-ELECTIONS-FILE
005180                   NORTH-CANDIDATES-FILE
005190         END-IF
005200     END-IF.
005210     IF WS-JUR-OK
005220         OPEN INPUT NORTH-SCORES-FILE
005230         IF WS-NS-STATUS NOT = '00'
005240             MOVE 'N' TO WS-JUR-OK-SW
005250             MOVE 'SCORES FILE NOT AVAILABLE' TO WS-FAIL-REASON
005260             CLOSE NORTH-ELECTIONS-FILE
005270                   NORTH-CANDIDATES-FILE
005280                   NORTH-ROUNDS-FILE
005290         END-IF
005300     END-IF.
005310     IF WS-JUR-OK
005320         MOVE 'Y' TO WS-JUR-PRESENT-SW (1)
005330     ELSE
005340         MOVE 'N' TO WS-JUR-PRESENT-SW (1)
005350         MOVE WS-FAIL-REASON TO WS-JUR-SKIP-REASON (1)
005360     END-IF.
005370*
005380 1300-PROBE-SOUTH.
005390     MOVE 'Y' TO WS-JUR-OK-SW.
005400     MOVE SPACE TO WS-FAIL-REASON.
005410     OPEN INPUT SOUTH-ELECTIONS-FILE.
005420     IF WS-SE-STATUS NOT = '00'
005430         MOVE 'N' TO WS-JUR-OK-SW
005440         MOVE 'ELECTIONS FILE NOT AVAILABLE' TO WS-FAIL-REASON
005450     END-IF.
005460     IF WS-JUR-OK
005470         OPEN INPUT SOUTH-CANDIDATES-FILE
005480         IF WS-SC-STATUS NOT = '00'
005490             MOVE 'N' TO WS-JUR-OK-SW
005500             MOVE 'CANDIDATES FILE NOT AVAILABLE'
005510                 TO WS-FAIL-REASON
005520             CLOSE SOUTH-ELECTIONS-FILE
005530         END-IF
005540     END-IF.
005550     IF WS-JUR-OK
005560         OPEN INPUT SOUTH-ROUNDS-FILE
005570         IF WS-SR-STATUS NOT = '00'
005580             MOVE 'N' TO WS-JUR-OK-SW
005590             MOVE 'ROUNDS FILE NOT AVAILABLE' TO WS-FAIL-REASON
005600             CLOSE SOUTH-ELECTIONS-FILE
005610                   SOUTH-CANDIDATES-FILE
005620         END-IF
005630     END-IF.
005640     IF WS-JUR-OK
005650         OPEN INPUT SOUTH-SCORES-FILE
005660         IF WS-SS-STATUS NOT = '00'
005670             MOVE 'N' TO WS-JUR-OK-SW
005680             MOVE 'SCORES FILE NOT AVAILABLE' TO WS-FAIL-REASON
005690             CLOSE SOUTH-ELECTIONS-FILE
005700                   SOUTH-CANDIDATES-FILE
005710                   SOUTH-ROUNDS-FILE
005720         END-IF
005730     END-IF.
005740     IF WS-JUR-OK
005750         MOVE 'Y' TO WS-JUR-PRESENT-SW (2)
005760     ELSE
005770         MOVE 'N' TO WS-JUR-PRESENT-SW (2)
005780         MOVE WS-FAIL-REASON TO WS-JUR-SKIP-REASON (2)
005790     END-IF.
005800*
005810 1400-PROBE-EAST.
005820     MOVE 'Y' TO WS-JUR-OK-SW.
005830     MOVE SPACE TO WS-FAIL-REASON.
005840     OPEN INPUT EAST-ELECTIONS-FILE.
005850     IF WS-EE-STATUS NOT = '00'
005860         MOVE 'N' TO WS-JUR-OK-SW
005870         MOVE 'ELECTIONS FILE NOT AVAILABLE' TO WS-FAIL-REASON
005880     END-IF.
005890     IF WS-JUR-OK
005900         OPEN INPUT EAST-CANDIDATES-FILE
005910         IF WS-EC-STATUS NOT = '00'
005920             MOVE 'N' TO WS-JUR-OK-SW
005930             MOVE 'CANDIDATES FILE NOT AVAILABLE'
005940                 TO WS-FAIL-REASON
005950             CLOSE EAST-ELECTIONS-FILE
005960         END-IF
005970     END-IF.
005980     IF WS-JUR-OK
005990         OPEN INPUT EAST-ROUNDS-FILE
006000         IF WS-ER-STATUS NOT = '00'
006010             MOVE 'N' TO WS-JUR-OK-SW
006020             MOVE 'ROUNDS FILE NOT AVAILABLE' TO WS-FAIL-REASON
006030             CLOSE EAST-ELECTIONS-FILE
006040                   EAST-CANDIDATES-FILE
006050         END-IF
006060     END-IF.
006070     IF WS-JUR-OK
006080         OPEN INPUT EAST-SCORES-FILE
006090         IF WS-ES-STATUS NOT = '00'
006100             MOVE 'N' TO WS-JUR-OK-SW
006110             MOVE 'SCORES FILE NOT AVAILABLE' TO WS-FAIL-REASON
006120             CLOSE EAST-ELECTIONS-FILE
006130                   EAST-CANDIDATES-FILE
006140                   EAST-ROUNDS-FILE
006150         END-IF
006160     END-IF.
006170     IF WS-JUR-OK
006180         MOVE 'Y' TO WS-JUR-PRESENT-SW (3)
006190     ELSE
006200         MOVE 'N' TO WS-JUR-PRESENT-SW (3)
006210         MOVE WS-FAIL-REASON TO WS-JUR-SKIP-REASON (3)
006220     END-IF.
006230*
006240*----------------------------------------------------------*
006250*    2000 -- COMBINE THE ELECTION RECORDS
006260*----------------------------------------------------------*
006270 2000-COMBINE-ELECTIONS.
006280     SORT SORT-ELEC-FILE
006290         ON ASCENDING KEY XE-SOURCE-KEY XE-ELECTION-ID
006300         INPUT PROCEDURE IS 2010-FEED-ELECTIONS
006310         OUTPUT PROCEDURE IS 2020-DRAIN-ELECTIONS.
006320*
006330 2010-FEED-ELECTIONS SECTION.
006340 2010-FEED-ELECTIONS-P.
006350     IF WS-JUR-PRESENT (1)
006360         PERFORM 2011-FEED-NORTH-ELEC
006370     END-IF.
006380     IF WS-JUR-PRESENT (2)
006390         PERFORM 2012-FEED-SOUTH-ELEC
006400     END-IF.
006410     IF WS-JUR-PRESENT (3)
006420         PERFORM 2013-FEED-EAST-ELEC
006430     END-IF.
006440*
006450 2011-FEED-NORTH-ELEC.
006460     MOVE 'N' TO WS-NE-EOF-SW.
006470     PERFORM 2011-READ-NORTH-ELEC.
006480     PERFORM 2011-STORE-NORTH-ELEC UNTIL WS-NE-EOF.
006490*
006500 2011-STORE-NORTH-ELEC.
006510     MOVE WS-JUR-SOURCE-KEY (1) TO XE-SOURCE-KEY.
006520     MOVE NORTH-ELECTION-REC    TO XE-ELECTION-DATA.
006530     RELEASE SORT-ELEC-REC.
006540     PERFORM 2011-READ-NORTH-ELEC.
006550*
006560 2011-READ-NORTH-ELEC.
006570     READ NORTH-ELECTIONS-FILE
006580         AT END MOVE 'Y' TO WS-NE-EOF-SW
006590     END-READ.
006600*
006610 2012-FEED-SOUTH-ELEC.
006620     MOVE 'N' TO WS-SE-EOF-SW.
006630     PERFORM 2012-READ-SOUTH-ELEC.
006640     PERFORM 2012-STORE-SOUTH-ELEC UNTIL WS-SE-EOF.
006650*
006660 2012-STORE-SOUTH-ELEC.
006670     MOVE WS-JUR-SOURCE-KEY (2) TO XE-SOURCE-KEY.
006680     MOVE SOUTH-ELECTION-REC    TO XE-ELECTION-DATA.
006690     RELEASE SORT-ELEC-REC.
006700     PERFORM 2012-READ-SOUTH-ELEC.
006710*
006720 2012-READ-SOUTH-ELEC.
006730     READ SOUTH-ELECTIONS-FILE
006740         AT END MOVE 'Y' TO WS-SE-EOF-SW
006750     END-READ.
006760*
006770 2013-FEED-EAST-ELEC.
006780     MOVE 'N' TO WS-EE-EOF-SW.
006790     PERFORM 2013-READ-EAST-ELEC.
006800     PERFORM 2013-STORE-EAST-ELEC UNTIL WS-EE-EOF.
006810*
006820 2013-STORE-EAST-ELEC.
006830     MOVE WS-JUR-SOURCE-KEY (3) TO XE-SOURCE-KEY.
006840     MOVE EAST-ELECTION-REC     TO XE-ELECTION-DATA.
006850     RELEASE SORT-ELEC-REC.
006860     PERFORM 2013-READ-EAST-ELEC.
006870*
006880 2013-READ-EAST-ELEC.
006890     READ EAST-ELECTIONS-FILE
006900         AT END MOVE 'Y' TO WS-EE-EOF-SW
006910     END-READ.
006920*
006930 2010-DUMMY SECTION.
006940*
006950 2020-DRAIN-ELECTIONS SECTION.
006960 2020-DRAIN-ELECTIONS-P.
006970     MOVE 'N' TO WS-SORT-ELEC-EOF-SW.
006980     PERFORM 2021-RETURN-ONE-ELEC.
006990     PERFORM 2022-STORE-ONE-ELEC UNTIL WS-SORT-ELEC-EOF.
007000*
007010 2022-STORE-ONE-ELEC.
007020     IF SORT-ELEC-REC NOT = WS-PREV-ELEC-REC
007030         MOVE SORT-ELEC-REC TO WS-PREV-ELEC-REC
007040         MOVE XE-SOURCE-KEY TO ME-SOURCE-KEY
007050         MOVE XE-ELECTION-DATA TO ME-ELECTION-DATA
007060         WRITE MASTER-ELECTION-REC
007070         ADD 1 TO WS-ELEC-COMBINED-COUNT
007080     ELSE
007090         ADD 1 TO WS-ELEC-DUP-COUNT
007100     END-IF.
007110     PERFORM 2021-RETURN-ONE-ELEC.
007120*
007130 2021-RETURN-ONE-ELEC.
007140     RETURN SORT-ELEC-FILE
007150         AT END MOVE 'Y' TO WS-SORT-ELEC-EOF-SW
007160     END-RETURN.
007170*
007180 2020-DUMMY SECTION.
007190*
007200*----------------------------------------------------------*
007210*    2100 -- COMBINE THE CANDIDATE-ROUND RECORDS
007220*----------------------------------------------------------*
007230 2100-COMBINE-CANDIDATES.
007240     SORT SORT-CAND-FILE
007250         ON ASCENDING KEY XC-SOURCE-KEY XC-ELECTION-ID
007260                          XC-CANDIDATE-ID XC-ROUND
007270         INPUT PROCEDURE IS 2110-FEED-CANDIDATES
007280         OUTPUT PROCEDURE IS 2120-DRAIN-CANDIDATES.
007290*
007300 2110-FEED-CANDIDATES SECTION.
007310 2110-FEED-CANDIDATES-P.
007320     IF WS-JUR-PRESENT (1)
007330         PERFORM 2111-FEED-NORTH-CAND
007340     END-IF.
007350     IF WS-JUR-PRESENT (2)
007360         PERFORM 2112-FEED-SOUTH-CAND
007370     END-IF.
007380     IF WS-JUR-PRESENT (3)
007390         PERFORM 2113-FEED-EAST-CAND
007400     END-IF.
007410*
007420 2111-FEED-NORTH-CAND.
007430     MOVE 'N' TO WS-NC-EOF-SW.
007440     PERFORM 2111-READ-NORTH-CAND.
007450     PERFORM 2111-STORE-NORTH-CAND UNTIL WS-NC-EOF.
007460*
007470 2111-STORE-NORTH-CAND.
007480     MOVE WS-JUR-SOURCE-KEY (1) TO XC-SOURCE-KEY.
007490     MOVE NORTH-CANDIDATE-REC   TO XC-CANDIDATE-DATA.
007500     RELEASE SORT-CAND-REC.
007510     PERFORM 2111-READ-NORTH-CAND.
007520*
007530 2111-READ-NORTH-CAND.
007540     READ NORTH-CANDIDATES-FILE
007550         AT END MOVE 'Y' TO WS-NC-EOF-SW
007560     END-READ.
007570*
007580 2112-FEED-SOUTH-CAND.
007590     MOVE 'N' TO WS-SC-EOF-SW.
007600     PERFORM 2112-READ-SOUTH-CAND.
007610     PERFORM 2112-STORE-SOUTH-CAND UNTIL WS-SC-EOF.
007620*
007630 2112-STORE-SOUTH-CAND.
007640     MOVE WS-JUR-SOURCE-KEY (2) TO XC-SOURCE-KEY.
007650     MOVE SOUTH-CANDIDATE-REC   TO XC-CANDIDATE-DATA.
007660     RELEASE SORT-CAND-REC.
007670     PERFORM 2112-READ-SOUTH-CAND.
007680*
007690 2112-READ-SOUTH-CAND.
007700     READ SOUTH-CANDIDATES-FILE
007710         AT END MOVE 'Y' TO WS-SC-EOF-SW
007720     END-READ.
007730*
007740 2113-FEED-EAST-CAND.
007750     MOVE 'N' TO WS-EC-EOF-SW.
007760     PERFORM 2113-READ-EAST-CAND.
007770     PERFORM 2113-STORE-EAST-CAND UNTIL WS-EC-EOF.
007780*
007790 2113-STORE-EAST-CAND.
007800     MOVE WS-JUR-SOURCE-KEY (3) TO XC-SOURCE-KEY.
007810     MOVE EAST-CANDIDATE-REC    TO XC-CANDIDATE-DATA.
007820     RELEASE SORT-CAND-REC.
007830     PERFORM 2113-READ-EAST-CAND.
007840*
007850 2113-READ-EAST-CAND.
007860     READ EAST-CANDIDATES-FILE
007870         AT END MOVE 'Y' TO WS-EC-EOF-SW
007880     END-READ.
007890*
007900 2110-DUMMY SECTION.
007910*
007920 2120-DRAIN-CANDIDATES SECTION.
007930 2120-DRAIN-CANDIDATES-P.
007940     MOVE 'N' TO WS-SORT-CAND-EOF-SW.
007950     PERFORM 2121-RETURN-ONE-CAND.
007960     PERFORM 2122-STORE-ONE-CAND UNTIL WS-SORT-CAND-EOF.
007970*
007980 2122-STORE-ONE-CAND.
007990     IF SORT-CAND-REC NOT = WS-PREV-CAND-REC
008000         MOVE SORT-CAND-REC TO WS-PREV-CAND-REC
008010         MOVE XC-SOURCE-KEY TO MC-SOURCE-KEY
008020         MOVE XC-CANDIDATE-DATA TO MC-CANDIDATE-DATA
008030         WRITE MASTER-CANDIDATE-REC
008040         ADD 1 TO WS-CAND-COMBINED-COUNT
008050     ELSE
008060         ADD 1 TO WS-CAND-DUP-COUNT
008070     END-IF.
008080     PERFORM 2121-RETURN-ONE-CAND.
008090*
008100 2121-RETURN-ONE-CAND.
008110     RETURN SORT-CAND-FILE
008120         AT END MOVE 'Y' TO WS-SORT-CAND-EOF-SW
008130     END-RETURN.
008140*
008150 2120-DUMMY SECTION.
008160*
008170*----------------------------------------------------------*
008180*    2200 -- COMBINE THE ROUND-TOTAL RECORDS
008190*----------------------------------------------------------*
008200 2200-COMBINE-ROUNDS.
008210     SORT SORT-RND-FILE
008220         ON ASCENDING KEY XR-SOURCE-KEY XR-ELECTION-ID
008230                          XR-ROUND
008240         INPUT PROCEDURE IS 2210-FEED-ROUNDS
008250         OUTPUT PROCEDURE IS 2220-DRAIN-ROUNDS.
008260*
008270 2210-FEED-ROUNDS SECTION.
008280 2210-FEED-ROUNDS-P.
008290     IF WS-JUR-PRESENT (1)
008300         PERFORM 2211-FEED-NORTH-RND
008310     END-IF.
008320     IF WS-JUR-PRESENT (2)
008330         PERFORM 2212-FEED-SOUTH-RND
008340     END-IF.
008350     IF WS-JUR-PRESENT (3)
008360         PERFORM 2213-FEED-EAST-RND
008370     END-IF.
008380*
008390 2211-FEED-NORTH-RND.
008400     MOVE 'N' TO WS-NR-EOF-SW.
008410     PERFORM 2211-READ-NORTH-RND.
008420     PERFORM 2211-STORE-NORTH-RND UNTIL WS-NR-EOF.
008430*
008440 2211-STORE-NORTH-RND.
008450     MOVE WS-JUR-SOURCE-KEY (1) TO XR-SOURCE-KEY.
008460     MOVE NORTH-ROUND-REC       TO XR-ROUND-DATA.
008470     RELEASE SORT-RND-REC.
008480     PERFORM 2211-READ-NORTH-RND.
008490*
008500 2211-READ-NORTH-RND.
008510     READ NORTH-ROUNDS-FILE
008520         AT END MOVE 'Y' TO WS-NR-EOF-SW
008530     END-READ.
008540*
008550 2212-FEED-SOUTH-RND.
008560     MOVE 'N' TO WS-SR-EOF-SW.
008570     PERFORM 2212-READ-SOUTH-RND.
008580     PERFORM 2212-STORE-SOUTH-RND UNTIL WS-SR-EOF.
008590*
008600 2212-STORE-SOUTH-RND.
008610     MOVE WS-JUR-SOURCE-KEY (2) TO XR-SOURCE-KEY.
008620     MOVE SOUTH-ROUND-REC       TO XR-ROUND-DATA.
008630     RELEASE SORT-RND-REC.
008640     PERFORM 2212-READ-SOUTH-RND.
008650*
008660 2212-READ-SOUTH-RND.
008670     READ SOUTH-ROUNDS-FILE
008680         AT END MOVE 'Y' TO WS-SR-EOF-SW
008690     END-READ.
008700*
008710 2213-FEED-EAST-RND.
008720     MOVE 'N' TO WS-ER-EOF-SW.
008730     PERFORM 2213-READ-EAST-RND.
008740     PERFORM 2213-STORE-EAST-RND UNTIL WS-ER-EOF.
008750*
008760 2213-STORE-EAST-RND.
008770     MOVE WS-JUR-SOURCE-KEY (3) TO XR-SOURCE-KEY.
008780     MOVE EAST-ROUND-REC        TO XR-ROUND-DATA.
008790     RELEASE SORT-RND-REC.
008800     PERFORM 2213-READ-EAST-RND.
008810*
008820 2213-READ-EAST-RND.
008830     READ EAST-ROUNDS-FILE
008840         AT END MOVE 'Y' TO WS-ER-EOF-SW
008850     END-READ.
008860*
008870 2210-DUMMY SECTION.
008880*
008890 2220-DRAIN-ROUNDS SECTION.
008900 2220-DRAIN-ROUNDS-P.
008910     MOVE 'N' TO WS-SORT-RND-EOF-SW.
008920     PERFORM 2221-RETURN-ONE-RND.
008930     PERFORM 2222-STORE-ONE-RND UNTIL WS-SORT-RND-EOF.
008940*
008950 2222-STORE-ONE-RND.
008960     IF SORT-RND-REC NOT = WS-PREV-RND-REC
008970         MOVE SORT-RND-REC TO WS-PREV-RND-REC
008980         MOVE XR-SOURCE-KEY TO MR-SOURCE-KEY
008990         MOVE XR-ROUND-DATA TO MR-ROUND-DATA
009000         WRITE MASTER-ROUND-REC
009010         ADD 1 TO WS-RND-COMBINED-COUNT
009020     ELSE
009030         ADD 1 TO WS-RND-DUP-COUNT
009040     END-IF.
009050     PERFORM 2221-RETURN-ONE-RND.
009060*
009070 2221-RETURN-ONE-RND.
009080     RETURN SORT-RND-FILE
009090         AT END MOVE 'Y' TO WS-SORT-RND-EOF-SW
009100     END-RETURN.
009110*
009120 2220-DUMMY SECTION.
009130*
009140*----------------------------------------------------------*
009150*    2300 -- COMBINE THE ELECTION-SCORE RECORDS
009160*----------------------------------------------------------*
009170 2300-COMBINE-SCORES.
009180     SORT SORT-SCORE-FILE
009190         ON ASCENDING KEY XS-SOURCE-KEY XS-ELECTION-ID
009200         INPUT PROCEDURE IS 2310-FEED-SCORES
009210         OUTPUT PROCEDURE IS 2320-DRAIN-SCORES.
009220*
009230 2310-FEED-SCORES SECTION.
009240 2310-FEED-SCORES-P.
009250     IF WS-JUR-PRESENT (1)
009260         PERFORM 2311-FEED-NORTH-SCORE
009270     END-IF.
009280     IF WS-JUR-PRESENT (2)
009290         PERFORM 2312-FEED-SOUTH-SCORE
009300     END-IF.
009310     IF WS-JUR-PRESENT (3)
009320         PERFORM 2313-FEED-EAST-SCORE
009330     END-IF.
009340*
009350 2311-FEED-NORTH-SCORE.
009360     MOVE 'N' TO WS-NS-EOF-SW.
009370     PERFORM 2311-READ-NORTH-SCORE.
009380     PERFORM 2311-STORE-NORTH-SCORE UNTIL WS-NS-EOF.
009390*
009400 2311-STORE-NORTH-SCORE.
009410     MOVE WS-JUR-SOURCE-KEY (1) TO XS-SOURCE-KEY.
009420     MOVE NORTH-SCORE-REC       TO XS-SCORE-DATA.
009430     RELEASE SORT-SCORE-REC.
009440     PERFORM 2311-READ-NORTH-SCORE.
009450*
009460 2311-READ-NORTH-SCORE.
009470     READ NORTH-SCORES-FILE
009480         AT END MOVE 'Y' TO WS-NS-EOF-SW
009490     END-READ.
009500*
009510 2312-FEED-SOUTH-SCORE.
009520     MOVE 'N' TO WS-SS-EOF-SW.
009530     PERFORM 2312-READ-SOUTH-SCORE.
009540     PERFORM 2312-STORE-SOUTH-SCORE UNTIL WS-SS-EOF.
009550*
009560 2312-STORE-SOUTH-SCORE.
009570     MOVE WS-JUR-SOURCE-KEY (2) TO XS-SOURCE-KEY.
009580     MOVE SOUTH-SCORE-REC       TO XS-SCORE-DATA.
009590     RELEASE SORT-SCORE-REC.
009600     PERFORM 2312-READ-SOUTH-SCORE.
009610*
009620 2312-READ-SOUTH-SCORE.
009630     READ SOUTH-SCORES-FILE
009640         AT END MOVE 'Y' TO WS-SS-EOF-SW
009650     END-READ.
009660*
009670 2313-FEED-EAST-SCORE.
009680     MOVE 'N' TO WS-ES-EOF-SW.
009690     PERFORM 2313-READ-EAST-SCORE.
009700     PERFORM 2313-STORE-EAST-SCORE UNTIL WS-ES-EOF.
009710*
009720 2313-STORE-EAST-SCORE.
009730     MOVE WS-JUR-SOURCE-KEY (3) TO XS-SOURCE-KEY.
009740     MOVE EAST-SCORE-REC        TO XS-SCORE-DATA.
009750     RELEASE SORT-SCORE-REC.
009760     PERFORM 2313-READ-EAST-SCORE.
009770*
009780 2313-READ-EAST-SCORE.
009790     READ EAST-SCORES-FILE
009800         AT END MOVE 'Y' TO WS-ES-EOF-SW
009810     END-READ.
009820*
009830 2310-DUMMY SECTION.
009840*
009850 2320-DRAIN-SCORES SECTION.
009860 2320-DRAIN-SCORES-P.
009870     MOVE 'N' TO WS-SORT-SCORE-EOF-SW.
009880     PERFORM 2321-RETURN-ONE-SCORE.
009890     PERFORM 2322-STORE-ONE-SCORE UNTIL WS-SORT-SCORE-EOF.
009900*
009910 2322-STORE-ONE-SCORE.
009920     IF SORT-SCORE-REC NOT = WS-PREV-SCORE-REC
009930         MOVE SORT-SCORE-REC TO WS-PREV-SCORE-REC
009940         MOVE XS-SOURCE-KEY TO MS-SOURCE-KEY
009950         MOVE XS-SCORE-DATA TO MS-SCORE-DATA
009960         WRITE MASTER-SCORE-REC
009970         ADD 1 TO WS-SCORE-COMBINED-COUNT
009980     ELSE
009990         ADD 1 TO WS-SCORE-DUP-COUNT
010000     END-IF.
010010     PERFORM 2321-RETURN-ONE-SCORE.
010020*
010030 2321-RETURN-ONE-SCORE.
010040     RETURN SORT-SCORE-FILE
010050         AT END MOVE 'Y' TO WS-SORT-SCORE-EOF-SW
010060     END-RETURN.
010070*
010080 2320-DUMMY SECTION.
010090*
010100*----------------------------------------------------------*
010110*    8500 SERIES -- COMBINE REPORT
010120*----------------------------------------------------------*
010130 8500-WRITE-SUMMARY-REPORT.
010140     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
010150     MOVE WS-CURRENT-MM TO RL-RUN-MM.
010160     MOVE WS-CURRENT-DD TO RL-RUN-DD.
010170     MOVE WS-CURRENT-YY TO RL-RUN-YY.
010180     WRITE RPT-PRINT-LINE FROM WS-RPT-TITLE-LINE.
010190     WRITE RPT-PRINT-LINE FROM WS-RPT-SEPARATOR-LINE.
010200     WRITE RPT-PRINT-LINE FROM WS-RPT-HEADER-LINE.
010210     WRITE RPT-PRINT-LINE FROM WS-RPT-BLANK-LINE.
010220     PERFORM 8510-WRITE-ONE-REGION-LINE
010230         VARYING WS-JUR-IDX FROM 1 BY 1
010240         UNTIL WS-JUR-IDX > 3.
010250     WRITE RPT-PRINT-LINE FROM WS-RPT-BLANK-LINE.
010260     MOVE 'ELECTIONS COMBINED:    ' TO RPT-PRINT-LINE (1:24).
010270     MOVE WS-ELEC-COMBINED-COUNT    TO RL-COMBINED-COUNT.
010280     MOVE WS-ELEC-DUP-COUNT         TO RL-DUP-COUNT.
010290     WRITE RPT-PRINT-LINE FROM WS-RPT-COUNT-LINE.
010300     MOVE 'CANDIDATES COMBINED:   ' TO RPT-PRINT-LINE (1:24).
010310     MOVE WS-CAND-COMBINED-COUNT    TO RL-COMBINED-COUNT.
010320     MOVE WS-CAND-DUP-COUNT         TO RL-DUP-COUNT.
010330     WRITE RPT-PRINT-LINE FROM WS-RPT-COUNT-LINE.
010340     MOVE 'ROUNDS COMBINED:       ' TO RPT-PRINT-LINE (1:24).
010350     MOVE WS-RND-COMBINED-COUNT     TO RL-COMBINED-COUNT.
010360     MOVE WS-RND-DUP-COUNT          TO RL-DUP-COUNT.
010370     WRITE RPT-PRINT-LINE FROM WS-RPT-COUNT-LINE.
010380     MOVE 'SCORES COMBINED:       ' TO RPT-PRINT-LINE (1:24).
010390     MOVE WS-SCORE-COMBINED-COUNT   TO RL-COMBINED-COUNT.
010400     MOVE WS-SCORE-DUP-COUNT        TO RL-DUP-COUNT.
010410     WRITE RPT-PRINT-LINE FROM WS-RPT-COUNT-LINE.
010420*
010430 8510-WRITE-ONE-REGION-LINE.
010440     MOVE WS-JUR-SOURCE-KEY (WS-JUR-IDX) TO RL-REGION-KEY.
010450     IF WS-JUR-PRESENT (WS-JUR-IDX)
010460         MOVE 'COMBINED' TO RL-REGION-STATUS
010470         MOVE SPACE      TO RL-REGION-REASON
010480     ELSE
010490         MOVE 'SKIPPED'  TO RL-REGION-STATUS
010500         MOVE WS-JUR-SKIP-REASON (WS-JUR-IDX) TO RL-REGION-REASON
010510     END-IF.
010520     WRITE RPT-PRINT-LINE FROM WS-RPT-REGION-LINE.
010530*
010540*----------------------------------------------------------*
010550*    9000 SERIES -- CLOSE WHATEVER IS STILL OPEN
010560*----------------------------------------------------------*
010570 9000-CLOSE-REMAINING-FILES.
010580     IF WS-JUR-PRESENT (1)
010590         CLOSE NORTH-ELECTIONS-FILE NORTH-CANDIDATES-FILE
010600               NORTH-ROUNDS-FILE NORTH-SCORES-FILE
010610     END-IF.
010620     IF WS-JUR-PRESENT (2)
010630         CLOSE SOUTH-ELECTIONS-FILE SOUTH-CANDIDATES-FILE
010640               SOUTH-ROUNDS-FILE SOUTH-SCORES-FILE
010650     END-IF.
010660     IF WS-JUR-PRESENT (3)
010670         CLOSE EAST-ELECTIONS-FILE EAST-CANDIDATES-FILE
010680               EAST-ROUNDS-FILE EAST-SCORES-FILE
010690     END-IF.
010700     CLOSE MASTER-ELECTIONS-FILE
010710           MASTER-CANDIDATES-FILE
010720           MASTER-ROUNDS-FILE
010730           MASTER-SCORES-FILE
010740           COMBINE-REPORT-FILE.
