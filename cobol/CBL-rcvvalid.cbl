000100*===============================================================*
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.    RCVVALID.
000130 AUTHOR.        DAVID QUINTERO.
000140 INSTALLATION.  STATE BOARD OF ELECTIONS - DATA PROCESSING.
000150 DATE-WRITTEN.  09/02/1987.
000160 DATE-COMPILED.
000170 SECURITY.      NON-CONFIDENTIAL.
000180*-----------------------------------------------------------*
000190* PROGRAM NAME:    RCVVALID
000200* ORIGINAL AUTHOR: DAVID QUINTERO
000210*
000220* PURPOSE: READS THE THREE CLEANED RCV FILES (ELECTIONS,
000230*          CANDIDATE-ROUNDS, ROUND-TOTALS) PRODUCED BY
000240*          RCVCLEAN AND RUNS THE EIGHT STANDARD VALIDATION
000250*          RULES AGAINST THEM -- DATA COMPLETENESS, VOTE
000260*          CONSISTENCY, TRANSFER BALANCE, SINGLE WINNER,
000270*          VOTE MONOTONICITY, ELECTION ID CONSISTENCY, ROUND
000280*          SEQUENCE -- THEN AVERAGES THE EIGHT RULE SCORES
000290*          INTO AN OVERALL SCORE AND PRINTS THE VALIDATION
000300*          REPORT.  DOES NOT ALTER THE CLEANED FILES.
000310*
000320*-----------------------------------------------------------*
000330* MAINTENANCE LOG
000340*-----------------------------------------------------------*
000350* 09/02/87  D QUINTERO   ORIGINAL CODING AND TESTING.
000360* 09/15/87  D QUINTERO   ADDED VOTE-CONSISTENCY GAP-OF-100
000370*                        TOLERANCE PER ELECTIONS DIVISION.
000380* 03/11/89  D QUINTERO   CORRECTED SINGLE-WINNER RULE TO
000390*                        SCAN THE FINAL ROUND ONLY, NOT ALL
000400*                        ROUNDS.  REQ 89-114.
000410* 07/22/91  T HARLOW     TRANSFER-BALANCE RULE WAS FLAGGING
000420*                        ROUND 1 IN ERROR.  RULE NOW STARTS
000430*                        AT ROUND 2 PER SPEC.  REQ 91-360.
000440* 09/30/98  R ACKERMAN   Y2K -- ELECTION-YEAR COMPARISONS NO
000450*                        LONGER ASSUME CENTURY 19.  RCV-Y2K1.
000460* 04/18/01  R ACKERMAN   ROUND-SEQUENCE RULE NOW ALSO CHECKS
000470*                        THE ROUND-TOTAL FILE'S ROUND SET
000480*                        AGAINST THE CANDIDATE FILE'S.  REQ
000490*                        01-207.
000500* 11/06/03  R ACKERMAN   RAISED CANDIDATE/ROUND WORK TABLES
000510*                        FROM 2000 TO 5000 ENTRIES -- LARGE
000520*                        MUNICIPAL COUNTS WERE OVERFLOWING.
000530*                        REQ 03-488.
000540* 02/14/06  M OYELARAN   PROBLEM-ELECTION LIST WAS LISTING
000550*                        DUPLICATES WHEN AN ELECTION FAILED
000560*                        MORE THAN ONE RULE.  NOW DEDUPED.
000570*                        REQ 06-091.
000580* 03/19/11  K BANASZAK   COMPLETENESS CHECK (RULE 1) WAS
000590*                        FLAGGING VOTES/PERCENTAGE OF ZERO AS
000600*                        MISSING -- THAT IS NORMAL FOR A ROUND
000610*                        RCVXFER FILLED AFTER ELIMINATION.
000620*                        ID-CONSISTENCY (RULE 6) NOW ALSO
000630*                        CATCHES AN ELECTION ID PRESENT IN
000640*                        ELECTIONS BUT MISSING FROM THE ROUND
000650*                        FILE.  REQ 11-205.
000660* 04/02/11  K BANASZAK   03/19/11 FIX ABOVE JUST MOVED THE
000670*                        ZERO-EQUALITY BUG TO RCVX-HAS-INPUT-SW
000680*                        -- THAT SWITCH IS 'N' FOR THE SAME
000690*                        RCVXFER-FILLED ROWS THE OLD TEST
000700*                        CAUGHT, SO RULE 1 WAS STILL FAILING
000710*                        EVERY MULTI-ROUND ELECTION.  2020 NO
000720*                        LONGER TESTS VOTES, PERCENTAGE OR
000730*                        TRANSFER-CALC AT ALL -- A FILLED
000740*                        ROUND'S VALUES ARE MANUFACTURED ON
000750*                        PURPOSE, NOT MISSING DATA.  REQ 11-241.
000760*===============================================================*
000770 ENVIRONMENT DIVISION.
000780 CONFIGURATION SECTION.
000790 SOURCE-COMPUTER.  IBM-3090.
000800 OBJECT-COMPUTER.  IBM-3090.
000810 SPECIAL-NAMES.
000820     C01 IS TOP-OF-FORM.
000830 INPUT-OUTPUT SECTION.
000840 FILE-CONTROL.
000850     SELECT ELECTIONS-IN-FILE  ASSIGN TO ELECIND
000860         ORGANIZATION IS SEQUENTIAL
000870         FILE STATUS IS WS-ELEC-FILE-STATUS.
000880     SELECT CANDIDATES-IN-FILE ASSIGN TO CANDIND
000890         ORGANIZATION IS SEQUENTIAL
000900         FILE STATUS IS WS-CAND-FILE-STATUS.
000910     SELECT ROUNDS-IN-FILE     ASSIGN TO RNDIND
000920         ORGANIZATION IS SEQUENTIAL
000930         FILE STATUS IS WS-RND-FILE-STATUS.
000940     SELECT VALIDATION-REPORT-FILE ASSIGN TO VALRPT
000950         ORGANIZATION IS SEQUENTIAL
000960         FILE STATUS IS WS-RPT-FILE-STATUS.
000970*===============================================================*
000980 DATA DIVISION.
000990 FILE SECTION.
001000 FD  ELECTIONS-IN-FILE
001010     RECORDING MODE IS F.
001020 COPY RCVELEC.
001030*
001040 FD  CANDIDATES-IN-FILE
001050     RECORDING MODE IS F.
001060 COPY RCVCAND.
001070*
001080 FD  ROUNDS-IN-FILE
001090     RECORDING MODE IS F.
001100 COPY RCVRND.
001110*
001120 FD  VALIDATION-REPORT-FILE
001130     RECORDING MODE IS F.
001140 01  RPT-PRINT-LINE                 PIC X(132).
001150*===============================================================*
001160 WORKING-STORAGE SECTION.
001170*
001180 COPY RCVPRNCT.
001190*
001200 01  WS-FILE-STATUS-FIELDS.
001210     05  WS-ELEC-FILE-STATUS         PIC X(02).
001220     05  WS-CAND-FILE-STATUS         PIC X(02).
001230     05  WS-RND-FILE-STATUS          PIC X(02).
001240     05  WS-RPT-FILE-STATUS          PIC X(02).
001250     05  FILLER                      PIC X(08).
001260*
001270 01  WS-SWITCHES.
001280     05  WS-ELEC-EOF-SW              PIC X(01).
001290         88  WS-ELEC-EOF                     VALUE 'Y'.
001300         88  WS-ELEC-NOT-EOF                 VALUE 'N'.
001310     05  WS-CAND-EOF-SW              PIC X(01).
001320         88  WS-CAND-EOF                     VALUE 'Y'.
001330         88  WS-CAND-NOT-EOF                 VALUE 'N'.
001340     05  WS-RND-EOF-SW               PIC X(01).
001350         88  WS-RND-EOF                      VALUE 'Y'.
001360         88  WS-RND-NOT-EOF                  VALUE 'N'.
001370     05  WS-ID-FOUND-SW              PIC X(01).
001380         88  WS-ID-WAS-FOUND                 VALUE 'Y'.
001390         88  WS-ID-NOT-FOUND                 VALUE 'N'.
001400     05  FILLER                      PIC X(08).
001410*
001420 77  WS-ELEC-COUNT                   PIC S9(04) COMP VALUE 0.
001430 77  WS-CAND-COUNT                   PIC S9(05) COMP VALUE 0.
001440 77  WS-RND-COUNT                    PIC S9(05) COMP VALUE 0.
001450 77  WS-ISSUE-COUNT                  PIC S9(04) COMP VALUE 0.
001460 77  WS-PROBLEM-COUNT                PIC S9(04) COMP VALUE 0.
001470 77  WS-CURRENT-RULE-NUM             PIC 9(01) VALUE 0.
001480*
001490*    ELECTION WORK TABLE -- ONE ENTRY PER CLEANED ELECTION
001500*    RECORD, LOADED ONCE AT THE START OF THE RUN.
001510*
001520 01  WS-ELEC-TABLE-AREA.
001530     05  WS-ELEC-ENTRY OCCURS 500 TIMES
001540             INDEXED BY WS-ELEC-IDX.
001550         10  WS-ELEC-ID              PIC X(60).
001560         10  WS-ELEC-YEAR            PIC 9(04).
001570         10  WS-ELEC-YEAR-X REDEFINES WS-ELEC-YEAR
001580                                     PIC X(04).
001590         10  WS-ELEC-STATE           PIC X(02).
001600         10  WS-ELEC-OFFICE          PIC X(30).
001610         10  WS-ELEC-JURIS           PIC X(30).
001620         10  WS-ELEC-TYPE            PIC X(10).
001630     05  FILLER                      PIC X(10).
001640*
001650*    CANDIDATE-ROUND WORK TABLE -- HOLDS ALL ELECTIONS'
001660*    CLEANED CANDIDATE RECORDS.  SOURCE FILE IS SORTED
001670*    ASCENDING BY ELECTION-ID/CANDIDATE-ID/ROUND COMING OUT
001680*    OF RCVCLEAN, SO THIS TABLE LOADS IN THE SAME ORDER.
001690*
001700 01  WS-CAND-TABLE-AREA.
001710     05  WS-CAND-ENTRY OCCURS 5000 TIMES
001720             INDEXED BY WS-CAND-IDX.
001730         10  WS-CAND-ELECTION-ID     PIC X(60).
001740         10  WS-CAND-ID              PIC X(40).
001750         10  WS-CAND-ROUND           PIC 9(02).
001760         10  WS-CAND-ROUND-X REDEFINES WS-CAND-ROUND
001770                                     PIC X(02).
001780         10  WS-CAND-VOTES           PIC 9(09).
001790         10  WS-CAND-PERCENTAGE      PIC 9(03)V99.
001800         10  WS-CAND-TRANSFER-CALC   PIC S9(09).
001810         10  WS-CAND-STATUS          PIC X(11).
001820         10  WS-CAND-HAS-INPUT-SW    PIC X(01).
001830             88  WS-CAND-HAS-INPUT           VALUE 'Y'.
001840             88  WS-CAND-NO-INPUT            VALUE 'N'.
001850     05  FILLER                      PIC X(11).
001860*
001870*    ROUND-TOTAL WORK TABLE -- HOLDS ALL ELECTIONS' CLEANED
001880*    ROUND RECORDS.
001890*
001900 01  WS-RND-TABLE-AREA.
001910     05  WS-RND-ENTRY OCCURS 5000 TIMES
001920             INDEXED BY WS-RND-IDX.
001930         10  WS-RND-ELECTION-ID      PIC X(60).
001940         10  WS-RND-ROUND            PIC 9(02).
001950         10  WS-RND-ROUND-X REDEFINES WS-RND-ROUND
001960                                     PIC X(02).
001970         10  WS-RND-TOTAL-VOTES      PIC 9(09).
001980     05  FILLER                      PIC X(10).
001990*
002000*    PER-ELECTION ROUND SCRATCH AREAS -- RESET AND REBUILT
002010*    FOR EACH ELECTION IN TURN.  ROUND NUMBER IS USED
002020*    DIRECTLY AS THE SUBSCRIPT, SINCE A ROUND NUMBER IS
002030*    NEVER GREATER THAN 99.
002040*
002050 01  WS-CAND-ROUND-AGG-AREA.
002060     05  WS-CRAGG-ENTRY OCCURS 99 TIMES
002070             INDEXED BY WS-CRAGG-IDX.
002080         10  WS-CRAGG-VOTE-SUM       PIC S9(10) COMP.
002090         10  WS-CRAGG-TRANSFER-SUM   PIC S9(10) COMP.
002100         10  WS-CRAGG-USED-SW        PIC X(01).
002110             88  WS-CRAGG-USED               VALUE 'Y'.
002120             88  WS-CRAGG-NOT-USED           VALUE 'N'.
002130     05  FILLER                      PIC X(08).
002140*
002150 01  WS-RND-ROUND-AGG-AREA.
002160     05  WS-RRAGG-ENTRY OCCURS 99 TIMES
002170             INDEXED BY WS-RRAGG-IDX.
002180         10  WS-RRAGG-TOTAL-VOTES    PIC S9(10) COMP.
002190         10  WS-RRAGG-USED-SW        PIC X(01).
002200             88  WS-RRAGG-USED                VALUE 'Y'.
002210             88  WS-RRAGG-NOT-USED            VALUE 'N'.
002220     05  FILLER                      PIC X(08).
002230*
002240*    EIGHT VALIDATION RULE RESULTS -- LAYOUT MATCHES THE
002250*    VALIDATION-RULE RESULT DESCRIBED IN THE SYSTEM RUN
002260*    BOOK (RULE-NAME/PASSED/SCORE/ISSUE-COUNT).
002270*
002280 01  WS-RULE-TABLE-AREA.
002290     05  WS-RULE-ENTRY OCCURS 8 TIMES
002300             INDEXED BY WS-RULE-IDX.
002310         10  WS-RULE-NAME            PIC X(30).
002320         10  WS-RULE-PASSED          PIC X(01).
002330             88  WS-RULE-IS-PASSED           VALUE 'Y'.
002340             88  WS-RULE-IS-FAILED           VALUE 'N'.
002350         10  WS-RULE-SCORE           PIC 9(03).
002360         10  WS-RULE-ISSUE-COUNT     PIC 9(04).
002370     05  FILLER                      PIC X(08).
002380*
002390*    ISSUE TEXT LINES -- UP TO 300 ACROSS ALL RULES, KEPT
002400*    FOR PRINTING UNDER EACH RULE'S SECTION OF THE REPORT.
002410*
002420 01  WS-ISSUE-TABLE-AREA.
002430     05  WS-ISSUE-ENTRY OCCURS 300 TIMES
002440             INDEXED BY WS-ISSUE-IDX.
002450         10  WS-ISSUE-RULE-NUM       PIC 9(01).
002460         10  WS-ISSUE-TEXT           PIC X(80).
002470     05  FILLER                      PIC X(08).
002480*
002490 01  WS-PROBLEM-TABLE-AREA.
002500     05  WS-PROBLEM-ENTRY OCCURS 500 TIMES
002510             INDEXED BY WS-PROBLEM-IDX.
002520         10  WS-PROBLEM-ELECTION-ID  PIC X(60).
002530     05  FILLER                      PIC X(08).
002540*
002550 77  WS-ISSUE-LINE-WORK              PIC X(80).
002560*
002570 01  WS-WORK-FIELDS.
002580     05  WS-SUB-1                    PIC S9(05) COMP.
002590     05  WS-SUB-2                    PIC S9(05) COMP.
002600     05  WS-MAX-ROUND                PIC S9(02) COMP.
002610     05  WS-MAX-ROUND-IN-RND-FILE    PIC S9(02) COMP.
002620     05  WS-ROUND-SUB                PIC S9(02) COMP.
002630     05  WS-ROUND-SUB-DISPLAY        PIC 9(02).
002640     05  WS-WINNER-COUNT             PIC S9(04) COMP.
002650     05  WS-GAP                      PIC S9(10) COMP.
002660     05  WS-PREV-CAND-ID             PIC X(40).
002670     05  WS-PREV-ROUND-VOTES         PIC S9(09) COMP.
002680     05  WS-PREV-STATUS              PIC X(11).
002690     05  WS-FIRST-ROW-OF-CAND-SW     PIC X(01).
002700         88  WS-FIRST-ROW-OF-CAND            VALUE 'Y'.
002710         88  WS-NOT-FIRST-ROW-OF-CAND         VALUE 'N'.
002720     05  FILLER                      PIC X(10).
002730*
002740 77  WS-PROBLEM-ELECTION-ID-WORK     PIC X(60).
002750*
002760 01  WS-ALPHA-TRANSLATE-TABLES.
002770     05  WS-ALPHA-UPPER              PIC X(26)
002780         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
002790     05  WS-ALPHA-LOWER              PIC X(26)
002800         VALUE 'abcdefghijklmnopqrstuvwxyz'.
002810     05  FILLER                      PIC X(08).
002820*
002830 77  WS-SCORE-SUM                    PIC S9(05) COMP VALUE 0.
002840 77  WS-OVERALL-SCORE                PIC S9(03)V9(01) VALUE 0.
002850 77  WS-OVERALL-SCORE-EDIT           PIC ZZ9.9.
002860*
002870*===============================================================*
002880*    VALIDATION REPORT PRINT LINES
002890*===============================================================*
002900 01  WS-RPT-TITLE-LINE.
002910     05  FILLER                      PIC X(01)  VALUE SPACE.
002920     05  FILLER                      PIC X(50)
002930         VALUE 'RCV PIPELINE - ELECTION DATA VALIDATION REPORT'.
002940     05  FILLER                      PIC X(81)  VALUE SPACE.
002950*
002960 01  WS-RPT-SEPARATOR-LINE.
002970     05  FILLER                      PIC X(01)  VALUE SPACE.
002980     05  WS-RPT-SEP-CHARS            PIC X(60)
002990         VALUE ALL '='.
003000     05  FILLER                      PIC X(71)  VALUE SPACE.
003010*
003020 01  WS-RPT-HEADER-LINE.
003030     05  FILLER                      PIC X(01)  VALUE SPACE.
003040     05  FILLER                      PIC X(17)  VALUE
003050         'VALIDATION DATE: '.
003060     05  WS-RPTH-YY                  PIC 9(04).
003070     05  FILLER                      PIC X(01)  VALUE '-'.
003080     05  WS-RPTH-MM                  PIC 9(02).
003090     05  FILLER                      PIC X(01)  VALUE '-'.
003100     05  WS-RPTH-DD                  PIC 9(02).
003110     05  FILLER                      PIC X(15)  VALUE
003120         '  OVERALL SCORE'.
003130     05  FILLER                      PIC X(02)  VALUE ': '.
003140     05  WS-RPTH-SCORE               PIC ZZ9.9.
003150     05  FILLER                      PIC X(04)  VALUE '/100'.
003160     05  FILLER                      PIC X(72)  VALUE SPACE.
003170*
003180 01  WS-RPT-SUMMARY-LINE.
003190     05  FILLER                      PIC X(01)  VALUE SPACE.
003200     05  FILLER                      PIC X(20)  VALUE
003210         'TOTAL ELECTIONS.....'.
003220     05  WS-RPTS-ELEC-COUNT          PIC ZZZZ9.
003230     05  FILLER                      PIC X(04)  VALUE SPACE.
003240     05  FILLER                      PIC X(20)  VALUE
003250         'TOTAL CANDIDATE-RND.'.
003260     05  WS-RPTS-CAND-COUNT          PIC ZZZZ9.
003270     05  FILLER                      PIC X(04)  VALUE SPACE.
003280     05  FILLER                      PIC X(20)  VALUE
003290         'TOTAL ROUND RECORDS.'.
003300     05  WS-RPTS-RND-COUNT           PIC ZZZZ9.
003310     05  FILLER                      PIC X(34)  VALUE SPACE.
003320*
003330 01  WS-RPT-RULE-LINE.
003340     05  FILLER                      PIC X(01)  VALUE SPACE.
003350     05  WS-RPTR-NAME                PIC X(30).
003360     05  FILLER                      PIC X(02)  VALUE SPACE.
003370     05  WS-RPTR-STATUS              PIC X(06).
003380     05  FILLER                      PIC X(02)  VALUE SPACE.
003390     05  WS-RPTR-SCORE               PIC ZZ9.
003400     05  FILLER                      PIC X(04)  VALUE '/100'.
003410     05  FILLER                      PIC X(85)  VALUE SPACE.
003420*
003430 01  WS-RPT-ISSUE-LINE.
003440     05  FILLER                      PIC X(06)  VALUE SPACE.
003450     05  WS-RPTI-TEXT                PIC X(80).
003460     05  FILLER                      PIC X(46)  VALUE SPACE.
003470*
003480 01  WS-RPT-PROBLEM-HEADING-LINE.
003490     05  FILLER                      PIC X(01)  VALUE SPACE.
003500     05  FILLER                      PIC X(30)  VALUE
003510         'PROBLEMATIC ELECTIONS'.
003520     05  FILLER                      PIC X(101) VALUE SPACE.
003530*
003540 01  WS-RPT-PROBLEM-ID-LINE.
003550     05  FILLER                      PIC X(06)  VALUE SPACE.
003560     05  WS-RPTP-ELECTION-ID         PIC X(60).
003570     05  FILLER                      PIC X(66)  VALUE SPACE.
003580*
003590 01  WS-RPT-BLANK-LINE               PIC X(132) VALUE SPACE.
003600*===============================================================*
003610 PROCEDURE DIVISION.
003620*
003630 0000-MAIN-ROUTINE.
003640     PERFORM 1000-OPEN-FILES.
003650     PERFORM 1010-LOAD-ELECTIONS-FILE.
003660     PERFORM 1100-LOAD-CANDIDATES-FILE.
003670     PERFORM 1200-LOAD-ROUNDS-FILE.
003680     PERFORM 2000-VALIDATE-COMPLETENESS.
003690     PERFORM 2100-VALIDATE-VOTE-CONSISTENCY.
003700     PERFORM 2200-VALIDATE-TRANSFER-BALANCE.
003710     PERFORM 2300-VALIDATE-SINGLE-WINNER.
003720     PERFORM 2400-VALIDATE-MONOTONICITY.
003730     PERFORM 2500-VALIDATE-ID-CONSISTENCY.
003740     PERFORM 2600-VALIDATE-ROUND-SEQUENCE.
003750     PERFORM 2700-COMPUTE-OVERALL-SCORE.
003760     PERFORM 8500-WRITE-VALIDATION-REPORT.
003770     PERFORM 9000-CLOSE-FILES.
003780     GOBACK.
003790*
003800*----------------------------------------------------------*
003810*    1000 SERIES -- OPEN FILES AND LOAD WORK TABLES
003820*----------------------------------------------------------*
003830 1000-OPEN-FILES.
003840     OPEN INPUT  ELECTIONS-IN-FILE
003850                 CANDIDATES-IN-FILE
003860                 ROUNDS-IN-FILE.
003870     OPEN OUTPUT VALIDATION-REPORT-FILE.
003880*
003890 1010-LOAD-ELECTIONS-FILE.
003900     MOVE 'N' TO WS-ELEC-EOF-SW.
003910     PERFORM 1011-READ-ELECTION-RECORD.
003920     PERFORM 1012-STORE-ONE-ELECTION UNTIL WS-ELEC-EOF.
003930*
003940 1011-READ-ELECTION-RECORD.
003950     READ ELECTIONS-IN-FILE
003960         AT END MOVE 'Y' TO WS-ELEC-EOF-SW
003970     END-READ.
003980*
003990 1012-STORE-ONE-ELECTION.
004000     ADD 1 TO WS-ELEC-COUNT.
004010     SET WS-ELEC-IDX TO WS-ELEC-COUNT.
004020     MOVE RCVE-ELECTION-ID  TO WS-ELEC-ID (WS-ELEC-IDX).
004030     MOVE RCVE-YEAR         TO WS-ELEC-YEAR (WS-ELEC-IDX).
004040     MOVE RCVE-STATE        TO WS-ELEC-STATE (WS-ELEC-IDX).
004050     MOVE RCVE-OFFICE       TO WS-ELEC-OFFICE (WS-ELEC-IDX).
004060     MOVE RCVE-JURIS        TO WS-ELEC-JURIS (WS-ELEC-IDX).
004070     MOVE RCVE-ELECTION-TYPE
004080                            TO WS-ELEC-TYPE (WS-ELEC-IDX).
004090     PERFORM 1011-READ-ELECTION-RECORD.
004100*
004110 1100-LOAD-CANDIDATES-FILE.
004120     MOVE 'N' TO WS-CAND-EOF-SW.
004130     PERFORM 1101-READ-CANDIDATE-RECORD.
004140     PERFORM 1102-STORE-ONE-CANDIDATE UNTIL WS-CAND-EOF.
004150*
004160 1101-READ-CANDIDATE-RECORD.
004170     READ CANDIDATES-IN-FILE
004180         AT END MOVE 'Y' TO WS-CAND-EOF-SW
004190     END-READ.
004200*
004210 1102-STORE-ONE-CANDIDATE.
004220     ADD 1 TO WS-CAND-COUNT.
004230     SET WS-CAND-IDX TO WS-CAND-COUNT.
004240     MOVE RCVC-ELECTION-ID  TO WS-CAND-ELECTION-ID
004250                                    (WS-CAND-IDX).
004260     MOVE RCVC-CANDIDATE-ID TO WS-CAND-ID (WS-CAND-IDX).
004270     MOVE RCVC-ROUND        TO WS-CAND-ROUND (WS-CAND-IDX).
004280     MOVE RCVC-VOTES        TO WS-CAND-VOTES (WS-CAND-IDX).
004290     MOVE RCVC-PERCENTAGE   TO WS-CAND-PERCENTAGE
004300                                    (WS-CAND-IDX).
004310     MOVE RCVC-TRANSFER-CALC
004320                            TO WS-CAND-TRANSFER-CALC
004330                                    (WS-CAND-IDX).
004340     MOVE RCVC-STATUS       TO WS-CAND-STATUS (WS-CAND-IDX).
004350     MOVE RCVC-HAS-INPUT-SW TO WS-CAND-HAS-INPUT-SW
004360                                    (WS-CAND-IDX).
004370     PERFORM 1101-READ-CANDIDATE-RECORD.
004380*
004390 1200-LOAD-ROUNDS-FILE.
004400     MOVE 'N' TO WS-RND-EOF-SW.
004410     PERFORM 1201-READ-ROUND-RECORD.
004420     PERFORM 1202-STORE-ONE-ROUND UNTIL WS-RND-EOF.
004430*
004440 1201-READ-ROUND-RECORD.
004450     READ ROUNDS-IN-FILE
004460         AT END MOVE 'Y' TO WS-RND-EOF-SW
004470     END-READ.
004480*
004490 1202-STORE-ONE-ROUND.
004500     ADD 1 TO WS-RND-COUNT.
004510     SET WS-RND-IDX TO WS-RND-COUNT.
004520     MOVE RCVR-ELECTION-ID  TO WS-RND-ELECTION-ID
004530                                    (WS-RND-IDX).
004540     MOVE RCVR-ROUND        TO WS-RND-ROUND (WS-RND-IDX).
004550     MOVE RCVR-TOTAL-VOTES  TO WS-RND-TOTAL-VOTES
004560                                    (WS-RND-IDX).
004570     PERFORM 1201-READ-ROUND-RECORD.
004580*
004590*----------------------------------------------------------*
004600*    1900 SERIES -- SHARED HELPERS USED BY SEVERAL RULES
004610*----------------------------------------------------------*
004620*    BUILDS THE PER-ROUND CANDIDATE-VOTE/TRANSFER SCRATCH
004630*    TABLE FOR THE ELECTION CURRENTLY KEYED BY WS-ELEC-IDX,
004640*    AND RETURNS THE HIGHEST ROUND NUMBER SEEN IN WS-MAX-
004650*    ROUND.
004660*
004670 1900-BUILD-CAND-ROUND-AGG.
004680     PERFORM 1901-CLEAR-CAND-ROUND-AGG
004690         VARYING WS-ROUND-SUB FROM 1 BY 1
004700         UNTIL WS-ROUND-SUB > 99.
004710     MOVE 0 TO WS-MAX-ROUND.
004720     PERFORM 1902-SCAN-ONE-CAND-FOR-AGG
004730         VARYING WS-SUB-1 FROM 1 BY 1
004740         UNTIL WS-SUB-1 > WS-CAND-COUNT.
004750*
004760 1901-CLEAR-CAND-ROUND-AGG.
004770     SET WS-CRAGG-IDX TO WS-ROUND-SUB.
004780     MOVE 0   TO WS-CRAGG-VOTE-SUM (WS-CRAGG-IDX).
004790     MOVE 0   TO WS-CRAGG-TRANSFER-SUM (WS-CRAGG-IDX).
004800     MOVE 'N' TO WS-CRAGG-USED-SW (WS-CRAGG-IDX).
004810*
004820 1902-SCAN-ONE-CAND-FOR-AGG.
004830     SET WS-CAND-IDX TO WS-SUB-1.
004840     IF WS-CAND-ELECTION-ID (WS-CAND-IDX)
004850             = WS-ELEC-ID (WS-ELEC-IDX)
004860         SET WS-CRAGG-IDX TO WS-CAND-ROUND (WS-CAND-IDX)
004870         ADD WS-CAND-VOTES (WS-CAND-IDX)
004880             TO WS-CRAGG-VOTE-SUM (WS-CRAGG-IDX)
004890         ADD WS-CAND-TRANSFER-CALC (WS-CAND-IDX)
004900             TO WS-CRAGG-TRANSFER-SUM (WS-CRAGG-IDX)
004910         MOVE 'Y' TO WS-CRAGG-USED-SW (WS-CRAGG-IDX)
004920         IF WS-CAND-ROUND (WS-CAND-IDX) > WS-MAX-ROUND
004930             MOVE WS-CAND-ROUND (WS-CAND-IDX) TO WS-MAX-ROUND
004940         END-IF
004950     END-IF.
004960*
004970*    BUILDS THE PER-ROUND TOTAL-VOTES SCRATCH TABLE FOR THE
004980*    SAME ELECTION, FROM THE ROUND-TOTAL FILE.
004990*
005000 1910-BUILD-RND-ROUND-AGG.
005010     PERFORM 1911-CLEAR-RND-ROUND-AGG
005020         VARYING WS-ROUND-SUB FROM 1 BY 1
005030         UNTIL WS-ROUND-SUB > 99.
005040     MOVE 0 TO WS-MAX-ROUND-IN-RND-FILE.
005050     PERFORM 1912-SCAN-ONE-RND-FOR-AGG
005060         VARYING WS-SUB-1 FROM 1 BY 1
005070         UNTIL WS-SUB-1 > WS-RND-COUNT.
005080*
005090 1911-CLEAR-RND-ROUND-AGG.
005100     SET WS-RRAGG-IDX TO WS-ROUND-SUB.
005110     MOVE 0   TO WS-RRAGG-TOTAL-VOTES (WS-RRAGG-IDX).
005120     MOVE 'N' TO WS-RRAGG-USED-SW (WS-RRAGG-IDX).
005130*
005140 1912-SCAN-ONE-RND-FOR-AGG.
005150     SET WS-RND-IDX TO WS-SUB-1.
005160     IF WS-RND-ELECTION-ID (WS-RND-IDX)
005170             = WS-ELEC-ID (WS-ELEC-IDX)
005180         SET WS-RRAGG-IDX TO WS-RND-ROUND (WS-RND-IDX)
005190         ADD WS-RND-TOTAL-VOTES (WS-RND-IDX)
005200             TO WS-RRAGG-TOTAL-VOTES (WS-RRAGG-IDX)
005210         MOVE 'Y' TO WS-RRAGG-USED-SW (WS-RRAGG-IDX)
005220         IF WS-RND-ROUND (WS-RND-IDX)
005230                 > WS-MAX-ROUND-IN-RND-FILE
005240             MOVE WS-RND-ROUND (WS-RND-IDX)
005250                 TO WS-MAX-ROUND-IN-RND-FILE
005260         END-IF
005270     END-IF.
005280*
005290*    COMMON ISSUE/SCORE BOOKKEEPING FOR THE RULE CURRENTLY
005300*    NAMED IN WS-CURRENT-RULE-NUM.  TEXT OF THE ISSUE MUST
005310*    BE IN WS-ISSUE-LINE-WORK BEFORE THIS IS PERFORMED.
005320*
005330 1950-RECORD-RULE-ISSUE.
005340     ADD 1 TO WS-RULE-ISSUE-COUNT (WS-CURRENT-RULE-NUM).
005350     MOVE 'N' TO WS-RULE-PASSED (WS-CURRENT-RULE-NUM).
005360     IF WS-RULE-SCORE (WS-CURRENT-RULE-NUM) >= 10
005370         SUBTRACT 10 FROM
005380             WS-RULE-SCORE (WS-CURRENT-RULE-NUM)
005390     ELSE
005400         MOVE 0 TO WS-RULE-SCORE (WS-CURRENT-RULE-NUM)
005410     END-IF.
005420     PERFORM 1960-SAVE-ISSUE-TEXT.
005430*
005440*    SAME BOOKKEEPING BUT FOR A "NOTED, NOT FAILED" ISSUE
005450*    THAT ONLY CAPS THE SCORE AT 95 (RULES 2 AND 3).
005460*
005470 1955-RECORD-RULE-NOTE-CAP-95.
005480     ADD 1 TO WS-RULE-ISSUE-COUNT (WS-CURRENT-RULE-NUM).
005490     IF WS-RULE-SCORE (WS-CURRENT-RULE-NUM) > 95
005500         MOVE 95 TO WS-RULE-SCORE (WS-CURRENT-RULE-NUM)
005510     END-IF.
005520     PERFORM 1960-SAVE-ISSUE-TEXT.
005530*
005540 1960-SAVE-ISSUE-TEXT.
005550     IF WS-ISSUE-COUNT < 300
005560         ADD 1 TO WS-ISSUE-COUNT
005570         SET WS-ISSUE-IDX TO WS-ISSUE-COUNT
005580         MOVE WS-CURRENT-RULE-NUM
005590             TO WS-ISSUE-RULE-NUM (WS-ISSUE-IDX)
005600         MOVE WS-ISSUE-LINE-WORK
005610             TO WS-ISSUE-TEXT (WS-ISSUE-IDX)
005620     END-IF.
005630*
005640*    ADDS THE ELECTION ID IN WS-PROBLEM-ELECTION-ID-WORK TO
005650*    THE PROBLEM-ELECTION LIST, IF IT IS NOT THERE ALREADY.
005660*    CALLER MUST MOVE THE ELECTION ID INTO THAT FIELD FIRST.
005670*
005680 1970-ADD-PROBLEM-ELECTION.
005690     MOVE 'N' TO WS-ID-FOUND-SW.
005700     IF WS-PROBLEM-COUNT > 0
005710         SEARCH WS-PROBLEM-ENTRY VARYING WS-PROBLEM-IDX
005720             AT END NEXT SENTENCE
005730             WHEN WS-PROBLEM-ELECTION-ID (WS-PROBLEM-IDX)
005740                     = WS-PROBLEM-ELECTION-ID-WORK
005750                 MOVE 'Y' TO WS-ID-FOUND-SW
005760         END-SEARCH
005770     END-IF.
005780     IF WS-ID-NOT-FOUND AND WS-PROBLEM-COUNT < 500
005790         ADD 1 TO WS-PROBLEM-COUNT
005800         SET WS-PROBLEM-IDX TO WS-PROBLEM-COUNT
005810         MOVE WS-PROBLEM-ELECTION-ID-WORK
005820             TO WS-PROBLEM-ELECTION-ID (WS-PROBLEM-IDX)
005830     END-IF.
005840*
005850*----------------------------------------------------------*
005860*    2000 -- RULE 1: DATA COMPLETENESS
005870*----------------------------------------------------------*
005880 2000-VALIDATE-COMPLETENESS.
005890     MOVE 1                        TO WS-CURRENT-RULE-NUM.
005900     MOVE 'DATA COMPLETENESS'      TO WS-RULE-NAME (1).
005910     MOVE 'Y'                      TO WS-RULE-PASSED (1).
005920     MOVE 100                      TO WS-RULE-SCORE (1).
005930     MOVE 0                        TO WS-RULE-ISSUE-COUNT (1).
005940     PERFORM 2010-CHECK-ONE-ELECTION-COMPLETE
005950         VARYING WS-SUB-1 FROM 1 BY 1
005960         UNTIL WS-SUB-1 > WS-ELEC-COUNT.
005970     PERFORM 2020-CHECK-ONE-CANDIDATE-COMPLETE
005980         VARYING WS-SUB-1 FROM 1 BY 1
005990         UNTIL WS-SUB-1 > WS-CAND-COUNT.
006000     PERFORM 2030-CHECK-ONE-ROUND-COMPLETE
006010         VARYING WS-SUB-1 FROM 1 BY 1
006020         UNTIL WS-SUB-1 > WS-RND-COUNT.
006030*
006040 2010-CHECK-ONE-ELECTION-COMPLETE.
006050     SET WS-ELEC-IDX TO WS-SUB-1.
006060     IF WS-ELEC-ID (WS-ELEC-IDX)     = SPACE
006070        OR WS-ELEC-YEAR (WS-ELEC-IDX)   = 0
006080        OR WS-ELEC-STATE (WS-ELEC-IDX)  = SPACE
006090        OR WS-ELEC-OFFICE (WS-ELEC-IDX) = SPACE
006100        OR WS-ELEC-JURIS (WS-ELEC-IDX)  = SPACE
006110        OR WS-ELEC-TYPE (WS-ELEC-IDX)   = SPACE
006120         STRING 'ELECTION RECORD MISSING REQUIRED FIELD -- '
006130                 WS-ELEC-ID (WS-ELEC-IDX)
006140                 DELIMITED BY SIZE
006150                 INTO WS-ISSUE-LINE-WORK
006160         END-STRING
006170         PERFORM 1950-RECORD-RULE-ISSUE
006180     END-IF.
006190*
006200 2020-CHECK-ONE-CANDIDATE-COMPLETE.
006210*    REQ 11-205 FOLLOWUP -- WS-CAND-NO-INPUT IS TRUE FOR
006220*    EXACTLY THE SAME ROWS THE OLD VOTES/PERCENTAGE = 0 TEST
006230*    CAUGHT (RCVXFER SETS RCVX-HAS-INPUT-SW TO 'N' WHENEVER IT
006240*    FILLS A ROUND AFTER A CANDIDATE IS ELIMINATED), SO TESTING
006250*    THAT SWITCH HERE IS THE SAME FALSE-POSITIVE BUG UNDER A
006260*    NEW NAME.  A ROUND RCVXFER FILLED HAS DELIBERATELY
006270*    MANUFACTURED VOTES, PERCENTAGE AND TRANSFER-CALC VALUES --
006280*    THAT IS NOT MISSING DATA, SO RULE 1 MUST NOT FLAG IT.
006290*    THERE IS NO SENTINEL IN THIS RECORD DISTINCT FROM "WAS
006300*    FILLED BY RCVXFER" THAT WOULD TELL A GENUINELY ABSENT
006310*    TRANSFER-CALC FROM A MANUFACTURED ONE, SO NONE OF THE
006320*    NUMERIC FIELDS ARE TESTED HERE -- ONLY THE KEY FIELDS A
006330*    CANDIDATE RECORD CANNOT BE BUILT WITHOUT.
006340     SET WS-CAND-IDX TO WS-SUB-1.
006350     IF WS-CAND-ELECTION-ID (WS-CAND-IDX) = SPACE
006360        OR WS-CAND-ID (WS-CAND-IDX)       = SPACE
006370        OR WS-CAND-ROUND (WS-CAND-IDX)    = 0
006380         STRING 'CANDIDATE RECORD MISSING REQUIRED FIELD -- '
006390                 WS-CAND-ELECTION-ID (WS-CAND-IDX)
006400                 DELIMITED BY SIZE
006410                 INTO WS-ISSUE-LINE-WORK
006420         END-STRING
006430         PERFORM 1950-RECORD-RULE-ISSUE
006440     END-IF.
006450*
006460 2030-CHECK-ONE-ROUND-COMPLETE.
006470     SET WS-RND-IDX TO WS-SUB-1.
006480     IF WS-RND-ELECTION-ID (WS-RND-IDX) = SPACE
006490        OR WS-RND-ROUND (WS-RND-IDX)       = 0
006500        OR WS-RND-TOTAL-VOTES (WS-RND-IDX) = 0
006510         STRING 'ROUND RECORD MISSING REQUIRED FIELD -- '
006520                 WS-RND-ELECTION-ID (WS-RND-IDX)
006530                 DELIMITED BY SIZE
006540                 INTO WS-ISSUE-LINE-WORK
006550         END-STRING
006560         PERFORM 1950-RECORD-RULE-ISSUE
006570     END-IF.
006580*
006590*----------------------------------------------------------*
006600*    2100 -- RULE 2: VOTE CONSISTENCY (CANDIDATE VOTES VS
006610*    ROUND TOTAL-VOTES, PER ELECTION PER ROUND)
006620*----------------------------------------------------------*
006630 2100-VALIDATE-VOTE-CONSISTENCY.
006640     MOVE 2                        TO WS-CURRENT-RULE-NUM.
006650     MOVE 'VOTE CONSISTENCY'       TO WS-RULE-NAME (2).
006660     MOVE 'Y'                      TO WS-RULE-PASSED (2).
006670     MOVE 100                      TO WS-RULE-SCORE (2).
006680     MOVE 0                        TO WS-RULE-ISSUE-COUNT (2).
006690     PERFORM 2110-CHECK-ONE-ELECTION-VOTES
006700         VARYING WS-ELEC-IDX FROM 1 BY 1
006710         UNTIL WS-ELEC-IDX > WS-ELEC-COUNT.
006720*
006730 2110-CHECK-ONE-ELECTION-VOTES.
006740     PERFORM 1900-BUILD-CAND-ROUND-AGG.
006750     PERFORM 1910-BUILD-RND-ROUND-AGG.
006760     PERFORM 2120-CHECK-ONE-ROUND-VOTES
006770         VARYING WS-ROUND-SUB FROM 1 BY 1
006780         UNTIL WS-ROUND-SUB > 99.
006790*
006800 2120-CHECK-ONE-ROUND-VOTES.
006810     SET WS-CRAGG-IDX TO WS-ROUND-SUB.
006820     SET WS-RRAGG-IDX TO WS-ROUND-SUB.
006830     MOVE WS-ROUND-SUB TO WS-ROUND-SUB-DISPLAY.
006840     IF WS-RRAGG-USED (WS-RRAGG-IDX)
006850         IF WS-CRAGG-VOTE-SUM (WS-CRAGG-IDX)
006860                 > WS-RRAGG-TOTAL-VOTES (WS-RRAGG-IDX)
006870             STRING 'ROUND '
006880                     WS-ROUND-SUB-DISPLAY
006890                     ' CANDIDATE VOTES EXCEED ROUND TOTAL -- '
006900                     WS-ELEC-ID (WS-ELEC-IDX)
006910                     DELIMITED BY SIZE
006920                     INTO WS-ISSUE-LINE-WORK
006930             END-STRING
006940             PERFORM 1950-RECORD-RULE-ISSUE
006950             MOVE WS-ELEC-ID (WS-ELEC-IDX)
006960                 TO WS-PROBLEM-ELECTION-ID-WORK
006970             PERFORM 1970-ADD-PROBLEM-ELECTION
006980         ELSE
006990             COMPUTE WS-GAP =
007000                 WS-RRAGG-TOTAL-VOTES (WS-RRAGG-IDX) -
007010                 WS-CRAGG-VOTE-SUM (WS-CRAGG-IDX)
007020             IF WS-GAP > 100
007030                 STRING 'ROUND '
007040                         WS-ROUND-SUB-DISPLAY
007050                         ' CANDIDATE VOTES FALL SHORT OF '
007060                         'ROUND TOTAL BY OVER 100 -- '
007070                         WS-ELEC-ID (WS-ELEC-IDX)
007080                         DELIMITED BY SIZE
007090                         INTO WS-ISSUE-LINE-WORK
007100                 END-STRING
007110                 PERFORM 1955-RECORD-RULE-NOTE-CAP-95
007120             END-IF
007130         END-IF
007140     END-IF.
007150*
007160*----------------------------------------------------------*
007170*    2200 -- RULE 3: TRANSFER BALANCE (ROUNDS > 1 ONLY)
007180*----------------------------------------------------------*
007190 2200-VALIDATE-TRANSFER-BALANCE.
007200     MOVE 3                        TO WS-CURRENT-RULE-NUM.
007210     MOVE 'TRANSFER BALANCE'       TO WS-RULE-NAME (3).
007220     MOVE 'Y'                      TO WS-RULE-PASSED (3).
007230     MOVE 100                      TO WS-RULE-SCORE (3).
007240     MOVE 0                        TO WS-RULE-ISSUE-COUNT (3).
007250     PERFORM 2210-CHECK-ONE-ELECTION-TRANSFER
007260         VARYING WS-ELEC-IDX FROM 1 BY 1
007270         UNTIL WS-ELEC-IDX > WS-ELEC-COUNT.
007280*
007290 2210-CHECK-ONE-ELECTION-TRANSFER.
007300     PERFORM 1900-BUILD-CAND-ROUND-AGG.
007310     PERFORM 2220-CHECK-ONE-ROUND-TRANSFER
007320         VARYING WS-ROUND-SUB FROM 2 BY 1
007330         UNTIL WS-ROUND-SUB > 99.
007340*
007350 2220-CHECK-ONE-ROUND-TRANSFER.
007360     SET WS-CRAGG-IDX TO WS-ROUND-SUB.
007370     MOVE WS-ROUND-SUB TO WS-ROUND-SUB-DISPLAY.
007380     IF WS-CRAGG-USED (WS-CRAGG-IDX)
007390         IF WS-CRAGG-TRANSFER-SUM (WS-CRAGG-IDX) > 0
007400             STRING 'ROUND '
007410                     WS-ROUND-SUB-DISPLAY
007420                     ' TRANSFER SUM IS POSITIVE -- '
007430                     WS-ELEC-ID (WS-ELEC-IDX)
007440                     DELIMITED BY SIZE
007450                     INTO WS-ISSUE-LINE-WORK
007460             END-STRING
007470             PERFORM 1950-RECORD-RULE-ISSUE
007480             MOVE WS-ELEC-ID (WS-ELEC-IDX)
007490                 TO WS-PROBLEM-ELECTION-ID-WORK
007500             PERFORM 1970-ADD-PROBLEM-ELECTION
007510         ELSE
007520             IF WS-CRAGG-TRANSFER-SUM (WS-CRAGG-IDX) < -100
007530                 STRING 'ROUND '
007540                         WS-ROUND-SUB-DISPLAY
007550                         ' TRANSFER SUM MORE NEGATIVE THAN '
007560                         '-100 -- '
007570                         WS-ELEC-ID (WS-ELEC-IDX)
007580                         DELIMITED BY SIZE
007590                         INTO WS-ISSUE-LINE-WORK
007600                 END-STRING
007610                 PERFORM 1955-RECORD-RULE-NOTE-CAP-95
007620             END-IF
007630         END-IF
007640     END-IF.
007650*
007660*----------------------------------------------------------*
007670*    2300 -- RULE 4: SINGLE WINNER IN THE FINAL ROUND
007680*----------------------------------------------------------*
007690 2300-VALIDATE-SINGLE-WINNER.
007700     MOVE 4                        TO WS-CURRENT-RULE-NUM.
007710     MOVE 'SINGLE WINNER'          TO WS-RULE-NAME (4).
007720     MOVE 'Y'                      TO WS-RULE-PASSED (4).
007730     MOVE 100                      TO WS-RULE-SCORE (4).
007740     MOVE 0                        TO WS-RULE-ISSUE-COUNT (4).
007750     PERFORM 2310-CHECK-ONE-ELECTION-WINNER
007760         VARYING WS-ELEC-IDX FROM 1 BY 1
007770         UNTIL WS-ELEC-IDX > WS-ELEC-COUNT.
007780*
007790 2310-CHECK-ONE-ELECTION-WINNER.
007800     PERFORM 1900-BUILD-CAND-ROUND-AGG.
007810     MOVE 0 TO WS-WINNER-COUNT.
007820     PERFORM 2320-COUNT-ONE-FINAL-ROUND-CAND
007830         VARYING WS-SUB-1 FROM 1 BY 1
007840         UNTIL WS-SUB-1 > WS-CAND-COUNT.
007850     IF WS-WINNER-COUNT NOT = 1
007860         STRING 'FINAL ROUND DOES NOT HAVE EXACTLY ONE '
007870                 'ELECTED CANDIDATE -- '
007880                 WS-ELEC-ID (WS-ELEC-IDX)
007890                 DELIMITED BY SIZE
007900                 INTO WS-ISSUE-LINE-WORK
007910         END-STRING
007920         PERFORM 1950-RECORD-RULE-ISSUE
007930         MOVE WS-ELEC-ID (WS-ELEC-IDX)
007940             TO WS-PROBLEM-ELECTION-ID-WORK
007950         PERFORM 1970-ADD-PROBLEM-ELECTION
007960     END-IF.
007970*
007980 2320-COUNT-ONE-FINAL-ROUND-CAND.
007990     SET WS-CAND-IDX TO WS-SUB-1.
008000     IF WS-CAND-ELECTION-ID (WS-CAND-IDX)
008010             = WS-ELEC-ID (WS-ELEC-IDX)
008020        AND WS-CAND-ROUND (WS-CAND-IDX) = WS-MAX-ROUND
008030         MOVE WS-CAND-STATUS (WS-CAND-IDX)
008040             TO WS-PREV-STATUS
008050         INSPECT WS-PREV-STATUS
008060             CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER
008070         IF WS-PREV-STATUS (1:7) = 'ELECTED'
008080             ADD 1 TO WS-WINNER-COUNT
008090         END-IF
008100     END-IF.
008110*
008120*----------------------------------------------------------*
008130*    2400 -- RULE 5: VOTE MONOTONICITY
008140*----------------------------------------------------------*
008150 2400-VALIDATE-MONOTONICITY.
008160     MOVE 5                        TO WS-CURRENT-RULE-NUM.
008170     MOVE 'VOTE MONOTONICITY'      TO WS-RULE-NAME (5).
008180     MOVE 'Y'                      TO WS-RULE-PASSED (5).
008190     MOVE 100                      TO WS-RULE-SCORE (5).
008200     MOVE 0                        TO WS-RULE-ISSUE-COUNT (5).
008210     MOVE SPACE                    TO WS-PREV-CAND-ID.
008220     MOVE 'Y'                      TO WS-FIRST-ROW-OF-CAND-SW.
008230     PERFORM 2410-CHECK-ONE-CAND-ROW
008240         VARYING WS-SUB-1 FROM 1 BY 1
008250         UNTIL WS-SUB-1 > WS-CAND-COUNT.
008260*
008270 2410-CHECK-ONE-CAND-ROW.
008280     SET WS-CAND-IDX TO WS-SUB-1.
008290     IF WS-CAND-ID (WS-CAND-IDX) NOT = WS-PREV-CAND-ID
008300         MOVE 'Y' TO WS-FIRST-ROW-OF-CAND-SW
008310         MOVE WS-CAND-ID (WS-CAND-IDX) TO WS-PREV-CAND-ID
008320     END-IF.
008330     IF WS-NOT-FIRST-ROW-OF-CAND
008340         MOVE WS-CAND-STATUS (WS-CAND-IDX) TO WS-PREV-STATUS
008350         INSPECT WS-PREV-STATUS
008360             CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER
008370         IF WS-PREV-STATUS (1:11) NOT = 'ELIMINATED'
008380            AND WS-CAND-VOTES (WS-CAND-IDX)
008390                    < WS-PREV-ROUND-VOTES
008400             STRING 'CANDIDATE VOTES DECREASED ACROSS '
008410                     'ROUNDS WITHOUT ELIMINATION -- '
008420                     WS-CAND-ELECTION-ID (WS-CAND-IDX)
008430                     DELIMITED BY SIZE
008440                     INTO WS-ISSUE-LINE-WORK
008450             END-STRING
008460             IF WS-RULE-SCORE (5) >= 5
008470                 SUBTRACT 5 FROM WS-RULE-SCORE (5)
008480             ELSE
008490                 MOVE 0 TO WS-RULE-SCORE (5)
008500             END-IF
008510             MOVE 'N' TO WS-RULE-PASSED (5)
008520             ADD 1 TO WS-RULE-ISSUE-COUNT (5)
008530             PERFORM 1960-SAVE-ISSUE-TEXT
008540             MOVE WS-CAND-ELECTION-ID (WS-CAND-IDX)
008550                 TO WS-PROBLEM-ELECTION-ID-WORK
008560             PERFORM 1970-ADD-PROBLEM-ELECTION
008570         END-IF
008580     END-IF.
008590     MOVE 'N' TO WS-FIRST-ROW-OF-CAND-SW.
008600     MOVE WS-CAND-VOTES (WS-CAND-IDX) TO WS-PREV-ROUND-VOTES.
008610*
008620*----------------------------------------------------------*
008630*    2500 -- RULE 6: ELECTION ID CONSISTENCY ACROSS FILES
008640*----------------------------------------------------------*
008650 2500-VALIDATE-ID-CONSISTENCY.
008660     MOVE 6                        TO WS-CURRENT-RULE-NUM.
008670     MOVE 'ELECTION ID CONSISTENCY'
008680                                   TO WS-RULE-NAME (6).
008690     MOVE 'Y'                      TO WS-RULE-PASSED (6).
008700     MOVE 100                      TO WS-RULE-SCORE (6).
008710     MOVE 0                        TO WS-RULE-ISSUE-COUNT (6).
008720     PERFORM 2510-CHECK-ELEC-ID-IN-OTHER-FILES
008730         VARYING WS-ELEC-IDX FROM 1 BY 1
008740         UNTIL WS-ELEC-IDX > WS-ELEC-COUNT.
008750     PERFORM 2515-CHECK-ELEC-ID-IN-RND-FILE
008760         VARYING WS-ELEC-IDX FROM 1 BY 1
008770         UNTIL WS-ELEC-IDX > WS-ELEC-COUNT.
008780     PERFORM 2520-CHECK-CAND-ID-IN-ELEC-FILE
008790         VARYING WS-SUB-1 FROM 1 BY 1
008800         UNTIL WS-SUB-1 > WS-CAND-COUNT.
008810     PERFORM 2530-CHECK-RND-ID-IN-ELEC-FILE
008820         VARYING WS-SUB-1 FROM 1 BY 1
008830         UNTIL WS-SUB-1 > WS-RND-COUNT.
008840*
008850 2510-CHECK-ELEC-ID-IN-OTHER-FILES.
008860     MOVE 'N' TO WS-ID-FOUND-SW.
008870     PERFORM 2511-SEARCH-CAND-FOR-ELEC-ID
008880         VARYING WS-SUB-1 FROM 1 BY 1
008890         UNTIL WS-SUB-1 > WS-CAND-COUNT OR WS-ID-WAS-FOUND.
008900     IF WS-ID-NOT-FOUND
008910         STRING 'ELECTION ID NOT FOUND IN CANDIDATE FILE -- '
008920                 WS-ELEC-ID (WS-ELEC-IDX)
008930                 DELIMITED BY SIZE
008940                 INTO WS-ISSUE-LINE-WORK
008950         END-STRING
008960         PERFORM 1950-RECORD-RULE-ISSUE
008970         MOVE WS-ELEC-ID (WS-ELEC-IDX)
008980             TO WS-PROBLEM-ELECTION-ID-WORK
008990         PERFORM 1970-ADD-PROBLEM-ELECTION
009000     END-IF.
009010*
009020 2511-SEARCH-CAND-FOR-ELEC-ID.
009030     SET WS-CAND-IDX TO WS-SUB-1.
009040     IF WS-CAND-ELECTION-ID (WS-CAND-IDX)
009050             = WS-ELEC-ID (WS-ELEC-IDX)
009060         MOVE 'Y' TO WS-ID-FOUND-SW
009070     END-IF.
009080*
009090*    REQ 11-205 -- SAME IDEA AS 2510 ABOVE, BUT AGAINST THE
009100*    ROUND TOTALS FILE.  2510 ONLY CHECKED THE CANDIDATE FILE,
009110*    SO AN ELECTION ID PRESENT IN ELECTIONS BUT MISSING FROM
009120*    ROUNDS SLID THROUGH UNCAUGHT.
009130 2515-CHECK-ELEC-ID-IN-RND-FILE.
009140     MOVE 'N' TO WS-ID-FOUND-SW.
009150     PERFORM 2516-SEARCH-RND-FOR-ELEC-ID
009160         VARYING WS-SUB-1 FROM 1 BY 1
009170         UNTIL WS-SUB-1 > WS-RND-COUNT OR WS-ID-WAS-FOUND.
009180     IF WS-ID-NOT-FOUND
009190         STRING 'ELECTION ID NOT FOUND IN ROUND FILE -- '
009200                 WS-ELEC-ID (WS-ELEC-IDX)
009210                 DELIMITED BY SIZE
009220                 INTO WS-ISSUE-LINE-WORK
009230         END-STRING
009240         PERFORM 1950-RECORD-RULE-ISSUE
009250         MOVE WS-ELEC-ID (WS-ELEC-IDX)
009260             TO WS-PROBLEM-ELECTION-ID-WORK
009270         PERFORM 1970-ADD-PROBLEM-ELECTION
009280     END-IF.
009290*
009300 2516-SEARCH-RND-FOR-ELEC-ID.
009310     SET WS-RND-IDX TO WS-SUB-1.
009320     IF WS-RND-ELECTION-ID (WS-RND-IDX)
009330             = WS-ELEC-ID (WS-ELEC-IDX)
009340         MOVE 'Y' TO WS-ID-FOUND-SW
009350     END-IF.
009360*
009370 2520-CHECK-CAND-ID-IN-ELEC-FILE.
009380     SET WS-CAND-IDX TO WS-SUB-1.
009390     MOVE 'N' TO WS-ID-FOUND-SW.
009400     PERFORM 2521-SEARCH-ELEC-FOR-CAND-ID
009410         VARYING WS-SUB-2 FROM 1 BY 1
009420         UNTIL WS-SUB-2 > WS-ELEC-COUNT OR WS-ID-WAS-FOUND.
009430     IF WS-ID-NOT-FOUND
009440         STRING 'CANDIDATE FILE ELECTION ID NOT FOUND IN '
009450                 'ELECTION FILE -- '
009460                 WS-CAND-ELECTION-ID (WS-CAND-IDX)
009470                 DELIMITED BY SIZE
009480                 INTO WS-ISSUE-LINE-WORK
009490         END-STRING
009500         PERFORM 1950-RECORD-RULE-ISSUE
009510         MOVE WS-CAND-ELECTION-ID (WS-CAND-IDX)
009520             TO WS-PROBLEM-ELECTION-ID-WORK
009530         PERFORM 1970-ADD-PROBLEM-ELECTION
009540     END-IF.
009550*
009560 2521-SEARCH-ELEC-FOR-CAND-ID.
009570     SET WS-ELEC-IDX TO WS-SUB-2.
009580     IF WS-ELEC-ID (WS-ELEC-IDX)
009590             = WS-CAND-ELECTION-ID (WS-CAND-IDX)
009600         MOVE 'Y' TO WS-ID-FOUND-SW
009610     END-IF.
009620*
009630 2530-CHECK-RND-ID-IN-ELEC-FILE.
009640     SET WS-RND-IDX TO WS-SUB-1.
009650     MOVE 'N' TO WS-ID-FOUND-SW.
009660     PERFORM 2531-SEARCH-ELEC-FOR-RND-ID
009670         VARYING WS-SUB-2 FROM 1 BY 1
009680         UNTIL WS-SUB-2 > WS-ELEC-COUNT OR WS-ID-WAS-FOUND.
009690     IF WS-ID-NOT-FOUND
009700         STRING 'ROUND FILE ELECTION ID NOT FOUND IN '
009710                 'ELECTION FILE -- '
009720                 WS-RND-ELECTION-ID (WS-RND-IDX)
009730                 DELIMITED BY SIZE
009740                 INTO WS-ISSUE-LINE-WORK
009750         END-STRING
009760         PERFORM 1950-RECORD-RULE-ISSUE
009770         MOVE WS-RND-ELECTION-ID (WS-RND-IDX)
009780             TO WS-PROBLEM-ELECTION-ID-WORK
009790         PERFORM 1970-ADD-PROBLEM-ELECTION
009800     END-IF.
009810*
009820 2531-SEARCH-ELEC-FOR-RND-ID.
009830     SET WS-ELEC-IDX TO WS-SUB-2.
009840     IF WS-ELEC-ID (WS-ELEC-IDX)
009850             = WS-RND-ELECTION-ID (WS-RND-IDX)
009860         MOVE 'Y' TO WS-ID-FOUND-SW
009870     END-IF.
009880*
009890*----------------------------------------------------------*
009900*    2600 -- RULE 7: ROUND SEQUENCE
009910*----------------------------------------------------------*
009920 2600-VALIDATE-ROUND-SEQUENCE.
009930     MOVE 7                        TO WS-CURRENT-RULE-NUM.
009940     MOVE 'ROUND SEQUENCE'         TO WS-RULE-NAME (7).
009950     MOVE 'Y'                      TO WS-RULE-PASSED (7).
009960     MOVE 100                      TO WS-RULE-SCORE (7).
009970     MOVE 0                        TO WS-RULE-ISSUE-COUNT (7).
009980     PERFORM 2610-CHECK-ONE-ELECTION-SEQUENCE
009990         VARYING WS-ELEC-IDX FROM 1 BY 1
010000         UNTIL WS-ELEC-IDX > WS-ELEC-COUNT.
010010*
010020 2610-CHECK-ONE-ELECTION-SEQUENCE.
010030     PERFORM 1900-BUILD-CAND-ROUND-AGG.
010040     PERFORM 1910-BUILD-RND-ROUND-AGG.
010050     PERFORM 2620-CHECK-ONE-ROUND-IN-SEQUENCE
010060         VARYING WS-ROUND-SUB FROM 1 BY 1
010070         UNTIL WS-ROUND-SUB > WS-MAX-ROUND.
010080     IF WS-MAX-ROUND-IN-RND-FILE NOT = WS-MAX-ROUND
010090         STRING 'ROUND-TOTAL ROUND SET DOES NOT MATCH '
010100                 'CANDIDATE ROUND SET -- '
010110                 WS-ELEC-ID (WS-ELEC-IDX)
010120                 DELIMITED BY SIZE
010130                 INTO WS-ISSUE-LINE-WORK
010140         END-STRING
010150         PERFORM 1950-RECORD-RULE-ISSUE
010160         MOVE WS-ELEC-ID (WS-ELEC-IDX)
010170             TO WS-PROBLEM-ELECTION-ID-WORK
010180         PERFORM 1970-ADD-PROBLEM-ELECTION
010190     END-IF.
010200*
010210 2620-CHECK-ONE-ROUND-IN-SEQUENCE.
010220     SET WS-CRAGG-IDX TO WS-ROUND-SUB.
010230     MOVE WS-ROUND-SUB TO WS-ROUND-SUB-DISPLAY.
010240     IF WS-CRAGG-NOT-USED (WS-CRAGG-IDX)
010250         STRING 'ROUND '
010260                 WS-ROUND-SUB-DISPLAY
010270                 ' MISSING FROM CANDIDATE ROUND SEQUENCE '
010280                 '-- '
010290                 WS-ELEC-ID (WS-ELEC-IDX)
010300                 DELIMITED BY SIZE
010310                 INTO WS-ISSUE-LINE-WORK
010320         END-STRING
010330         PERFORM 1950-RECORD-RULE-ISSUE
010340         MOVE WS-ELEC-ID (WS-ELEC-IDX)
010350             TO WS-PROBLEM-ELECTION-ID-WORK
010360         PERFORM 1970-ADD-PROBLEM-ELECTION
010370     END-IF.
010380*
010390*----------------------------------------------------------*
010400*    2700 -- RULE 8: OVERALL SCORE = MEAN OF THE 8 SCORES
010410*----------------------------------------------------------*
010420 2700-COMPUTE-OVERALL-SCORE.
010430     MOVE 0 TO WS-SCORE-SUM.
010440     PERFORM 2710-ADD-ONE-RULE-SCORE
010450         VARYING WS-RULE-IDX FROM 1 BY 1
010460         UNTIL WS-RULE-IDX > 8.
010470     COMPUTE WS-OVERALL-SCORE ROUNDED =
010480         WS-SCORE-SUM / 8.
010490     MOVE WS-OVERALL-SCORE TO WS-OVERALL-SCORE-EDIT.
010500*
010510 2710-ADD-ONE-RULE-SCORE.
010520     ADD WS-RULE-SCORE (WS-RULE-IDX) TO WS-SCORE-SUM.
010530*
010540*----------------------------------------------------------*
010550*    8500 SERIES -- VALIDATION REPORT
010560*----------------------------------------------------------*
010570 8500-WRITE-VALIDATION-REPORT.
010580     PERFORM 8510-WRITE-TITLE-BLOCK.
010590     PERFORM 8520-WRITE-RULE-SECTIONS
010600         VARYING WS-RULE-IDX FROM 1 BY 1
010610         UNTIL WS-RULE-IDX > 8.
010620     PERFORM 8530-WRITE-PROBLEM-ELECTIONS.
010630*
010640 8510-WRITE-TITLE-BLOCK.
010650     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
010660     WRITE RPT-PRINT-LINE FROM WS-RPT-TITLE-LINE.
010670     WRITE RPT-PRINT-LINE FROM WS-RPT-SEPARATOR-LINE.
010680     MOVE WS-CURRENT-YY  TO WS-RPTH-YY.
010690     MOVE WS-CURRENT-MM  TO WS-RPTH-MM.
010700     MOVE WS-CURRENT-DD  TO WS-RPTH-DD.
010710     MOVE WS-OVERALL-SCORE-EDIT TO WS-RPTH-SCORE.
010720     WRITE RPT-PRINT-LINE FROM WS-RPT-HEADER-LINE.
010730     WRITE RPT-PRINT-LINE FROM WS-RPT-BLANK-LINE.
010740     MOVE WS-ELEC-COUNT TO WS-RPTS-ELEC-COUNT.
010750     MOVE WS-CAND-COUNT TO WS-RPTS-CAND-COUNT.
010760     MOVE WS-RND-COUNT  TO WS-RPTS-RND-COUNT.
010770     WRITE RPT-PRINT-LINE FROM WS-RPT-SUMMARY-LINE.
010780     WRITE RPT-PRINT-LINE FROM WS-RPT-BLANK-LINE.
010790*
010800 8520-WRITE-RULE-SECTIONS.
010810     MOVE WS-RULE-NAME (WS-RULE-IDX)  TO WS-RPTR-NAME.
010820     IF WS-RULE-IS-PASSED (WS-RULE-IDX)
010830         MOVE 'PASSED' TO WS-RPTR-STATUS
010840     ELSE
010850         MOVE 'FAILED' TO WS-RPTR-STATUS
010860     END-IF.
010870     MOVE WS-RULE-SCORE (WS-RULE-IDX) TO WS-RPTR-SCORE.
010880     WRITE RPT-PRINT-LINE FROM WS-RPT-RULE-LINE.
010890     PERFORM 8521-WRITE-ONE-ISSUE-LINE
010900         VARYING WS-SUB-1 FROM 1 BY 1
010910         UNTIL WS-SUB-1 > WS-ISSUE-COUNT.
010920     WRITE RPT-PRINT-LINE FROM WS-RPT-BLANK-LINE.
010930*
010940 8521-WRITE-ONE-ISSUE-LINE.
010950     SET WS-ISSUE-IDX TO WS-SUB-1.
010960     IF WS-ISSUE-RULE-NUM (WS-ISSUE-IDX) = WS-RULE-IDX
010970         MOVE WS-ISSUE-TEXT (WS-ISSUE-IDX) TO WS-RPTI-TEXT
010980         WRITE RPT-PRINT-LINE FROM WS-RPT-ISSUE-LINE
010990     END-IF.
011000*
011010 8530-WRITE-PROBLEM-ELECTIONS.
011020     IF WS-PROBLEM-COUNT > 0
011030         WRITE RPT-PRINT-LINE FROM WS-RPT-PROBLEM-HEADING-LINE
011040         PERFORM 8531-WRITE-ONE-PROBLEM-ID
011050             VARYING WS-PROBLEM-IDX FROM 1 BY 1
011060             UNTIL WS-PROBLEM-IDX > WS-PROBLEM-COUNT
011070     END-IF.
011080*
011090 8531-WRITE-ONE-PROBLEM-ID.
011100     MOVE WS-PROBLEM-ELECTION-ID (WS-PROBLEM-IDX)
011110         TO WS-RPTP-ELECTION-ID.
011120     WRITE RPT-PRINT-LINE FROM WS-RPT-PROBLEM-ID-LINE.
011130*
011140*----------------------------------------------------------*
011150*    9000 SERIES -- CLOSE
011160*----------------------------------------------------------*
011170 9000-CLOSE-FILES.
011180     CLOSE ELECTIONS-IN-FILE
011190           CANDIDATES-IN-FILE
011200           ROUNDS-IN-FILE
011210           VALIDATION-REPORT-FILE.
