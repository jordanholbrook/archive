000100*----------------------------------------------------------*
000110*    RCVSCORE -  ELECTION-SCORE RECORD AND THE ELECTIONS-   *
000120*    WITH-SCORES RECORD (ELECTION + VALIDATION-TIER/FLAGS). *
000130*    PREFIXES RCVS- AND RCVES- USED THROUGHOUT.             *
000140*----------------------------------------------------------*
000150 01  RCV-SCORE-REC.
000160     05  RCVS-ELECTION-ID            PIC X(60).
000170     05  RCVS-TIER                   PIC 9(01).
000180     05  RCVS-TIER-R REDEFINES RCVS-TIER
000190                                 PIC X(01).
000200     05  RCVS-FLAGS                  PIC X(200).
000210     05  FILLER                      PIC X(09).
000220*----------------------------------------------------------*
000230 01  RCV-ELECTION-SCORED-REC.
000240     05  RCVES-ELECTION-ID           PIC X(60).
000250     05  RCVES-YEAR                  PIC 9(04).
000260     05  RCVES-STATE                 PIC X(02).
000270     05  RCVES-OFFICE                PIC X(30).
000280     05  RCVES-DIST                  PIC X(10).
000290     05  RCVES-JURIS                 PIC X(30).
000300     05  RCVES-ELECTION-TYPE         PIC X(10).
000310     05  RCVES-PRM-PARTY             PIC X(15).
000320     05  RCVES-N-CANDS               PIC 9(03).
000330     05  RCVES-N-ROUNDS              PIC 9(02).
000340     05  RCVES-DATE                  PIC X(10).
000350     05  RCVES-LEVEL                 PIC X(15).
000360     05  RCVES-VALIDATION-TIER       PIC 9(01).
000370     05  RCVES-VALIDATION-FLAGS      PIC X(200).
000380     05  FILLER                      PIC X(08).
