000100*===============================================================*
000110* PROGRAM NAME:    RCVCLEAN
000120* ORIGINAL AUTHOR: DAVID QUINTERO
000130*
000140* MAINTENENCE LOG
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160* --------- ------------  ---------------------------------------
000170* 08/25/87 DAVID QUINTERO  CREATED FOR RCV PIPELINE - FIRST STEP
000180*                          OF BATCH, CLEANS AND STANDARDIZES THE
000190*                          THREE RAW ELECTION DATA FEEDS.
000200* 02/14/90 DAVID QUINTERO  ADDED BOARD-OF-ED OFFICE CODE SUPPORT
000210*                          (SEE RCVIDBLD MAINT LOG).
000220* 04/03/91 T HARLOW        CANDIDATE PANEL NOW CARRIES NAME/PCT
000230*                          FORWARD FROM NEAREST PRIOR ROUND.
000240* 11/02/93 T HARLOW        DIST-STD ZERO-PAD FIX (SEE RCVIDBLD).
000250* 09/30/98 R ACKERMAN      RESTRUCTURE, INDENTATION, REMOVAL OF
000260*                          FALL THRU AND GO TO'S; YEAR FIELDS
000270*                          WIDENED TO 4 DIGITS (Y2K REMEDIATION).
000280* 06/06/01 R ACKERMAN      PARTY ABBREVIATION RULE NOW CASE-
000290*                          INSENSITIVE ON ELECTION TYPE.
000300* 03/11/02 R ACKERMAN      TIE HANDLING IN FINAL ROUND PASSED
000310*                          THROUGH TO RCVXFER (SEE ITS LOG).
000320* 07/19/06 M OYELARAN      ELECTION TABLE SIZE RAISED FROM 300
000330*                          TO 500 ENTRIES - STATEWIDE RUN NO
000340*                          LONGER ABENDS WITH SUBSCRIPT ERROR.
000350* 03/19/11 K BANASZAK      PANEL ROW NOW CARRIES RCVXFER'S
000360*                          HAS-INPUT FLAG THROUGH TO THE CLEAN
000370*                          CANDIDATE FILE (RCVCO-HAS-INPUT-SW)
000380*                          SO RCVVALID CAN TELL A ROUND-FILL
000390*                          ZERO FROM A TRULY MISSING VALUE.
000400*===============================================================*
000410 IDENTIFICATION DIVISION.
000420 PROGRAM-ID.  RCVCLEAN.
000430 AUTHOR. DAVID QUINTERO.
000440 INSTALLATION. STATE BOARD OF ELECTIONS - DATA PROCESSING.
000450 DATE-WRITTEN. 08/25/87.
000460 DATE-COMPILED.
000470 SECURITY. NON-CONFIDENTIAL.
000480*===============================================================*
000490 ENVIRONMENT DIVISION.
000500*---------------------------------------------------------------*
000510 CONFIGURATION SECTION.
000520*---------------------------------------------------------------*
000530 SOURCE-COMPUTER. IBM-3090.
000540*---------------------------------------------------------------*
000550 OBJECT-COMPUTER. IBM-3090.
000560*---------------------------------------------------------------*
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM.
000590*---------------------------------------------------------------*
000600 INPUT-OUTPUT SECTION.
000610*---------------------------------------------------------------*
000620 FILE-CONTROL.
000630     SELECT ELECTIONS-IN-FILE ASSIGN TO ELECIND
000640       ORGANIZATION IS SEQUENTIAL
000650       FILE STATUS IS WS-ELEC-IN-STATUS.
000660*
000670     SELECT CANDIDATES-IN-FILE ASSIGN TO CANDIND
000680       ORGANIZATION IS SEQUENTIAL
000690       FILE STATUS IS WS-CAND-IN-STATUS.
000700*
000710     SELECT ROUNDS-IN-FILE ASSIGN TO RNDIND
000720       ORGANIZATION IS SEQUENTIAL
000730       FILE STATUS IS WS-RND-IN-STATUS.
000740*
000750     SELECT ELECTIONS-OUT-FILE ASSIGN TO ELECOTD
000760       ORGANIZATION IS SEQUENTIAL
000770       FILE STATUS IS WS-ELEC-OUT-STATUS.
000780*
000790     SELECT CANDIDATES-OUT-FILE ASSIGN TO CANDOTD
000800       ORGANIZATION IS SEQUENTIAL
000810       FILE STATUS IS WS-CAND-OUT-STATUS.
000820*
000830     SELECT ROUNDS-OUT-FILE ASSIGN TO RNDOTD
000840       ORGANIZATION IS SEQUENTIAL
000850       FILE STATUS IS WS-RND-OUT-STATUS.
000860*
000870     SELECT CANDIDATE-SORT-FILE ASSIGN TO SORTWK1.
000880*===============================================================*
000890 DATA DIVISION.
000900 FILE SECTION.
000910*---------------------------------------------------------------*
000920 FD  ELECTIONS-IN-FILE.
000930     COPY RCVELEC REPLACING ==RCVE-== BY ==RCVEI-==,
000940         ==RCV-ELECTION-REC== BY ==RCV-ELECTION-IN-REC==.
000950*---------------------------------------------------------------*
000960 FD  CANDIDATES-IN-FILE.
000970     COPY RCVCAND REPLACING ==RCVC-== BY ==RCVCI-==,
000980         ==RCV-CANDIDATE-REC== BY ==RCV-CANDIDATE-IN-REC==.
000990*---------------------------------------------------------------*
001000 FD  ROUNDS-IN-FILE.
001010     COPY RCVRND REPLACING ==RCVR-== BY ==RCVRI-==,
001020         ==RCV-ROUND-REC== BY ==RCV-ROUND-IN-REC==.
001030*---------------------------------------------------------------*
001040 FD  ELECTIONS-OUT-FILE.
001050     COPY RCVELEC REPLACING ==RCVE-== BY ==RCVEO-==,
001060         ==RCV-ELECTION-REC== BY ==RCV-ELECTION-OUT-REC==.
001070*---------------------------------------------------------------*
001080 FD  CANDIDATES-OUT-FILE.
001090     COPY RCVCAND REPLACING ==RCVC-== BY ==RCVCO-==,
001100         ==RCV-CANDIDATE-REC== BY ==RCV-CANDIDATE-OUT-REC==.
001110*---------------------------------------------------------------*
001120 FD  ROUNDS-OUT-FILE.
001130     COPY RCVRND REPLACING ==RCVR-== BY ==RCVRO-==,
001140         ==RCV-ROUND-REC== BY ==RCV-ROUND-OUT-REC==.
001150*---------------------------------------------------------------*
001160 SD  CANDIDATE-SORT-FILE.
001170     COPY RCVCAND REPLACING ==RCVC-== BY ==RCVCS-==,
001180         ==RCV-CANDIDATE-REC== BY ==RCV-CANDIDATE-SORT-REC==.
001190*---------------------------------------------------------------*
001200 WORKING-STORAGE SECTION.
001210*---------------------------------------------------------------*
001220* FILE STATUS FIELDS
001230*---------------------------------------------------------------*
001240 01  WS-FILE-STATUS-FIELDS.
001250     05  WS-ELEC-IN-STATUS           PIC X(02).
001260     05  WS-CAND-IN-STATUS           PIC X(02).
001270     05  WS-RND-IN-STATUS            PIC X(02).
001280     05  WS-ELEC-OUT-STATUS          PIC X(02).
001290     05  WS-CAND-OUT-STATUS          PIC X(02).
001300     05  WS-RND-OUT-STATUS           PIC X(02).
001310     05  FILLER                      PIC X(08).
001320*---------------------------------------------------------------*
001330* END-OF-FILE AND WORK SWITCHES
001340*---------------------------------------------------------------*
001350 01  WS-SWITCHES.
001360     05  WS-ELEC-EOF-SW              PIC X(01) VALUE 'N'.
001370         88  WS-ELEC-EOF                     VALUE 'Y'.
001380     05  WS-CAND-EOF-SW              PIC X(01) VALUE 'N'.
001390         88  WS-CAND-EOF                     VALUE 'Y'.
001400     05  WS-RND-EOF-SW               PIC X(01) VALUE 'N'.
001410         88  WS-RND-EOF                      VALUE 'Y'.
001420     05  WS-SORT-EOF-SW              PIC X(01) VALUE 'N'.
001430         88  WS-SORT-EOF                     VALUE 'Y'.
001440     05  WS-FIRST-PANEL-SW           PIC X(01) VALUE 'Y'.
001450         88  WS-FIRST-PANEL                  VALUE 'Y'.
001460         88  WS-NOT-FIRST-PANEL              VALUE 'N'.
001470     05  WS-KEEP-RECORD-SW           PIC X(01).
001480         88  WS-KEEP-RECORD                  VALUE 'Y'.
001490         88  WS-DROP-RECORD                  VALUE 'N'.
001500     05  FILLER                      PIC X(08).
001510*---------------------------------------------------------------*
001520* RUN COUNTERS - ALL COMP PER SHOP STANDARD
001530*---------------------------------------------------------------*
001540 01  WS-COUNTERS.
001550     05  WS-ELEC-READ-CT             PIC S9(07) COMP VALUE 0.
001560     05  WS-ELEC-KEPT-CT             PIC S9(07) COMP VALUE 0.
001570     05  WS-ELEC-DROP-CT             PIC S9(07) COMP VALUE 0.
001580     05  WS-ELEC-DUP-CT              PIC S9(07) COMP VALUE 0.
001590     05  WS-CAND-READ-CT             PIC S9(07) COMP VALUE 0.
001600     05  WS-CAND-KEPT-CT             PIC S9(07) COMP VALUE 0.
001610     05  WS-CAND-DROP-CT             PIC S9(07) COMP VALUE 0.
001620     05  WS-RND-READ-CT              PIC S9(07) COMP VALUE 0.
001630     05  WS-RND-KEPT-CT              PIC S9(07) COMP VALUE 0.
001640     05  WS-RND-DROP-CT              PIC S9(07) COMP VALUE 0.
001650     05  FILLER                      PIC X(08).
001660*---------------------------------------------------------------*
001670* ELECTION TABLE - ONE ENTRY PER DISTINCT ELECTION, BUILT ON
001680* THE FIRST PASS AND USED TO STANDARDIZE IDS AND TO REMAP
001690* THE CANDIDATE AND ROUND-TOTAL RECORDS.
001700*---------------------------------------------------------------*
001710 77  WS-ELEC-TABLE-COUNT             PIC S9(04) COMP VALUE 0.
001720 01  WS-ELEC-TABLE-AREA.
001730     05  WS-ELEC-ENTRY OCCURS 500 TIMES
001740             INDEXED BY WS-ELEC-IDX.
001750         10  WS-ELEC-OLD-ID          PIC X(60).
001760         10  WS-ELEC-NEW-ID          PIC X(60).
001770         10  WS-ELEC-YEAR            PIC 9(04).
001780         10  WS-ELEC-YEAR-X REDEFINES WS-ELEC-YEAR
001790                                     PIC X(04).
001800         10  WS-ELEC-STATE           PIC X(02).
001810         10  WS-ELEC-OFFICE          PIC X(30).
001820         10  WS-ELEC-DIST            PIC X(10).
001830         10  WS-ELEC-JURIS           PIC X(30).
001840         10  WS-ELEC-TYPE            PIC X(10).
001850         10  WS-ELEC-PRM-PARTY       PIC X(15).
001860         10  WS-ELEC-N-CANDS         PIC 9(03).
001870         10  WS-ELEC-N-ROUNDS        PIC 9(02).
001880         10  WS-ELEC-N-ROUNDS-X REDEFINES WS-ELEC-N-ROUNDS
001890                                     PIC X(02).
001900         10  WS-ELEC-DATE            PIC X(10).
001910         10  WS-ELEC-LEVEL           PIC X(15).
001920     05  FILLER                      PIC X(10).
001930*---------------------------------------------------------------*
001940* LINKAGE AREA TO RCVXFER - ONE ELECTION'S PANEL AT A TIME.
001950*---------------------------------------------------------------*
001960 77  WS-CURRENT-OLD-ELECTION-ID      PIC X(60) VALUE SPACE.
001970     COPY RCVCTAB.
001980*---------------------------------------------------------------*
001990* MISCELLANEOUS WORK FIELDS
002000*---------------------------------------------------------------*
002010 01  WS-WORK-FIELDS.
002020     05  WS-SUB                      PIC S9(04) COMP.
002030     05  WS-SUB-X REDEFINES WS-SUB   PIC X(04).
002040     05  WS-TRANS-FIRST-CHAR         PIC X(01).
002050     05  FILLER                      PIC X(09).
002060*---------------------------------------------------------------*
002070* TRANSFER-TEXT SCAN FIELDS - BUILD A SIGNED INTEGER ONE
002080* DIGIT AT A TIME SO AN EMBEDDED BLANK (SHORT TOKEN IN A
002090* FIXED-WIDTH TEXT FIELD) STOPS THE SCAN CLEANLY INSTEAD OF
002100* BEING TREATED AS PART OF THE NUMBER.
002110*---------------------------------------------------------------*
002120 01  WS-SCAN-FIELDS.
002130     05  WS-SCAN-TEXT                PIC X(12).
002140     05  WS-SCAN-SUB                 PIC S9(02) COMP.
002150     05  WS-SCAN-CHAR                PIC X(01).
002160     05  WS-SCAN-DIGIT               PIC 9(01).
002170     05  WS-SCAN-ACCUM               PIC S9(09) COMP.
002180     05  WS-SCAN-NEGATIVE-SW         PIC X(01).
002190         88  WS-SCAN-IS-NEGATIVE             VALUE 'Y'.
002200     05  WS-SCAN-STOPPED-SW          PIC X(01).
002210         88  WS-SCAN-STOPPED                 VALUE 'Y'.
002220         88  WS-SCAN-NOT-STOPPED             VALUE 'N'.
002230     05  FILLER                      PIC X(08).
002240*===============================================================*
002250 PROCEDURE DIVISION.
002260*---------------------------------------------------------------*
002270 0000-MAIN-ROUTINE.
002280*---------------------------------------------------------------*
002290     PERFORM 1000-OPEN-INPUT-FILES.
002300     PERFORM 2000-CLEAN-ELECTIONS-FILE.
002310     PERFORM 2300-STANDARDIZE-ELECTION-IDS.
002320     PERFORM 1010-OPEN-OUTPUT-FILES.
002330     PERFORM 3010-WRITE-ELECTIONS-FILE.
002340     PERFORM 2100-CLEAN-CANDIDATES-FILE.
002350     PERFORM 2200-CLEAN-ROUNDS-FILE.
002360     PERFORM 8000-DISPLAY-RUN-COUNTS.
002370     PERFORM 9000-CLOSE-FILES.
002380     GOBACK.
002390*---------------------------------------------------------------*
002400 1000-OPEN-INPUT-FILES.
002410*---------------------------------------------------------------*
002420     OPEN INPUT ELECTIONS-IN-FILE.
002430     OPEN INPUT ROUNDS-IN-FILE.
002440*---------------------------------------------------------------*
002450 1010-OPEN-OUTPUT-FILES.
002460*---------------------------------------------------------------*
002470     OPEN OUTPUT ELECTIONS-OUT-FILE.
002480     OPEN OUTPUT CANDIDATES-OUT-FILE.
002490     OPEN OUTPUT ROUNDS-OUT-FILE.
002500*---------------------------------------------------------------*
002510 2000-CLEAN-ELECTIONS-FILE.
002520*---------------------------------------------------------------*
002530*    READ THE RAW ELECTIONS FEED, COERCE THE NUMERIC FIELDS,
002540*    DROP RECORDS MISSING ELECTION-ID/STATE/OFFICE, DROP
002550*    DUPLICATE ELECTION-IDS (KEEP FIRST), AND LOAD THE
002560*    SURVIVORS INTO THE IN-MEMORY ELECTION TABLE.
002570*---------------------------------------------------------------*
002580     READ ELECTIONS-IN-FILE
002590         AT END MOVE 'Y' TO WS-ELEC-EOF-SW
002600     END-READ.
002610     PERFORM 2010-CLEAN-ONE-ELECTION
002620         UNTIL WS-ELEC-EOF.
002630     CLOSE ELECTIONS-IN-FILE.
002640*---------------------------------------------------------------*
002650 2010-CLEAN-ONE-ELECTION.
002660*---------------------------------------------------------------*
002670     ADD 1 TO WS-ELEC-READ-CT.
002680     MOVE 'Y' TO WS-KEEP-RECORD-SW.
002690     IF RCVEI-ELECTION-ID = SPACE OR RCVEI-STATE = SPACE
002700        OR RCVEI-OFFICE = SPACE
002710         MOVE 'N' TO WS-KEEP-RECORD-SW
002720     END-IF.
002730     IF WS-KEEP-RECORD
002740         PERFORM 2020-CHECK-DUPLICATE-ELECTION
002750     END-IF.
002760     IF WS-KEEP-RECORD
002770         PERFORM 2030-ADD-ELECTION-TO-TABLE
002780         ADD 1 TO WS-ELEC-KEPT-CT
002790     ELSE
002800         ADD 1 TO WS-ELEC-DROP-CT
002810     END-IF.
002820     READ ELECTIONS-IN-FILE
002830         AT END MOVE 'Y' TO WS-ELEC-EOF-SW
002840     END-READ.
002850*---------------------------------------------------------------*
002860 2020-CHECK-DUPLICATE-ELECTION.
002870*---------------------------------------------------------------*
002880     SET WS-ELEC-IDX TO 1.
002890     SEARCH WS-ELEC-ENTRY
002900         AT END NEXT SENTENCE
002910         WHEN WS-ELEC-OLD-ID (WS-ELEC-IDX) = RCVEI-ELECTION-ID
002920             MOVE 'N' TO WS-KEEP-RECORD-SW
002930             ADD 1 TO WS-ELEC-DUP-CT
002940     END-SEARCH.
002950*---------------------------------------------------------------*
002960 2030-ADD-ELECTION-TO-TABLE.
002970*---------------------------------------------------------------*
002980     ADD 1 TO WS-ELEC-TABLE-COUNT.
002990     SET WS-ELEC-IDX TO WS-ELEC-TABLE-COUNT.
003000     MOVE RCVEI-ELECTION-ID   TO WS-ELEC-OLD-ID (WS-ELEC-IDX).
003010     MOVE RCVEI-ELECTION-ID   TO WS-ELEC-NEW-ID (WS-ELEC-IDX).
003020     IF RCVEI-YEAR IS NUMERIC
003030         MOVE RCVEI-YEAR      TO WS-ELEC-YEAR (WS-ELEC-IDX)
003040     ELSE
003050         MOVE 0               TO WS-ELEC-YEAR (WS-ELEC-IDX)
003060     END-IF.
003070     MOVE RCVEI-STATE         TO WS-ELEC-STATE (WS-ELEC-IDX).
003080     MOVE RCVEI-OFFICE        TO WS-ELEC-OFFICE (WS-ELEC-IDX).
003090     MOVE RCVEI-DIST          TO WS-ELEC-DIST (WS-ELEC-IDX).
003100     MOVE RCVEI-JURIS         TO WS-ELEC-JURIS (WS-ELEC-IDX).
003110     MOVE RCVEI-ELECTION-TYPE TO WS-ELEC-TYPE (WS-ELEC-IDX).
003120     MOVE RCVEI-PRM-PARTY     TO WS-ELEC-PRM-PARTY (WS-ELEC-IDX).
003130     IF RCVEI-N-CANDS IS NUMERIC
003140         MOVE RCVEI-N-CANDS   TO WS-ELEC-N-CANDS (WS-ELEC-IDX)
003150     ELSE
003160         MOVE 0               TO WS-ELEC-N-CANDS (WS-ELEC-IDX)
003170     END-IF.
003180     IF RCVEI-N-ROUNDS IS NUMERIC
003190         MOVE RCVEI-N-ROUNDS  TO WS-ELEC-N-ROUNDS (WS-ELEC-IDX)
003200     ELSE
003210         MOVE 0               TO WS-ELEC-N-ROUNDS (WS-ELEC-IDX)
003220     END-IF.
003230     MOVE RCVEI-DATE-R        TO WS-ELEC-DATE (WS-ELEC-IDX).
003240     MOVE RCVEI-LEVEL         TO WS-ELEC-LEVEL (WS-ELEC-IDX).
003250*---------------------------------------------------------------*
003260 2300-STANDARDIZE-ELECTION-IDS.
003270*---------------------------------------------------------------*
003280*    CALL RCVIDBLD ONCE PER ELECTION IN THE TABLE TO BUILD THE
003290*    STANDARD ID; THE ENTRY'S OLD-ID IS UNTOUCHED SO CANDIDATE
003300*    AND ROUND RECORDS CAN STILL BE MATCHED AGAINST IT.
003310*---------------------------------------------------------------*
003320     PERFORM 2310-STANDARDIZE-ONE-ELECTION
003330         VARYING WS-ELEC-IDX FROM 1 BY 1
003340         UNTIL WS-ELEC-IDX > WS-ELEC-TABLE-COUNT.
003350*---------------------------------------------------------------*
003360 2310-STANDARDIZE-ONE-ELECTION.
003370*---------------------------------------------------------------*
003380     CALL 'RCVIDBLD' USING WS-ELEC-YEAR (WS-ELEC-IDX),
003390             WS-ELEC-STATE (WS-ELEC-IDX),
003400             WS-ELEC-OFFICE (WS-ELEC-IDX),
003410             WS-ELEC-DIST (WS-ELEC-IDX),
003420             WS-ELEC-JURIS (WS-ELEC-IDX),
003430             WS-ELEC-TYPE (WS-ELEC-IDX),
003440             WS-ELEC-PRM-PARTY (WS-ELEC-IDX),
003450             WS-ELEC-NEW-ID (WS-ELEC-IDX)
003460     END-CALL.
003470*---------------------------------------------------------------*
003480 3010-WRITE-ELECTIONS-FILE.
003490*---------------------------------------------------------------*
003500     PERFORM 3011-WRITE-ONE-ELECTION
003510         VARYING WS-ELEC-IDX FROM 1 BY 1
003520         UNTIL WS-ELEC-IDX > WS-ELEC-TABLE-COUNT.
003530*---------------------------------------------------------------*
003540 3011-WRITE-ONE-ELECTION.
003550*---------------------------------------------------------------*
003560     MOVE SPACE TO RCV-ELECTION-OUT-REC.
003570     MOVE WS-ELEC-NEW-ID (WS-ELEC-IDX) TO RCVEO-ELECTION-ID.
003580     MOVE WS-ELEC-YEAR (WS-ELEC-IDX)   TO RCVEO-YEAR.
003590     MOVE WS-ELEC-STATE (WS-ELEC-IDX)  TO RCVEO-STATE.
003600     MOVE WS-ELEC-OFFICE (WS-ELEC-IDX) TO RCVEO-OFFICE.
003610     MOVE WS-ELEC-DIST (WS-ELEC-IDX)   TO RCVEO-DIST.
003620     MOVE WS-ELEC-JURIS (WS-ELEC-IDX)  TO RCVEO-JURIS.
003630     MOVE WS-ELEC-TYPE (WS-ELEC-IDX)   TO RCVEO-ELECTION-TYPE.
003640     MOVE WS-ELEC-PRM-PARTY (WS-ELEC-IDX) TO RCVEO-PRM-PARTY.
003650     MOVE WS-ELEC-N-CANDS (WS-ELEC-IDX) TO RCVEO-N-CANDS.
003660     MOVE WS-ELEC-N-ROUNDS (WS-ELEC-IDX) TO RCVEO-N-ROUNDS.
003670     MOVE WS-ELEC-DATE (WS-ELEC-IDX)   TO RCVEO-DATE-R.
003680     MOVE WS-ELEC-LEVEL (WS-ELEC-IDX)  TO RCVEO-LEVEL.
003690     WRITE RCV-ELECTION-OUT-REC.
003700*---------------------------------------------------------------*
003710 2100-CLEAN-CANDIDATES-FILE.
003720*---------------------------------------------------------------*
003730*    SORT THE CANDIDATE-ROUND RECORDS BY ELECTION-ID,
003740*    CANDIDATE-ID, ROUND AFTER CLEANING AND ID REMAPPING IN
003750*    THE INPUT PROCEDURE.  THE OUTPUT PROCEDURE GROUPS THE
003760*    SORTED RECORDS BY ELECTION AND BUILDS THE CANDIDATE
003770*    PANEL FOR EACH (PARAGRAPH 2400).
003780*---------------------------------------------------------------*
003790     SORT CANDIDATE-SORT-FILE
003800         ON ASCENDING KEY RCVCS-ELECTION-ID
003810                          RCVCS-CANDIDATE-ID
003820                          RCVCS-ROUND
003830         INPUT PROCEDURE IS 2110-CANDIDATE-SORT-IN
003840         OUTPUT PROCEDURE IS 2120-CANDIDATE-SORT-OUT.
003850*---------------------------------------------------------------*
003860 2110-CANDIDATE-SORT-IN SECTION.
003870*---------------------------------------------------------------*
003880 2110-START.
003890     OPEN INPUT CANDIDATES-IN-FILE.
003900     READ CANDIDATES-IN-FILE
003910         AT END MOVE 'Y' TO WS-CAND-EOF-SW
003920     END-READ.
003930     PERFORM 2111-CLEAN-ONE-CANDIDATE
003940         UNTIL WS-CAND-EOF.
003950     CLOSE CANDIDATES-IN-FILE.
003960 2110-EXIT.
003970     EXIT.
003980*---------------------------------------------------------------*
003990 2111-CLEAN-ONE-CANDIDATE.
004000*---------------------------------------------------------------*
004010     ADD 1 TO WS-CAND-READ-CT.
004020     MOVE 'Y' TO WS-KEEP-RECORD-SW.
004030     IF RCVCI-ELECTION-ID = SPACE OR RCVCI-CANDIDATE-ID = SPACE
004040        OR RCVCI-ROUND NOT NUMERIC OR RCVCI-VOTES NOT NUMERIC
004050         MOVE 'N' TO WS-KEEP-RECORD-SW
004060     END-IF.
004070     IF WS-KEEP-RECORD
004080         PERFORM 2112-PARSE-TRANSFER-TEXT
004090         PERFORM 2113-RELEASE-CANDIDATE-ROW
004100         ADD 1 TO WS-CAND-KEPT-CT
004110     ELSE
004120         ADD 1 TO WS-CAND-DROP-CT
004130     END-IF.
004140     READ CANDIDATES-IN-FILE
004150         AT END MOVE 'Y' TO WS-CAND-EOF-SW
004160     END-READ.
004170*---------------------------------------------------------------*
004180 2112-PARSE-TRANSFER-TEXT.
004190*---------------------------------------------------------------*
004200*    BLANK -> 0.  LEADING '+' OR '-' SETS THE SIGN AND THE
004210*    SCAN STARTS AFTER IT; OTHERWISE THE SCAN STARTS AT
004220*    COLUMN 1 (PLAIN DIGITS, E.G. "0").  THE SCAN BUILDS AN
004230*    INTEGER ONE DIGIT AT A TIME AND STOPS AT THE FIRST
004240*    NON-DIGIT (NORMALLY THE TRAILING BLANKS OF THE FIXED
004250*    TEXT FIELD).  NO DIGITS FOUND -> 0 (UNPARSEABLE).
004260*---------------------------------------------------------------*
004270     MOVE 0 TO RCVCI-TRANSFER-ORIG.
004280     MOVE SPACE TO WS-SCAN-TEXT.
004290     MOVE 'N' TO WS-SCAN-NEGATIVE-SW.
004300     IF RCVCI-TRANSFER-TEXT-R NOT = SPACE
004310         MOVE RCVCI-TRANS-SIGN TO WS-TRANS-FIRST-CHAR
004320         IF WS-TRANS-FIRST-CHAR = '+'
004330             MOVE RCVCI-TRANS-DIGITS TO WS-SCAN-TEXT (1:11)
004340         ELSE
004350             IF WS-TRANS-FIRST-CHAR = '-'
004360                 MOVE 'Y' TO WS-SCAN-NEGATIVE-SW
004370                 MOVE RCVCI-TRANS-DIGITS TO WS-SCAN-TEXT (1:11)
004380             ELSE
004390                 MOVE RCVCI-TRANSFER-TEXT-R TO WS-SCAN-TEXT
004400             END-IF
004410         END-IF
004420         PERFORM 2115-ACCUMULATE-DIGITS
004430         IF WS-SCAN-IS-NEGATIVE
004440             COMPUTE RCVCI-TRANSFER-ORIG = WS-SCAN-ACCUM * -1
004450         ELSE
004460             MOVE WS-SCAN-ACCUM TO RCVCI-TRANSFER-ORIG
004470         END-IF
004480     END-IF.
004490*---------------------------------------------------------------*
004500 2115-ACCUMULATE-DIGITS.
004510*---------------------------------------------------------------*
004520     MOVE 0 TO WS-SCAN-ACCUM.
004530     MOVE 'N' TO WS-SCAN-STOPPED-SW.
004540     PERFORM 2116-ACCUMULATE-ONE-CHAR
004550         VARYING WS-SCAN-SUB FROM 1 BY 1
004560         UNTIL WS-SCAN-SUB > 12 OR WS-SCAN-STOPPED.
004570*---------------------------------------------------------------*
004580 2116-ACCUMULATE-ONE-CHAR.
004590*---------------------------------------------------------------*
004600     MOVE WS-SCAN-TEXT (WS-SCAN-SUB:1) TO WS-SCAN-CHAR.
004610     IF WS-SCAN-CHAR IS NUMERIC
004620         MOVE WS-SCAN-CHAR TO WS-SCAN-DIGIT
004630         COMPUTE WS-SCAN-ACCUM = WS-SCAN-ACCUM * 10 +
004640             WS-SCAN-DIGIT
004650     ELSE
004660         MOVE 'Y' TO WS-SCAN-STOPPED-SW
004670     END-IF.
004680*---------------------------------------------------------------*
004690 2113-RELEASE-CANDIDATE-ROW.
004700*---------------------------------------------------------------*
004710     MOVE SPACE TO RCV-CANDIDATE-SORT-REC.
004720     PERFORM 2114-REMAP-CANDIDATE-ELECTION-ID.
004730     MOVE RCVCI-CANDIDATE-ID  TO RCVCS-CANDIDATE-ID.
004740     MOVE RCVCI-NAME          TO RCVCS-NAME.
004750     MOVE RCVCI-ROUND         TO RCVCS-ROUND.
004760     MOVE RCVCI-VOTES         TO RCVCS-VOTES.
004770     IF RCVCI-PERCENTAGE IS NUMERIC
004780         MOVE RCVCI-PERCENTAGE TO RCVCS-PERCENTAGE
004790     ELSE
004800         MOVE 0 TO RCVCS-PERCENTAGE
004810     END-IF.
004820     MOVE RCVCI-TRANSFER-ORIG TO RCVCS-TRANSFER-ORIG.
004830     MOVE 0                   TO RCVCS-TRANSFER-CALC.
004840     MOVE SPACE                TO RCVCS-STATUS.
004850     RELEASE RCV-CANDIDATE-SORT-REC.
004860*---------------------------------------------------------------*
004870 2114-REMAP-CANDIDATE-ELECTION-ID.
004880*---------------------------------------------------------------*
004890     MOVE RCVCI-ELECTION-ID TO RCVCS-ELECTION-ID.
004900     SET WS-ELEC-IDX TO 1.
004910     SEARCH WS-ELEC-ENTRY
004920         AT END NEXT SENTENCE
004930         WHEN WS-ELEC-OLD-ID (WS-ELEC-IDX) = RCVCI-ELECTION-ID
004940             MOVE WS-ELEC-NEW-ID (WS-ELEC-IDX)
004950                 TO RCVCS-ELECTION-ID
004960     END-SEARCH.
004970*---------------------------------------------------------------*
004980 2120-CANDIDATE-SORT-OUT SECTION.
004990*---------------------------------------------------------------*
005000 2120-START.
005010     MOVE 'Y' TO WS-FIRST-PANEL-SW.
005020     MOVE 0 TO RCVX-PANEL-SIZE.
005030     RETURN CANDIDATE-SORT-FILE
005040         AT END MOVE 'Y' TO WS-SORT-EOF-SW
005050     END-RETURN.
005060     PERFORM 2121-PROCESS-ONE-SORTED-ROW
005070         UNTIL WS-SORT-EOF.
005080     IF RCVX-PANEL-SIZE > 0
005090         PERFORM 2400-BUILD-CANDIDATE-PANEL
005100     END-IF.
005110 2120-EXIT.
005120     EXIT.
005130*---------------------------------------------------------------*
005140 2121-PROCESS-ONE-SORTED-ROW.
005150*---------------------------------------------------------------*
005160     IF WS-NOT-FIRST-PANEL
005170        AND RCVCS-ELECTION-ID NOT = WS-CURRENT-OLD-ELECTION-ID
005180         PERFORM 2400-BUILD-CANDIDATE-PANEL
005190         MOVE 0 TO RCVX-PANEL-SIZE
005200     END-IF.
005210     MOVE RCVCS-ELECTION-ID TO WS-CURRENT-OLD-ELECTION-ID.
005220     MOVE 'N' TO WS-FIRST-PANEL-SW.
005230     ADD 1 TO RCVX-PANEL-SIZE.
005240     SET WS-SUB TO RCVX-PANEL-SIZE.
005250     MOVE RCVCS-CANDIDATE-ID TO RCVX-CANDIDATE-ID (WS-SUB).
005260     MOVE RCVCS-NAME         TO RCVX-NAME (WS-SUB).
005270     MOVE RCVCS-ROUND        TO RCVX-ROUND (WS-SUB).
005280     MOVE RCVCS-VOTES        TO RCVX-VOTES (WS-SUB).
005290     MOVE RCVCS-PERCENTAGE   TO RCVX-PERCENTAGE (WS-SUB).
005300     MOVE RCVCS-TRANSFER-ORIG TO RCVX-TRANSFER-ORIG (WS-SUB).
005310     MOVE 0                  TO RCVX-TRANSFER-CALC (WS-SUB).
005320     MOVE 'Y'                TO RCVX-HAS-INPUT-SW (WS-SUB).
005330     RETURN CANDIDATE-SORT-FILE
005340         AT END MOVE 'Y' TO WS-SORT-EOF-SW
005350     END-RETURN.
005360*---------------------------------------------------------------*
005370 2400-BUILD-CANDIDATE-PANEL.
005380*---------------------------------------------------------------*
005390*    CALL RCVXFER TO EXPAND THE PANEL TO A FULL CANDIDATE BY
005400*    ROUND GRID, COMPUTE TRANSFER-CALC AND ASSIGN STATUS,
005410*    THEN WRITE THE RESULTING ROWS TO THE CLEAN OUTPUT FILE.
005420*---------------------------------------------------------------*
005430     MOVE WS-CURRENT-OLD-ELECTION-ID TO RCVX-ELECTION-ID.
005440     CALL 'RCVXFER' USING RCVX-ELECTION-ID, RCVX-MAX-ROUND,
005450             RCVX-PANEL-SIZE, RCVX-RETURN-CODE, RCVX-PANEL-TABLE
005460     END-CALL.
005470     IF RCVX-PANEL-OK
005480         PERFORM 2410-WRITE-ONE-PANEL-ROW
005490             VARYING WS-SUB FROM 1 BY 1
005500             UNTIL WS-SUB > RCVX-PANEL-SIZE
005510     END-IF.
005520*---------------------------------------------------------------*
005530 2410-WRITE-ONE-PANEL-ROW.
005540*---------------------------------------------------------------*
005550     MOVE SPACE TO RCV-CANDIDATE-OUT-REC.
005560     MOVE WS-CURRENT-OLD-ELECTION-ID TO RCVCO-ELECTION-ID.
005570     MOVE RCVX-CANDIDATE-ID (WS-SUB) TO RCVCO-CANDIDATE-ID.
005580     MOVE RCVX-NAME (WS-SUB)         TO RCVCO-NAME.
005590     MOVE RCVX-ROUND (WS-SUB)        TO RCVCO-ROUND.
005600     MOVE RCVX-VOTES (WS-SUB)        TO RCVCO-VOTES.
005610     MOVE RCVX-PERCENTAGE (WS-SUB)   TO RCVCO-PERCENTAGE.
005620     MOVE RCVX-TRANSFER-ORIG (WS-SUB) TO RCVCO-TRANSFER-ORIG.
005630     MOVE RCVX-TRANSFER-CALC (WS-SUB) TO RCVCO-TRANSFER-CALC.
005640     MOVE RCVX-STATUS (WS-SUB)       TO RCVCO-STATUS.
005650     MOVE RCVX-HAS-INPUT-SW (WS-SUB) TO RCVCO-HAS-INPUT-SW.
005660     WRITE RCV-CANDIDATE-OUT-REC.
005670*---------------------------------------------------------------*
005680 2200-CLEAN-ROUNDS-FILE.
005690*---------------------------------------------------------------*
005700*    COERCE THE ROUND-TOTAL FIELDS (MISSING EXHAUSTED OR
005710*    OVERVOTES -> 0), DROP RECORDS MISSING ELECTION-ID,
005720*    ROUND OR TOTAL-VOTES, REMAP THE ELECTION ID, WRITE.
005730*---------------------------------------------------------------*
005740     READ ROUNDS-IN-FILE
005750         AT END MOVE 'Y' TO WS-RND-EOF-SW
005760     END-READ.
005770     PERFORM 2210-CLEAN-ONE-ROUND
005780         UNTIL WS-RND-EOF.
005790     CLOSE ROUNDS-IN-FILE.
005800*---------------------------------------------------------------*
005810 2210-CLEAN-ONE-ROUND.
005820*---------------------------------------------------------------*
005830     ADD 1 TO WS-RND-READ-CT.
005840     MOVE 'Y' TO WS-KEEP-RECORD-SW.
005850     IF RCVRI-ELECTION-ID = SPACE OR RCVRI-ROUND NOT NUMERIC
005860        OR RCVRI-TOTAL-VOTES NOT NUMERIC
005870         MOVE 'N' TO WS-KEEP-RECORD-SW
005880     END-IF.
005890     IF WS-KEEP-RECORD
005900         PERFORM 2220-WRITE-ONE-ROUND
005910         ADD 1 TO WS-RND-KEPT-CT
005920     ELSE
005930         ADD 1 TO WS-RND-DROP-CT
005940     END-IF.
005950     READ ROUNDS-IN-FILE
005960         AT END MOVE 'Y' TO WS-RND-EOF-SW
005970     END-READ.
005980*---------------------------------------------------------------*
005990 2220-WRITE-ONE-ROUND.
006000*---------------------------------------------------------------*
006010     MOVE SPACE TO RCV-ROUND-OUT-REC.
006020     MOVE RCVRI-ELECTION-ID TO RCVRO-ELECTION-ID.
006030     SET WS-ELEC-IDX TO 1.
006040     SEARCH WS-ELEC-ENTRY
006050         AT END NEXT SENTENCE
006060         WHEN WS-ELEC-OLD-ID (WS-ELEC-IDX) = RCVRI-ELECTION-ID
006070             MOVE WS-ELEC-NEW-ID (WS-ELEC-IDX)
006080                 TO RCVRO-ELECTION-ID
006090     END-SEARCH.
006100     MOVE RCVRI-ROUND       TO RCVRO-ROUND.
006110     MOVE RCVRI-TOTAL-VOTES TO RCVRO-TOTAL-VOTES.
006120     IF RCVRI-EXHAUSTED IS NUMERIC
006130         MOVE RCVRI-EXHAUSTED TO RCVRO-EXHAUSTED
006140     ELSE
006150         MOVE 0 TO RCVRO-EXHAUSTED
006160     END-IF.
006170     IF RCVRI-OVERVOTES IS NUMERIC
006180         MOVE RCVRI-OVERVOTES TO RCVRO-OVERVOTES
006190     ELSE
006200         MOVE 0 TO RCVRO-OVERVOTES
006210     END-IF.
006220     WRITE RCV-ROUND-OUT-REC.
006230*---------------------------------------------------------------*
006240 8000-DISPLAY-RUN-COUNTS.
006250*---------------------------------------------------------------*
006260     DISPLAY 'RCVCLEAN - ELECTIONS  READ  ' WS-ELEC-READ-CT
006270         ' KEPT ' WS-ELEC-KEPT-CT ' DROPPED ' WS-ELEC-DROP-CT
006280         ' DUPLICATE ' WS-ELEC-DUP-CT.
006290     DISPLAY 'RCVCLEAN - CANDIDATES READ  ' WS-CAND-READ-CT
006300         ' KEPT ' WS-CAND-KEPT-CT ' DROPPED ' WS-CAND-DROP-CT.
006310     DISPLAY 'RCVCLEAN - ROUNDS     READ  ' WS-RND-READ-CT
006320         ' KEPT ' WS-RND-KEPT-CT ' DROPPED ' WS-RND-DROP-CT.
006330*---------------------------------------------------------------*
006340 9000-CLOSE-FILES.
006350*---------------------------------------------------------------*
006360     CLOSE ELECTIONS-OUT-FILE.
006370     CLOSE CANDIDATES-OUT-FILE.
006380     CLOSE ROUNDS-OUT-FILE.
