000100*----------------------------------------------------------*
000110*    RCVCAND  -  CANDIDATE-ROUND RECORD LAYOUT               *
000120*    ONE RECORD PER CANDIDATE PER COUNTING ROUND.            *
000130*    PREFIX RCVC- USED THROUGHOUT.                          *
000140*----------------------------------------------------------*
000150 01  RCV-CANDIDATE-REC.
000160     05  RCVC-ELECTION-ID            PIC X(60).
000170     05  RCVC-CANDIDATE-ID           PIC X(40).
000180     05  RCVC-NAME                   PIC X(30).
000190     05  RCVC-ROUND                  PIC 9(02).
000200     05  RCVC-VOTES                  PIC 9(09).
000210     05  RCVC-PERCENTAGE             PIC 9(03)V99.
000220     05  RCVC-TRANSFER-TEXT.
000230         10  RCVC-TRANS-SIGN         PIC X(01).
000240         10  RCVC-TRANS-DIGITS       PIC X(11).
000250     05  RCVC-TRANSFER-TEXT-R REDEFINES RCVC-TRANSFER-TEXT
000260                                 PIC X(12).
000270     05  RCVC-TRANSFER-ORIG          PIC S9(09).
000280     05  RCVC-TRANSFER-CALC          PIC S9(09).
000290     05  RCVC-STATUS                 PIC X(11).
000300     05  RCVC-HAS-INPUT-SW           PIC X(01).
000310         88  RCVC-HAS-INPUT                  VALUE 'Y'.
000320         88  RCVC-NO-INPUT                   VALUE 'N'.
000330     05  FILLER                      PIC X(12).
