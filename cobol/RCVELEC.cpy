000100*----------------------------------------------------------*
000110*    RCVELEC  -  ELECTION MASTER RECORD LAYOUT              *
000120*    ONE RECORD PER ELECTION CONTEST, RAW OR STANDARDIZED.  *
000130*    PREFIX RCVE- USED THROUGHOUT.                          *
000140*----------------------------------------------------------*
000150 01  RCV-ELECTION-REC.
000160     05  RCVE-ELECTION-ID            PIC X(60).
000170     05  RCVE-YEAR                   PIC 9(04).
000180     05  RCVE-STATE                  PIC X(02).
000190     05  RCVE-OFFICE                 PIC X(30).
000200     05  RCVE-DIST                   PIC X(10).
000210     05  RCVE-JURIS                  PIC X(30).
000220     05  RCVE-ELECTION-TYPE          PIC X(10).
000230     05  RCVE-PRM-PARTY              PIC X(15).
000240     05  RCVE-N-CANDS                PIC 9(03).
000250     05  RCVE-N-ROUNDS               PIC 9(02).
000260     05  RCVE-DATE.
000270         10  RCVE-DATE-MM            PIC X(02).
000280         10  RCVE-DATE-SEP1          PIC X(01).
000290         10  RCVE-DATE-DD            PIC X(02).
000300         10  RCVE-DATE-SEP2          PIC X(01).
000310         10  RCVE-DATE-YYYY          PIC X(04).
000320     05  RCVE-DATE-R REDEFINES RCVE-DATE
000330                                 PIC X(10).
000340     05  RCVE-LEVEL                  PIC X(15).
000350     05  FILLER                      PIC X(09).
