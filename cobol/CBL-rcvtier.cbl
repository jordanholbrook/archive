000100*===============================================================*
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.    RCVTIER.
000130 AUTHOR.        DAVID QUINTERO.
000140 INSTALLATION.  STATE BOARD OF ELECTIONS - DATA PROCESSING.
000150 DATE-WRITTEN.  09/10/1987.
000160 DATE-COMPILED.
000170 SECURITY.      NON-CONFIDENTIAL.
000180*-----------------------------------------------------------*
000190* PROGRAM NAME:    RCVTIER
000200* ORIGINAL AUTHOR: DAVID QUINTERO
000210*
000220* PURPOSE: READS THE THREE CLEANED RCV FILES AND RUNS THE
000230*          FOUR TIER CLASSIFIERS (TRANSFER BALANCE, VOTE
000240*          CONSISTENCY, SINGLE WINNER, ROUND SEQUENCE)
000250*          AGAINST EACH ELECTION.  THE TRIGGERED FLAG NAMES
000260*          ARE SORTED, DEDUPLICATED, AND JOINED WITH '|' TO
000270*          FORM THE ELECTION-SCORE RECORD; THE ELECTION'S
000280*          TIER IS THE HIGHEST TIER NUMBER AMONG ITS FLAGS
000290*          (ZERO IF NONE).  ALSO WRITES THE ELECTIONS FILE
000300*          BACK OUT WITH THE TIER AND FLAGS APPENDED TO
000310*          EVERY ELECTION, INCLUDING THOSE WITH NO
000320*          CANDIDATE OR ROUND RECORDS (TIER ZERO, NO SCORE
000330*          RECORD WRITTEN FOR THOSE).
000340*
000350*-----------------------------------------------------------*
000360* MAINTENANCE LOG
000370*-----------------------------------------------------------*
000380* 09/10/87  D QUINTERO   ORIGINAL CODING AND TESTING.
000390* 01/14/90  D QUINTERO   ADDED THE ELECTIONS-WITH-SCORES
000400*                        OUTPUT FILE PER ELECTIONS DIVISION
000410*                        REQUEST -- PREVIOUSLY ONLY THE
000420*                        SCORE FILE WAS PRODUCED.
000430* 07/22/91  T HARLOW     SKIPPED ELECTIONS (NO CANDIDATE OR
000440*                        ROUND RECORDS) NOW STILL GET A ZERO-
000450*                        TIER ROW IN ELECTIONS-WITH-SCORES.
000460*                        REQ 91-361.
000470* 09/30/98  R ACKERMAN   Y2K -- ELECTION-YEAR FIELD WIDENED
000480*                        AHEAD OF THIS PROGRAM. RCV-Y2K1.
000490* 05/02/02  R ACKERMAN   SINGLE-WINNER CLASSIFIER WAS CASE
000500*                        SENSITIVE ON THE STATUS TEXT AND
000510*                        MISSED LOWERCASE "elected" FROM THE
000520*                        OLD CLEANER RUNS.  REQ 02-140.
000530* 11/06/03  R ACKERMAN   RAISED CANDIDATE/ROUND WORK TABLES
000540*                        FROM 2000 TO 5000 ENTRIES, SAME AS
000550*                        RCVVALID.  REQ 03-488.
000560*===============================================================*
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SOURCE-COMPUTER.  IBM-3090.
000600 OBJECT-COMPUTER.  IBM-3090.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM.
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT ELECTIONS-IN-FILE  ASSIGN TO ELECIND
000660         ORGANIZATION IS SEQUENTIAL
000670         FILE STATUS IS WS-ELEC-FILE-STATUS.
000680     SELECT CANDIDATES-IN-FILE ASSIGN TO CANDIND
000690         ORGANIZATION IS SEQUENTIAL
000700         FILE STATUS IS WS-CAND-FILE-STATUS.
000710     SELECT ROUNDS-IN-FILE     ASSIGN TO RNDIND
000720         ORGANIZATION IS SEQUENTIAL
000730         FILE STATUS IS WS-RND-FILE-STATUS.
000740     SELECT SCORES-OUT-FILE    ASSIGN TO SCOROTD
000750         ORGANIZATION IS SEQUENTIAL
000760         FILE STATUS IS WS-SCR-FILE-STATUS.
000770     SELECT ELEC-SCORED-OUT-FILE ASSIGN TO ELSCOTD
000780         ORGANIZATION IS SEQUENTIAL
000790         FILE STATUS IS WS-ELS-FILE-STATUS.
000800*===============================================================*
000810 DATA DIVISION.
000820 FILE SECTION.
000830 FD  ELECTIONS-IN-FILE
000840     RECORDING MODE IS F.
000850 COPY RCVELEC.
000860*
000870 FD  CANDIDATES-IN-FILE
000880     RECORDING MODE IS F.
000890 COPY RCVCAND.
000900*
000910 FD  ROUNDS-IN-FILE
000920     RECORDING MODE IS F.
000930 COPY RCVRND.
000940*
000950 FD  SCORES-OUT-FILE
000960     RECORDING MODE IS F.
000970 01  SCORES-OUT-RECORD               PIC X(270).
000980*
000990 FD  ELEC-SCORED-OUT-FILE
001000     RECORDING MODE IS F.
001010 01  ELEC-SCORED-OUT-RECORD          PIC X(400).
001020*===============================================================*
001030 WORKING-STORAGE SECTION.
001040*
001050 01  WS-FILE-STATUS-FIELDS.
001060     05  WS-ELEC-FILE-STATUS         PIC X(02).
001070     05  WS-CAND-FILE-STATUS         PIC X(02).
001080     05  WS-RND-FILE-STATUS          PIC X(02).
001090     05  WS-SCR-FILE-STATUS          PIC X(02).
001100     05  WS-ELS-FILE-STATUS          PIC X(02).
001110     05  FILLER                      PIC X(08).
001120*
001130 01  WS-SWITCHES.
001140     05  WS-ELEC-EOF-SW              PIC X(01).
001150         88  WS-ELEC-EOF                     VALUE 'Y'.
001160         88  WS-ELEC-NOT-EOF                 VALUE 'N'.
001170     05  WS-CAND-EOF-SW              PIC X(01).
001180         88  WS-CAND-EOF                     VALUE 'Y'.
001190         88  WS-CAND-NOT-EOF                 VALUE 'N'.
001200     05  WS-RND-EOF-SW               PIC X(01).
001210         88  WS-RND-EOF                      VALUE 'Y'.
001220         88  WS-RND-NOT-EOF                  VALUE 'N'.
001230     05  FILLER                      PIC X(08).
001240*
001250 01  WS-FLAG-SWITCHES.
001260     05  WS-FLAG-CANDS-GT-ROUND-SW   PIC X(01) VALUE 'N'.
001270         88  WS-FLAG-CANDS-GT-ROUND          VALUE 'Y'.
001280     05  WS-FLAG-CANDS-LT-ROUND-SW   PIC X(01) VALUE 'N'.
001290         88  WS-FLAG-CANDS-LT-ROUND          VALUE 'Y'.
001300     05  WS-FLAG-LARGE-NEG-SW        PIC X(01) VALUE 'N'.
001310         88  WS-FLAG-LARGE-NEG               VALUE 'Y'.
001320     05  WS-FLAG-POSITIVE-SW         PIC X(01) VALUE 'N'.
001330         88  WS-FLAG-POSITIVE                VALUE 'Y'.
001340     05  WS-FLAG-ROUND-SEQ-SW        PIC X(01) VALUE 'N'.
001350         88  WS-FLAG-ROUND-SEQ               VALUE 'Y'.
001360     05  WS-FLAG-SINGLE-WINNER-SW    PIC X(01) VALUE 'N'.
001370         88  WS-FLAG-SINGLE-WINNER           VALUE 'Y'.
001380     05  FILLER                      PIC X(08).
001390*
001400 77  WS-ELEC-COUNT                   PIC S9(04) COMP VALUE 0.
001410 77  WS-CAND-COUNT                   PIC S9(05) COMP VALUE 0.
001420 77  WS-RND-COUNT                    PIC S9(05) COMP VALUE 0.
001430*
001440 01  WS-ALPHA-TRANSLATE-TABLES.
001450     05  WS-ALPHA-UPPER              PIC X(26)
001460         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001470     05  WS-ALPHA-LOWER              PIC X(26)
001480         VALUE 'abcdefghijklmnopqrstuvwxyz'.
001490     05  FILLER                      PIC X(08).
001500*
001510 01  WS-ELEC-TABLE-AREA.
001520     05  WS-ELEC-ENTRY OCCURS 500 TIMES
001530             INDEXED BY WS-ELEC-IDX.
001540         10  WS-ELEC-ID              PIC X(60).
001550         10  WS-ELEC-YEAR            PIC 9(04).
001560         10  WS-ELEC-YEAR-X REDEFINES WS-ELEC-YEAR
001570                                     PIC X(04).
001580         10  WS-ELEC-STATE           PIC X(02).
001590         10  WS-ELEC-OFFICE          PIC X(30).
001600         10  WS-ELEC-DIST            PIC X(10).
001610         10  WS-ELEC-JURIS           PIC X(30).
001620         10  WS-ELEC-TYPE            PIC X(10).
001630         10  WS-ELEC-PRM-PARTY       PIC X(15).
001640         10  WS-ELEC-N-CANDS         PIC 9(03).
001650         10  WS-ELEC-N-ROUNDS        PIC 9(02).
001660         10  WS-ELEC-DATE            PIC X(10).
001670         10  WS-ELEC-LEVEL           PIC X(15).
001680         10  WS-ELEC-HAS-CAND-SW     PIC X(01).
001690             88  WS-ELEC-HAS-CAND            VALUE 'Y'.
001700             88  WS-ELEC-NO-CAND             VALUE 'N'.
001710         10  WS-ELEC-HAS-RND-SW      PIC X(01).
001720             88  WS-ELEC-HAS-RND             VALUE 'Y'.
001730             88  WS-ELEC-NO-RND              VALUE 'N'.
001740     05  FILLER                      PIC X(10).
001750*
001760 01  WS-CAND-TABLE-AREA.
001770     05  WS-CAND-ENTRY OCCURS 5000 TIMES
001780             INDEXED BY WS-CAND-IDX.
001790         10  WS-CAND-ELECTION-ID     PIC X(60).
001800         10  WS-CAND-ID              PIC X(40).
001810         10  WS-CAND-ROUND           PIC 9(02).
001820         10  WS-CAND-ROUND-X REDEFINES WS-CAND-ROUND
001830                                     PIC X(02).
001840         10  WS-CAND-VOTES           PIC 9(09).
001850         10  WS-CAND-TRANSFER-CALC   PIC S9(09).
001860         10  WS-CAND-STATUS          PIC X(11).
001870     05  FILLER                      PIC X(12).
001880*
001890 01  WS-RND-TABLE-AREA.
001900     05  WS-RND-ENTRY OCCURS 5000 TIMES
001910             INDEXED BY WS-RND-IDX.
001920         10  WS-RND-ELECTION-ID      PIC X(60).
001930         10  WS-RND-ROUND            PIC 9(02).
001940         10  WS-RND-ROUND-X REDEFINES WS-RND-ROUND
001950                                     PIC X(02).
001960         10  WS-RND-TOTAL-VOTES      PIC 9(09).
001970     05  FILLER                      PIC X(10).
001980*
001990 01  WS-CAND-ROUND-AGG-AREA.
002000     05  WS-CRAGG-ENTRY OCCURS 99 TIMES
002010             INDEXED BY WS-CRAGG-IDX.
002020         10  WS-CRAGG-VOTE-SUM       PIC S9(10) COMP.
002030         10  WS-CRAGG-TRANSFER-SUM   PIC S9(10) COMP.
002040         10  WS-CRAGG-USED-SW        PIC X(01).
002050             88  WS-CRAGG-USED               VALUE 'Y'.
002060             88  WS-CRAGG-NOT-USED           VALUE 'N'.
002070     05  FILLER                      PIC X(08).
002080*
002090 01  WS-RND-ROUND-AGG-AREA.
002100     05  WS-RRAGG-ENTRY OCCURS 99 TIMES
002110             INDEXED BY WS-RRAGG-IDX.
002120         10  WS-RRAGG-TOTAL-VOTES    PIC S9(10) COMP.
002130         10  WS-RRAGG-USED-SW        PIC X(01).
002140             88  WS-RRAGG-USED                VALUE 'Y'.
002150             88  WS-RRAGG-NOT-USED            VALUE 'N'.
002160     05  FILLER                      PIC X(08).
002170*
002180 01  WS-WORK-FIELDS.
002190     05  WS-SUB-1                    PIC S9(05) COMP.
002200     05  WS-MAX-ROUND                PIC S9(02) COMP.
002210     05  WS-MAX-ROUND-IN-RND-FILE    PIC S9(02) COMP.
002220     05  WS-ROUND-SUB                PIC S9(02) COMP.
002230     05  WS-WINNER-COUNT             PIC S9(04) COMP.
002240     05  WS-THRESHOLD                PIC S9(10) COMP.
002250     05  WS-PERCENT-PART             PIC S9(10) COMP.
002260     05  WS-ONE-STATUS               PIC X(11).
002270     05  FILLER                      PIC X(10).
002280*
002290 77  WS-TIER-VALUE                   PIC 9(01) VALUE 0.
002300 77  WS-FLAG-COUNT                   PIC S9(02) COMP VALUE 0.
002310 77  WS-FLAGS-BUILT                  PIC X(200).
002320*===============================================================*
002330*    ELECTION-SCORE AND ELECTIONS-WITH-SCORES RECORDS
002340*===============================================================*
002350 COPY RCVSCORE.
002360*===============================================================*
002370 PROCEDURE DIVISION.
002380*
002390 0000-MAIN-ROUTINE.
002400     PERFORM 1000-OPEN-FILES.
002410     PERFORM 1010-LOAD-ELECTIONS-FILE.
002420     PERFORM 1100-LOAD-CANDIDATES-FILE.
002430     PERFORM 1200-LOAD-ROUNDS-FILE.
002440     PERFORM 1300-MARK-ELECTIONS-HAVING-DATA.
002450     PERFORM 2900-PROCESS-ONE-ELECTION
002460         VARYING WS-ELEC-IDX FROM 1 BY 1
002470         UNTIL WS-ELEC-IDX > WS-ELEC-COUNT.
002480     PERFORM 9000-CLOSE-FILES.
002490     GOBACK.
002500*
002510*----------------------------------------------------------*
002520*    1000 SERIES -- OPEN FILES AND LOAD WORK TABLES
002530*----------------------------------------------------------*
002540 1000-OPEN-FILES.
002550     OPEN INPUT  ELECTIONS-IN-FILE
002560                 CANDIDATES-IN-FILE
002570                 ROUNDS-IN-FILE.
002580     OPEN OUTPUT SCORES-OUT-FILE
002590                 ELEC-SCORED-OUT-FILE.
002600*
002610 1010-LOAD-ELECTIONS-FILE.
002620     MOVE 'N' TO WS-ELEC-EOF-SW.
002630     PERFORM 1011-READ-ELECTION-RECORD.
002640     PERFORM 1012-STORE-ONE-ELECTION UNTIL WS-ELEC-EOF.
002650*
002660 1011-READ-ELECTION-RECORD.
002670     READ ELECTIONS-IN-FILE
002680         AT END MOVE 'Y' TO WS-ELEC-EOF-SW
002690     END-READ.
002700*
002710 1012-STORE-ONE-ELECTION.
002720     ADD 1 TO WS-ELEC-COUNT.
002730     SET WS-ELEC-IDX TO WS-ELEC-COUNT.
002740     MOVE RCVE-ELECTION-ID  TO WS-ELEC-ID (WS-ELEC-IDX).
002750     MOVE RCVE-YEAR         TO WS-ELEC-YEAR (WS-ELEC-IDX).
002760     MOVE RCVE-STATE        TO WS-ELEC-STATE (WS-ELEC-IDX).
002770     MOVE RCVE-OFFICE       TO WS-ELEC-OFFICE (WS-ELEC-IDX).
002780     MOVE RCVE-DIST         TO WS-ELEC-DIST (WS-ELEC-IDX).
002790     MOVE RCVE-JURIS        TO WS-ELEC-JURIS (WS-ELEC-IDX).
002800     MOVE RCVE-ELECTION-TYPE
002810                            TO WS-ELEC-TYPE (WS-ELEC-IDX).
002820     MOVE RCVE-PRM-PARTY    TO WS-ELEC-PRM-PARTY
002830                                    (WS-ELEC-IDX).
002840     MOVE RCVE-N-CANDS      TO WS-ELEC-N-CANDS (WS-ELEC-IDX).
002850     MOVE RCVE-N-ROUNDS     TO WS-ELEC-N-ROUNDS (WS-ELEC-IDX).
002860     MOVE RCVE-DATE-R       TO WS-ELEC-DATE (WS-ELEC-IDX).
002870     MOVE RCVE-LEVEL        TO WS-ELEC-LEVEL (WS-ELEC-IDX).
002880     MOVE 'N'               TO WS-ELEC-HAS-CAND-SW
002890                                    (WS-ELEC-IDX).
002900     MOVE 'N'               TO WS-ELEC-HAS-RND-SW
002910                                    (WS-ELEC-IDX).
002920     PERFORM 1011-READ-ELECTION-RECORD.
002930*
002940 1100-LOAD-CANDIDATES-FILE.
002950     MOVE 'N' TO WS-CAND-EOF-SW.
002960     PERFORM 1101-READ-CANDIDATE-RECORD.
002970     PERFORM 1102-STORE-ONE-CANDIDATE UNTIL WS-CAND-EOF.
002980*
002990 1101-READ-CANDIDATE-RECORD.
003000     READ CANDIDATES-IN-FILE
003010         AT END MOVE 'Y' TO WS-CAND-EOF-SW
003020     END-READ.
003030*
003040 1102-STORE-ONE-CANDIDATE.
003050     ADD 1 TO WS-CAND-COUNT.
003060     SET WS-CAND-IDX TO WS-CAND-COUNT.
003070     MOVE RCVC-ELECTION-ID  TO WS-CAND-ELECTION-ID
003080                                    (WS-CAND-IDX).
003090     MOVE RCVC-CANDIDATE-ID TO WS-CAND-ID (WS-CAND-IDX).
003100     MOVE RCVC-ROUND        TO WS-CAND-ROUND (WS-CAND-IDX).
003110     MOVE RCVC-VOTES        TO WS-CAND-VOTES (WS-CAND-IDX).
003120     MOVE RCVC-TRANSFER-CALC
003130                            TO WS-CAND-TRANSFER-CALC
003140                                    (WS-CAND-IDX).
003150     MOVE RCVC-STATUS       TO WS-CAND-STATUS (WS-CAND-IDX).
003160     PERFORM 1101-READ-CANDIDATE-RECORD.
003170*
003180 1200-LOAD-ROUNDS-FILE.
003190     MOVE 'N' TO WS-RND-EOF-SW.
003200     PERFORM 1201-READ-ROUND-RECORD.
003210     PERFORM 1202-STORE-ONE-ROUND UNTIL WS-RND-EOF.
003220*
003230 1201-READ-ROUND-RECORD.
003240     READ ROUNDS-IN-FILE
003250         AT END MOVE 'Y' TO WS-RND-EOF-SW
003260     END-READ.
003270*
003280 1202-STORE-ONE-ROUND.
003290     ADD 1 TO WS-RND-COUNT.
003300     SET WS-RND-IDX TO WS-RND-COUNT.
003310     MOVE RCVR-ELECTION-ID  TO WS-RND-ELECTION-ID
003320                                    (WS-RND-IDX).
003330     MOVE RCVR-ROUND        TO WS-RND-ROUND (WS-RND-IDX).
003340     MOVE RCVR-TOTAL-VOTES  TO WS-RND-TOTAL-VOTES
003350                                    (WS-RND-IDX).
003360     PERFORM 1201-READ-ROUND-RECORD.
003370*
003380*    MARKS EACH ELECTION TABLE ENTRY WITH WHETHER IT HAS AT
003390*    LEAST ONE CANDIDATE RECORD AND ONE ROUND RECORD, SO
003400*    ELECTIONS WITH NEITHER CAN BE SKIPPED FOR SCORING.
003410*
003420 1300-MARK-ELECTIONS-HAVING-DATA.
003430     PERFORM 1310-MARK-ONE-CAND-ELECTION
003440         VARYING WS-SUB-1 FROM 1 BY 1
003450         UNTIL WS-SUB-1 > WS-CAND-COUNT.
003460     PERFORM 1320-MARK-ONE-RND-ELECTION
003470         VARYING WS-SUB-1 FROM 1 BY 1
003480         UNTIL WS-SUB-1 > WS-RND-COUNT.
003490*
003500 1310-MARK-ONE-CAND-ELECTION.
003510     SET WS-CAND-IDX TO WS-SUB-1.
003520     PERFORM 1311-FIND-AND-MARK-CAND
003530         VARYING WS-ELEC-IDX FROM 1 BY 1
003540         UNTIL WS-ELEC-IDX > WS-ELEC-COUNT.
003550*
003560 1311-FIND-AND-MARK-CAND.
003570     IF WS-ELEC-ID (WS-ELEC-IDX)
003580             = WS-CAND-ELECTION-ID (WS-CAND-IDX)
003590         MOVE 'Y' TO WS-ELEC-HAS-CAND-SW (WS-ELEC-IDX)
003600     END-IF.
003610*
003620 1320-MARK-ONE-RND-ELECTION.
003630     SET WS-RND-IDX TO WS-SUB-1.
003640     PERFORM 1321-FIND-AND-MARK-RND
003650         VARYING WS-ELEC-IDX FROM 1 BY 1
003660         UNTIL WS-ELEC-IDX > WS-ELEC-COUNT.
003670*
003680 1321-FIND-AND-MARK-RND.
003690     IF WS-ELEC-ID (WS-ELEC-IDX)
003700             = WS-RND-ELECTION-ID (WS-RND-IDX)
003710         MOVE 'Y' TO WS-ELEC-HAS-RND-SW (WS-ELEC-IDX)
003720     END-IF.
003730*
003740*----------------------------------------------------------*
003750*    1900 SERIES -- SHARED PER-ROUND SCRATCH BUILDERS
003760*    (SAME TECHNIQUE AS RCVVALID -- ROUND NUMBER USED
003770*    DIRECTLY AS THE SUBSCRIPT)
003780*----------------------------------------------------------*
003790 1900-BUILD-CAND-ROUND-AGG.
003800     PERFORM 1901-CLEAR-CAND-ROUND-AGG
003810         VARYING WS-ROUND-SUB FROM 1 BY 1
003820         UNTIL WS-ROUND-SUB > 99.
003830     MOVE 0 TO WS-MAX-ROUND.
003840     PERFORM 1902-SCAN-ONE-CAND-FOR-AGG
003850         VARYING WS-SUB-1 FROM 1 BY 1
003860         UNTIL WS-SUB-1 > WS-CAND-COUNT.
003870*
003880 1901-CLEAR-CAND-ROUND-AGG.
003890     SET WS-CRAGG-IDX TO WS-ROUND-SUB.
003900     MOVE 0   TO WS-CRAGG-VOTE-SUM (WS-CRAGG-IDX).
003910     MOVE 0   TO WS-CRAGG-TRANSFER-SUM (WS-CRAGG-IDX).
003920     MOVE 'N' TO WS-CRAGG-USED-SW (WS-CRAGG-IDX).
003930*
003940 1902-SCAN-ONE-CAND-FOR-AGG.
003950     SET WS-CAND-IDX TO WS-SUB-1.
003960     IF WS-CAND-ELECTION-ID (WS-CAND-IDX)
003970             = WS-ELEC-ID (WS-ELEC-IDX)
003980         SET WS-CRAGG-IDX TO WS-CAND-ROUND (WS-CAND-IDX)
003990         ADD WS-CAND-VOTES (WS-CAND-IDX)
004000             TO WS-CRAGG-VOTE-SUM (WS-CRAGG-IDX)
004010         ADD WS-CAND-TRANSFER-CALC (WS-CAND-IDX)
004020             TO WS-CRAGG-TRANSFER-SUM (WS-CRAGG-IDX)
004030         MOVE 'Y' TO WS-CRAGG-USED-SW (WS-CRAGG-IDX)
004040         IF WS-CAND-ROUND (WS-CAND-IDX) > WS-MAX-ROUND
004050             MOVE WS-CAND-ROUND (WS-CAND-IDX) TO WS-MAX-ROUND
004060         END-IF
004070     END-IF.
004080*
004090 1910-BUILD-RND-ROUND-AGG.
004100     PERFORM 1911-CLEAR-RND-ROUND-AGG
004110         VARYING WS-ROUND-SUB FROM 1 BY 1
004120         UNTIL WS-ROUND-SUB > 99.
004130     MOVE 0 TO WS-MAX-ROUND-IN-RND-FILE.
004140     PERFORM 1912-SCAN-ONE-RND-FOR-AGG
004150         VARYING WS-SUB-1 FROM 1 BY 1
004160         UNTIL WS-SUB-1 > WS-RND-COUNT.
004170*
004180 1911-CLEAR-RND-ROUND-AGG.
004190     SET WS-RRAGG-IDX TO WS-ROUND-SUB.
004200     MOVE 0   TO WS-RRAGG-TOTAL-VOTES (WS-RRAGG-IDX).
004210     MOVE 'N' TO WS-RRAGG-USED-SW (WS-RRAGG-IDX).
004220*
004230 1912-SCAN-ONE-RND-FOR-AGG.
004240     SET WS-RND-IDX TO WS-SUB-1.
004250     IF WS-RND-ELECTION-ID (WS-RND-IDX)
004260             = WS-ELEC-ID (WS-ELEC-IDX)
004270         SET WS-RRAGG-IDX TO WS-RND-ROUND (WS-RND-IDX)
004280         ADD WS-RND-TOTAL-VOTES (WS-RND-IDX)
004290             TO WS-RRAGG-TOTAL-VOTES (WS-RRAGG-IDX)
004300         MOVE 'Y' TO WS-RRAGG-USED-SW (WS-RRAGG-IDX)
004310         IF WS-RND-ROUND (WS-RND-IDX)
004320                 > WS-MAX-ROUND-IN-RND-FILE
004330             MOVE WS-RND-ROUND (WS-RND-IDX)
004340                 TO WS-MAX-ROUND-IN-RND-FILE
004350         END-IF
004360     END-IF.
004370*
004380*----------------------------------------------------------*
004390*    2900 -- DRIVES ONE ELECTION THROUGH THE FOUR
004400*    CLASSIFIERS, BUILDS ITS TIER/FLAGS, AND WRITES OUTPUT
004410*----------------------------------------------------------*
004420 2900-PROCESS-ONE-ELECTION.
004430     MOVE 'N' TO WS-FLAG-CANDS-GT-ROUND-SW.
004440     MOVE 'N' TO WS-FLAG-CANDS-LT-ROUND-SW.
004450     MOVE 'N' TO WS-FLAG-LARGE-NEG-SW.
004460     MOVE 'N' TO WS-FLAG-POSITIVE-SW.
004470     MOVE 'N' TO WS-FLAG-ROUND-SEQ-SW.
004480     MOVE 'N' TO WS-FLAG-SINGLE-WINNER-SW.
004490     IF WS-ELEC-HAS-CAND (WS-ELEC-IDX)
004500        AND WS-ELEC-HAS-RND (WS-ELEC-IDX)
004510         PERFORM 1900-BUILD-CAND-ROUND-AGG
004520         PERFORM 1910-BUILD-RND-ROUND-AGG
004530         PERFORM 2000-CLASSIFY-TRANSFER-BALANCE
004540             VARYING WS-ROUND-SUB FROM 1 BY 1
004550             UNTIL WS-ROUND-SUB > 99
004560         PERFORM 2100-CLASSIFY-VOTE-CONSISTENCY
004570             VARYING WS-ROUND-SUB FROM 1 BY 1
004580             UNTIL WS-ROUND-SUB > 99
004590         PERFORM 2200-CLASSIFY-SINGLE-WINNER
004600         PERFORM 2300-CLASSIFY-ROUND-SEQUENCE
004610         PERFORM 2400-COMPUTE-ELECTION-TIER
004620         PERFORM 2500-WRITE-SCORE-RECORD
004630     ELSE
004640         MOVE 0     TO WS-TIER-VALUE
004650         MOVE SPACE TO WS-FLAGS-BUILT
004660     END-IF.
004670     PERFORM 2600-WRITE-ELECTIONS-WITH-SCORES.
004680*
004690*----------------------------------------------------------*
004700*    2000 -- CLASSIFIER: TRANSFER BALANCE (EVERY ROUND)
004710*----------------------------------------------------------*
004720 2000-CLASSIFY-TRANSFER-BALANCE.
004730     SET WS-CRAGG-IDX TO WS-ROUND-SUB.
004740     SET WS-RRAGG-IDX TO WS-ROUND-SUB.
004750     IF WS-CRAGG-USED (WS-CRAGG-IDX)
004760         IF WS-CRAGG-TRANSFER-SUM (WS-CRAGG-IDX) > 0
004770             MOVE 'Y' TO WS-FLAG-POSITIVE-SW
004780         ELSE
004790             COMPUTE WS-PERCENT-PART =
004800                 WS-RRAGG-TOTAL-VOTES (WS-RRAGG-IDX) * 2 / 100
004810             IF WS-PERCENT-PART > 1000
004820                 MOVE WS-PERCENT-PART TO WS-THRESHOLD
004830             ELSE
004840                 MOVE 1000 TO WS-THRESHOLD
004850             END-IF
004860             COMPUTE WS-THRESHOLD = WS-THRESHOLD * -1
004870             IF WS-CRAGG-TRANSFER-SUM (WS-CRAGG-IDX)
004880                     <= WS-THRESHOLD
004890                 MOVE 'Y' TO WS-FLAG-LARGE-NEG-SW
004900             END-IF
004910         END-IF
004920     END-IF.
004930*
004940*----------------------------------------------------------*
004950*    2100 -- CLASSIFIER: VOTE CONSISTENCY (EVERY ROUND)
004960*----------------------------------------------------------*
004970 2100-CLASSIFY-VOTE-CONSISTENCY.
004980     SET WS-CRAGG-IDX TO WS-ROUND-SUB.
004990     SET WS-RRAGG-IDX TO WS-ROUND-SUB.
005000     IF WS-RRAGG-USED (WS-RRAGG-IDX)
005010         IF WS-CRAGG-VOTE-SUM (WS-CRAGG-IDX)
005020                 > WS-RRAGG-TOTAL-VOTES (WS-RRAGG-IDX)
005030             MOVE 'Y' TO WS-FLAG-CANDS-GT-ROUND-SW
005040         ELSE
005050             IF WS-CRAGG-VOTE-SUM (WS-CRAGG-IDX)
005060                     < WS-RRAGG-TOTAL-VOTES (WS-RRAGG-IDX)
005070                 MOVE 'Y' TO WS-FLAG-CANDS-LT-ROUND-SW
005080             END-IF
005090         END-IF
005100     END-IF.
005110*
005120*----------------------------------------------------------*
005130*    2200 -- CLASSIFIER: SINGLE WINNER (ANY ROUND RECORD)
005140*----------------------------------------------------------*
005150 2200-CLASSIFY-SINGLE-WINNER.
005160     MOVE 0 TO WS-WINNER-COUNT.
005170     PERFORM 2210-COUNT-ONE-ELECTED-CAND
005180         VARYING WS-SUB-1 FROM 1 BY 1
005190         UNTIL WS-SUB-1 > WS-CAND-COUNT.
005200     IF WS-WINNER-COUNT NOT = 1
005210         MOVE 'Y' TO WS-FLAG-SINGLE-WINNER-SW
005220     END-IF.
005230*
005240 2210-COUNT-ONE-ELECTED-CAND.
005250     SET WS-CAND-IDX TO WS-SUB-1.
005260     IF WS-CAND-ELECTION-ID (WS-CAND-IDX)
005270             = WS-ELEC-ID (WS-ELEC-IDX)
005280         MOVE WS-CAND-STATUS (WS-CAND-IDX) TO WS-ONE-STATUS
005290         INSPECT WS-ONE-STATUS
005300             CONVERTING WS-ALPHA-LOWER TO WS-ALPHA-UPPER
005310         IF WS-ONE-STATUS (1:7) = 'ELECTED'
005320             ADD 1 TO WS-WINNER-COUNT
005330         END-IF
005340     END-IF.
005350*
005360*----------------------------------------------------------*
005370*    2300 -- CLASSIFIER: ROUND SEQUENCE (ROUND-TOTAL FILE)
005380*----------------------------------------------------------*
005390 2300-CLASSIFY-ROUND-SEQUENCE.
005400     PERFORM 2310-CHECK-ONE-ROUND-PRESENT
005410         VARYING WS-ROUND-SUB FROM 1 BY 1
005420         UNTIL WS-ROUND-SUB > WS-MAX-ROUND-IN-RND-FILE
005430             OR WS-FLAG-ROUND-SEQ.
005440*
005450 2310-CHECK-ONE-ROUND-PRESENT.
005460     SET WS-RRAGG-IDX TO WS-ROUND-SUB.
005470     IF WS-RRAGG-NOT-USED (WS-RRAGG-IDX)
005480         MOVE 'Y' TO WS-FLAG-ROUND-SEQ-SW
005490     END-IF.
005500*
005510*----------------------------------------------------------*
005520*    2400 -- BUILDS THE '|' JOINED FLAG STRING AND TIER
005530*----------------------------------------------------------*
005540 2400-COMPUTE-ELECTION-TIER.
005550     MOVE SPACE TO WS-FLAGS-BUILT.
005560     MOVE 0     TO WS-FLAG-COUNT.
005570     MOVE 0     TO WS-TIER-VALUE.
005580     IF WS-FLAG-CANDS-GT-ROUND
005590         PERFORM 2410-APPEND-FLAG-TEXT
005600     END-IF.
005610     IF WS-FLAG-CANDS-LT-ROUND
005620         MOVE 1 TO WS-MAX-ROUND
005630         PERFORM 2420-MAX-TIER-INTO-VALUE
005640     END-IF.
005650     IF WS-FLAG-LARGE-NEG
005660         MOVE 2 TO WS-MAX-ROUND
005670         PERFORM 2420-MAX-TIER-INTO-VALUE
005680     END-IF.
005690     IF WS-FLAG-POSITIVE
005700         MOVE 3 TO WS-MAX-ROUND
005710         PERFORM 2420-MAX-TIER-INTO-VALUE
005720     END-IF.
005730     IF WS-FLAG-ROUND-SEQ
005740         MOVE 2 TO WS-MAX-ROUND
005750         PERFORM 2420-MAX-TIER-INTO-VALUE
005760     END-IF.
005770     IF WS-FLAG-SINGLE-WINNER
005780         MOVE 3 TO WS-MAX-ROUND
005790         PERFORM 2420-MAX-TIER-INTO-VALUE
005800     END-IF.
005810     PERFORM 2430-APPEND-ALL-FLAG-TEXT.
005820*
005830*    THE GENERIC TIER-MERGE STEP -- WS-MAX-ROUND IS BORROWED
005840*    HERE ONLY AS A ONE-SHOT SCRATCH FOR THE CANDIDATE TIER
005850*    VALUE BEING MERGED IN (IT IS REBUILT FRESH PER ELECTION
005860*    BY 1900-BUILD-CAND-ROUND-AGG BEFORE IT IS NEEDED AGAIN).
005870*
005880 2420-MAX-TIER-INTO-VALUE.
005890     IF WS-MAX-ROUND > WS-TIER-VALUE
005900         MOVE WS-MAX-ROUND TO WS-TIER-VALUE
005910     END-IF.
005920*
005930*    CANDS-GT-ROUND-TOTAL IS APPENDED SEPARATELY (FIRST, NO
005940*    LEADING BAR) SINCE IT SORTS FIRST ALPHABETICALLY.
005950*
005960 2410-APPEND-FLAG-TEXT.
005970     STRING 'cands_gt_round_total' DELIMITED BY SIZE
005980         INTO WS-FLAGS-BUILT
005990     END-STRING.
006000     ADD 1 TO WS-FLAG-COUNT.
006010     MOVE 3 TO WS-MAX-ROUND.
006020     PERFORM 2420-MAX-TIER-INTO-VALUE.
006030*
006040*    APPENDS THE REMAINING FIVE POSSIBLE FLAGS IN FIXED
006050*    ALPHABETICAL ORDER, SEPARATED BY '|'.
006060*
006070 2430-APPEND-ALL-FLAG-TEXT.
006080     IF WS-FLAG-CANDS-LT-ROUND
006090         PERFORM 2431-APPEND-ONE-FLAG
006100     END-IF.
006110     IF WS-FLAG-LARGE-NEG
006120         PERFORM 2432-APPEND-ONE-FLAG
006130     END-IF.
006140     IF WS-FLAG-POSITIVE
006150         PERFORM 2433-APPEND-ONE-FLAG
006160     END-IF.
006170     IF WS-FLAG-ROUND-SEQ
006180         PERFORM 2434-APPEND-ONE-FLAG
006190     END-IF.
006200     IF WS-FLAG-SINGLE-WINNER
006210         PERFORM 2435-APPEND-ONE-FLAG
006220     END-IF.
006230*
006240 2431-APPEND-ONE-FLAG.
006250     PERFORM 2440-ADD-SEPARATOR-IF-NEEDED.
006260     STRING WS-FLAGS-BUILT DELIMITED BY SPACE
006270             'cands_lt_round_total_gap' DELIMITED BY SIZE
006280             INTO WS-FLAGS-BUILT
006290     END-STRING.
006300     ADD 1 TO WS-FLAG-COUNT.
006310*
006320 2432-APPEND-ONE-FLAG.
006330     PERFORM 2440-ADD-SEPARATOR-IF-NEEDED.
006340     STRING WS-FLAGS-BUILT DELIMITED BY SPACE
006350             'large_neg_transfer_balance' DELIMITED BY SIZE
006360             INTO WS-FLAGS-BUILT
006370     END-STRING.
006380     ADD 1 TO WS-FLAG-COUNT.
006390*
006400 2433-APPEND-ONE-FLAG.
006410     PERFORM 2440-ADD-SEPARATOR-IF-NEEDED.
006420     STRING WS-FLAGS-BUILT DELIMITED BY SPACE
006430             'positive_transfer_balance' DELIMITED BY SIZE
006440             INTO WS-FLAGS-BUILT
006450     END-STRING.
006460     ADD 1 TO WS-FLAG-COUNT.
006470*
006480 2434-APPEND-ONE-FLAG.
006490     PERFORM 2440-ADD-SEPARATOR-IF-NEEDED.
006500     STRING WS-FLAGS-BUILT DELIMITED BY SPACE
006510             'round_sequence_gap' DELIMITED BY SIZE
006520             INTO WS-FLAGS-BUILT
006530     END-STRING.
006540     ADD 1 TO WS-FLAG-COUNT.
006550*
006560 2435-APPEND-ONE-FLAG.
006570     PERFORM 2440-ADD-SEPARATOR-IF-NEEDED.
006580     STRING WS-FLAGS-BUILT DELIMITED BY SPACE
006590             'single_winner_violation' DELIMITED BY SIZE
006600             INTO WS-FLAGS-BUILT
006610     END-STRING.
006620     ADD 1 TO WS-FLAG-COUNT.
006630*
006640 2440-ADD-SEPARATOR-IF-NEEDED.
006650     IF WS-FLAG-COUNT > 0
006660         STRING WS-FLAGS-BUILT DELIMITED BY SPACE
006670                 '|' DELIMITED BY SIZE
006680                 INTO WS-FLAGS-BUILT
006690         END-STRING
006700     END-IF.
006710*
006720*----------------------------------------------------------*
006730*    2500 -- WRITE THE ELECTION-SCORE RECORD
006740*----------------------------------------------------------*
006750 2500-WRITE-SCORE-RECORD.
006760     MOVE WS-ELEC-ID (WS-ELEC-IDX)   TO RCVS-ELECTION-ID.
006770     MOVE WS-TIER-VALUE              TO RCVS-TIER.
006780     MOVE WS-FLAGS-BUILT             TO RCVS-FLAGS.
006790     WRITE SCORES-OUT-RECORD FROM RCV-SCORE-REC.
006800*
006810*----------------------------------------------------------*
006820*    2600 -- WRITE THE ELECTIONS-WITH-SCORES RECORD
006830*----------------------------------------------------------*
006840 2600-WRITE-ELECTIONS-WITH-SCORES.
006850     MOVE WS-ELEC-ID (WS-ELEC-IDX)   TO RCVES-ELECTION-ID.
006860     MOVE WS-ELEC-YEAR (WS-ELEC-IDX) TO RCVES-YEAR.
006870     MOVE WS-ELEC-STATE (WS-ELEC-IDX) TO RCVES-STATE.
006880     MOVE WS-ELEC-OFFICE (WS-ELEC-IDX) TO RCVES-OFFICE.
006890     MOVE WS-ELEC-DIST (WS-ELEC-IDX)  TO RCVES-DIST.
006900     MOVE WS-ELEC-JURIS (WS-ELEC-IDX) TO RCVES-JURIS.
006910     MOVE WS-ELEC-TYPE (WS-ELEC-IDX)  TO RCVES-ELECTION-TYPE.
006920     MOVE WS-ELEC-PRM-PARTY (WS-ELEC-IDX)
006930                                      TO RCVES-PRM-PARTY.
006940     MOVE WS-ELEC-N-CANDS (WS-ELEC-IDX) TO RCVES-N-CANDS.
006950     MOVE WS-ELEC-N-ROUNDS (WS-ELEC-IDX) TO RCVES-N-ROUNDS.
006960     MOVE WS-ELEC-DATE (WS-ELEC-IDX)  TO RCVES-DATE.
006970     MOVE WS-ELEC-LEVEL (WS-ELEC-IDX) TO RCVES-LEVEL.
006980     MOVE WS-TIER-VALUE               TO RCVES-VALIDATION-TIER.
006990     MOVE WS-FLAGS-BUILT              TO RCVES-VALIDATION-FLAGS.
007000     WRITE ELEC-SCORED-OUT-RECORD FROM RCV-ELECTION-SCORED-REC.
007010*
007020*----------------------------------------------------------*
007030*    9000 SERIES -- CLOSE
007040*----------------------------------------------------------*
007050 9000-CLOSE-FILES.
007060     CLOSE ELECTIONS-IN-FILE
007070           CANDIDATES-IN-FILE
007080           ROUNDS-IN-FILE
007090           SCORES-OUT-FILE
007100           ELEC-SCORED-OUT-FILE.
