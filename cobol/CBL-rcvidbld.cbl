000100*===============================================================*
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.    RCVIDBLD.
000130 AUTHOR.        DAVID QUINTERO.
000140 INSTALLATION.  STATE BOARD OF ELECTIONS - DATA PROCESSING.
000150 DATE-WRITTEN.  08/11/1987.
000160 DATE-COMPILED.
000170 SECURITY.      NON-CONFIDENTIAL.
000180*-----------------------------------------------------------*
000190* PROGRAM NAME:    RCVIDBLD
000200* ORIGINAL AUTHOR: DAVID QUINTERO
000210*
000220* PURPOSE: CALLED SUBPROGRAM.  BUILDS THE STANDARDIZED
000230*          ELECTION IDENTIFIER FROM THE RAW ELECTION
000240*          ATTRIBUTES PASSED ON THE LINKAGE SECTION, USING
000250*          THE OFFICE, DISTRICT, JURISDICTION AND PARTY
000260*          LOOKUP TABLES BELOW.  CALLED ONCE PER ELECTION BY
000270*          RCVCLEAN (PARAGRAPH 2300-STANDARDIZE-ELECTION-IDS).
000280*
000290* MAINTENANCE LOG
000300* DATE      AUTHOR        REQ#      MAINTENANCE REQUIREMENT
000310* --------- ------------  --------  ------------------------------
000320* 08/11/87  D QUINTERO    RCV-0001  CREATED FOR RCV PIPELINE.
000330* 02/14/90  D QUINTERO    RCV-0037  ADDED BOARD-OF-ED OFFICE CODE.
000340* 11/02/93  T HARLOW      RCV-0064  DIST-STD NOW ZERO-PADS A
000350*                                   NUMERIC DISTRICT TO 2 DIGITS.
000360* 09/30/98  R ACKERMAN    RCV-Y2K1  DATE-WRITTEN FIELD WIDENED,
000370*                                   YEAR NOW CARRIED AS 4 DIGITS
000380*                                   THROUGHOUT (Y2K REMEDIATION).
000390* 06/06/01  R ACKERMAN    RCV-0091  PARTY ABBREVIATION RULE NOW
000400*                                   CASE-INSENSITIVE ON TYPE.
000410* 03/19/11  K BANASZAK    RCV-0114  OFFICE-STD LOOKUP WAS NEVER
000420*                                   MATCHING -- LK-OFFICE CAME IN
000430*                                   MIXED CASE AGAINST THE
000440*                                   UPPERCASE TABLE, AND THE
000450*                                   COMPARE RAN 5 BYTES PAST
000460*                                   LK-OFFICE'S OWN PICTURE.
000470*                                   FOLDS TO UPPER BEFORE THE
000480*                                   SEARCH NOW; COMPARE STAYS
000490*                                   WITHIN THE 30 BYTES LK-OFFICE
000500*                                   OWNS.  ALSO REWORKED DIST-STD
000510*                                   ZERO-PAD (1405/1406) TO SCAN
000520*                                   THE DIGIT RUN LEFT-JUSTIFIED
000530*                                   INSTEAD OF ASSUMING RIGHT-
000540*                                   JUSTIFIED -- THE OLD LOGIC
000550*                                   NEVER FIRED ON A REAL VALUE.
000560* 04/02/11  K BANASZAK    RCV-0241  1410'S ZERO-PAD ELSE BRANCH
000570*                                   WAS TAKING ONLY THE LAST TWO
000580*                                   DIGITS OF A 3+-DIGIT DISTRICT
000590*                                   (LOST THE LEADING DIGIT ON
000600*                                   LEGISLATIVE SEATS PAST 99),
000610*                                   COLLIDING DIFFERENT DISTRICTS
000620*                                   ONTO ONE STANDARDIZED ID.
000630*                                   NOW COPIES THE FULL DIGIT RUN
000640*                                   WHEN THERE IS MORE THAN ONE.
000650*-----------------------------------------------------------*
000660 ENVIRONMENT DIVISION.
000670 CONFIGURATION SECTION.
000680 SOURCE-COMPUTER.   IBM-3090.
000690 OBJECT-COMPUTER.   IBM-3090.
000700 SPECIAL-NAMES.
000710     C01 IS TOP-OF-FORM.
000720*-----------------------------------------------------------*
000730 DATA DIVISION.
000740 FILE SECTION.
000750*-----------------------------------------------------------*
000760 WORKING-STORAGE SECTION.
000770*-----------------------------------------------------------*
000780* UPPER/LOWER CASE TRANSLATE TABLES - SHOP STANDARD, USED
000790* WITH INSPECT ... CONVERTING IN PLACE OF LANGUAGE CASE
000800* FUNCTIONS.
000810*-----------------------------------------------------------*
000820 01  WS-ALPHA-UPPER              PIC X(26)
000830         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
000840 01  WS-ALPHA-LOWER              PIC X(26)
000850         VALUE 'abcdefghijklmnopqrstuvwxyz'.
000860*-----------------------------------------------------------*
000870* TYPE-ABBR LOOKUP TABLE
000880*-----------------------------------------------------------*
000890 01  WS-TYPE-TABLE-AREA.
000900     05  FILLER PIC X(13) VALUE 'GENERAL     G'.
000910     05  FILLER PIC X(13) VALUE 'PRIMARY     P'.
000920     05  FILLER PIC X(13) VALUE 'SPECIAL     S'.
000930 01  WS-TYPE-TABLE REDEFINES WS-TYPE-TABLE-AREA.
000940     05  WS-TYPE-ENTRY OCCURS 3 TIMES
000950             INDEXED BY WS-TYPE-IDX.
000960         10  WS-TYPE-NAME            PIC X(12).
000970         10  WS-TYPE-ABBR-T          PIC X(01).
000980*-----------------------------------------------------------*
000990* OFFICE-STD LOOKUP TABLE
001000*-----------------------------------------------------------*
001010 01  WS-OFFICE-TABLE-AREA.
001020     05  FILLER PIC X(48) VALUE
001030         'U.S. HOUSE                        US_HOUSE      '.
001040     05  FILLER PIC X(48) VALUE
001050         'U.S. SENATOR                      US_SENATE     '.
001060     05  FILLER PIC X(48) VALUE
001070         'SENATE                             STATE_SENATE  '.
001080     05  FILLER PIC X(48) VALUE
001090         'HOUSE                              STATE_HOUSE   '.
001100     05  FILLER PIC X(48) VALUE
001110         'CITY COUNCIL                       COUNCIL       '.
001120     05  FILLER PIC X(48) VALUE
001130         'COUNCIL MEMBER                     COUNCIL       '.
001140     05  FILLER PIC X(48) VALUE
001150         'MAYOR                              MAYOR         '.
001160     05  FILLER PIC X(48) VALUE
001170         'GOVERNOR                           GOVERNOR      '.
001180     05  FILLER PIC X(48) VALUE
001190         'DISTRICT ATTORNEY                  DISTRICTATTOR'.
001200     05  FILLER PIC X(48) VALUE
001210         'SCHOOL BOARD                       SCHOOLBOARD   '.
001220     05  FILLER PIC X(48) VALUE
001230         'BOARD OF EDUCATION                 BOARDOFEDUCAT'.
001240 01  WS-OFFICE-TABLE REDEFINES WS-OFFICE-TABLE-AREA.
001250     05  WS-OFFICE-ENTRY OCCURS 11 TIMES
001260             INDEXED BY WS-OFFICE-IDX.
001270         10  WS-OFFICE-NAME          PIC X(35).
001280         10  WS-OFFICE-STD-T         PIC X(13).
001290*-----------------------------------------------------------*
001300* PARTY-ABBR LOOKUP TABLE
001310*-----------------------------------------------------------*
001320 01  WS-PARTY-TABLE-AREA.
001330     05  FILLER PIC X(23) VALUE 'DEMOCRATIC           DEM'.
001340     05  FILLER PIC X(23) VALUE 'REPUBLICAN           REP'.
001350 01  WS-PARTY-TABLE REDEFINES WS-PARTY-TABLE-AREA.
001360     05  WS-PARTY-ENTRY OCCURS 2 TIMES
001370             INDEXED BY WS-PARTY-IDX.
001380         10  WS-PARTY-NAME           PIC X(20).
001390         10  WS-PARTY-ABBR-T         PIC X(03).
001400*-----------------------------------------------------------*
001410* SCRATCH WORK FIELDS
001420*-----------------------------------------------------------*
001430 01  WS-WORK-FIELDS.
001440     05  WS-TYPE-ABBR                PIC X(01).
001450     05  WS-OFFICE-STD               PIC X(13).
001460     05  WS-JURIS-STD                PIC X(30).
001470     05  WS-DIST-STD                 PIC X(10).
001480     05  WS-PARTY-ABBR                PIC X(03).
001490     05  WS-COMPARE-UPPER            PIC X(35).
001500     05  WS-SUB                      PIC S9(04) COMP.
001510     05  WS-OUT-SUB                  PIC S9(04) COMP.
001520     05  WS-DIST-DIGIT-CT            PIC S9(02) COMP.
001530     05  WS-ONE-CHAR                 PIC X(01).
001540     05  WS-NUMERIC-DIST-SW          PIC X(01).
001550         88  WS-DIST-IS-NUMERIC              VALUE 'Y'.
001560         88  WS-DIST-NOT-NUMERIC             VALUE 'N'.
001570     05  WS-DIST-VALUE-SW            PIC X(01).
001580         88  WS-DIST-VALUE-NUMERIC           VALUE 'Y'.
001590         88  WS-DIST-VALUE-NOT-NUMERIC       VALUE 'N'.
001600     05  WS-DIST-SCAN-STOP-SW        PIC X(01).
001610         88  WS-DIST-SCAN-STOPPED            VALUE 'Y'.
001620         88  WS-DIST-SCAN-NOT-STOPPED        VALUE 'N'.
001630     05  WS-DIST-DIGITS              PIC X(10).
001640     05  FILLER                      PIC X(08).
001650*-----------------------------------------------------------*
001660 LINKAGE SECTION.
001670*-----------------------------------------------------------*
001680 01  LK-YEAR                         PIC 9(04).
001690 01  LK-STATE                        PIC X(02).
001700 01  LK-OFFICE                       PIC X(30).
001710 01  LK-DIST                         PIC X(10).
001720 01  LK-JURIS                        PIC X(30).
001730 01  LK-ELECTION-TYPE                PIC X(10).
001740 01  LK-PRM-PARTY                    PIC X(15).
001750 01  LK-STANDARD-ID                  PIC X(60).
001760*===============================================================*
001770 PROCEDURE DIVISION USING LK-YEAR, LK-STATE, LK-OFFICE,
001780         LK-DIST, LK-JURIS, LK-ELECTION-TYPE, LK-PRM-PARTY,
001790         LK-STANDARD-ID.
001800*-----------------------------------------------------------*
001810 0000-MAIN-ROUTINE.
001820*-----------------------------------------------------------*
001830     PERFORM 1000-LOOKUP-TYPE-ABBR.
001840     PERFORM 1200-LOOKUP-OFFICE-STD.
001850     PERFORM 1300-BUILD-JURIS-STD.
001860     PERFORM 1400-BUILD-DIST-STD.
001870     PERFORM 1500-LOOKUP-PARTY-ABBR.
001880     PERFORM 1900-ASSEMBLE-STANDARD-ID.
001890     GOBACK.
001900*-----------------------------------------------------------*
001910 1000-LOOKUP-TYPE-ABBR.
001920*-----------------------------------------------------------*
001930     MOVE SPACE TO WS-COMPARE-UPPER.
001940     MOVE LK-ELECTION-TYPE TO WS-COMPARE-UPPER (1:10).
001950     INSPECT WS-COMPARE-UPPER CONVERTING WS-ALPHA-LOWER
001960         TO WS-ALPHA-UPPER.
001970     MOVE 'X' TO WS-TYPE-ABBR.
001980     SET WS-TYPE-IDX TO 1.
001990     SEARCH WS-TYPE-ENTRY
002000         AT END NEXT SENTENCE
002010         WHEN WS-TYPE-NAME (WS-TYPE-IDX) =
002020                 WS-COMPARE-UPPER (1:12)
002030             MOVE WS-TYPE-ABBR-T (WS-TYPE-IDX) TO WS-TYPE-ABBR
002040     END-SEARCH.
002050*-----------------------------------------------------------*
002060 1200-LOOKUP-OFFICE-STD.
002070*-----------------------------------------------------------*
002080*    REQ 11-205 -- LK-OFFICE REACHES THIS SUBPROGRAM AS THE
002090*    RAW MIXED-CASE OFFICE TEXT OFF THE CLEANED ELECTION
002100*    RECORD (E.G. "MAYOR", "U.S. HOUSE"), BUT THE TABLE BELOW
002110*    IS KEPT ALL UPPERCASE.  FOLD A COPY TO UPPERCASE BEFORE
002120*    SEARCHING -- AND NEVER REFERENCE-MODIFY LK-OFFICE PAST
002130    THE 30 BYTES ITS PICTURE OWNS.
002140     MOVE SPACE TO WS-OFFICE-STD.
002150     MOVE SPACE TO WS-COMPARE-UPPER.
002160     MOVE LK-OFFICE TO WS-COMPARE-UPPER (1:30).
002170     INSPECT WS-COMPARE-UPPER CONVERTING WS-ALPHA-LOWER
002180         TO WS-ALPHA-UPPER.
002190     SET WS-OFFICE-IDX TO 1.
002200     SEARCH WS-OFFICE-ENTRY
002210         AT END PERFORM 1210-STRIP-SPACES-FROM-OFFICE
002220         WHEN WS-OFFICE-NAME (WS-OFFICE-IDX) =
002230                 WS-COMPARE-UPPER (1:35)
002240             MOVE WS-OFFICE-STD-T (WS-OFFICE-IDX)
002250                 TO WS-OFFICE-STD
002260     END-SEARCH.
002270*-----------------------------------------------------------*
002280 1210-STRIP-SPACES-FROM-OFFICE.
002290*-----------------------------------------------------------*
002300     MOVE 0 TO WS-OUT-SUB.
002310     PERFORM 1211-COPY-ONE-OFFICE-CHAR
002320         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 30.
002330*-----------------------------------------------------------*
002340 1211-COPY-ONE-OFFICE-CHAR.
002350*-----------------------------------------------------------*
002360     MOVE LK-OFFICE (WS-SUB:1) TO WS-ONE-CHAR.
002370     IF WS-ONE-CHAR NOT = SPACE
002380         ADD 1 TO WS-OUT-SUB
002390         MOVE WS-ONE-CHAR TO WS-OFFICE-STD (WS-OUT-SUB:1)
002400     END-IF.
002410*-----------------------------------------------------------*
002420 1300-BUILD-JURIS-STD.
002430*-----------------------------------------------------------*
002440*    STRIP NON-ALPHANUMERICS AND SPACES, TITLE-CASE EACH
002450*    WORD (FIRST LETTER UPPER, REST LOWER).  WORD BREAKS
002460*    ARE THE SPACES IN THE RAW JURISDICTION NAME.
002470*-----------------------------------------------------------*
002480     MOVE SPACE TO WS-JURIS-STD.
002490     MOVE 0 TO WS-OUT-SUB.
002500     MOVE 'Y' TO WS-NUMERIC-DIST-SW.
002510     PERFORM 1310-JURIS-ONE-CHAR
002520         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 30.
002530*-----------------------------------------------------------*
002540 1310-JURIS-ONE-CHAR.
002550*-----------------------------------------------------------*
002560     MOVE LK-JURIS (WS-SUB:1) TO WS-ONE-CHAR.
002570     IF WS-ONE-CHAR = SPACE
002580         MOVE 'Y' TO WS-NUMERIC-DIST-SW
002590     ELSE
002600         IF (WS-ONE-CHAR ALPHABETIC) OR (WS-ONE-CHAR NUMERIC)
002610             IF WS-DIST-IS-NUMERIC
002620                 INSPECT WS-ONE-CHAR CONVERTING WS-ALPHA-LOWER
002630                     TO WS-ALPHA-UPPER
002640             ELSE
002650                 INSPECT WS-ONE-CHAR CONVERTING WS-ALPHA-UPPER
002660                     TO WS-ALPHA-LOWER
002670             END-IF
002680             ADD 1 TO WS-OUT-SUB
002690             MOVE WS-ONE-CHAR TO WS-JURIS-STD (WS-OUT-SUB:1)
002700             MOVE 'N' TO WS-NUMERIC-DIST-SW
002710         END-IF
002720     END-IF.
002730*-----------------------------------------------------------*
002740 1400-BUILD-DIST-STD.
002750*-----------------------------------------------------------*
002760*    REQ 11-205 -- LK-DIST, LIKE EVERY OTHER FIELD ON THIS
002770*    CALL, ARRIVES LEFT-JUSTIFIED WITH TRAILING BLANKS (E.G.
002780*    "5         "), SO "LK-DIST IS NUMERIC" IS ALWAYS FALSE
002790*    FOR A REALISTIC SHORT DISTRICT NUMBER -- THE CLASS TEST
002800*    REQUIRES EVERY ONE OF THE 10 POSITIONS TO BE A DIGIT.
002810*    1405 SCANS LEFT TO RIGHT FOR THE LEADING DIGIT RUN SO
002820*    THE NUMERIC TEST AND THE ZERO-PAD BOTH WORK OFF THE
002830    SAME, ACTUAL, LEFT-JUSTIFIED LAYOUT.
002840     MOVE SPACE TO WS-DIST-STD.
002850     MOVE SPACE TO WS-COMPARE-UPPER.
002860     MOVE LK-DIST TO WS-COMPARE-UPPER (1:10).
002870     INSPECT WS-COMPARE-UPPER CONVERTING WS-ALPHA-LOWER
002880         TO WS-ALPHA-UPPER.
002890     IF WS-COMPARE-UPPER (1:9) = 'AT_LARGE '
002900        OR WS-COMPARE-UPPER (1:9) = 'AT-LARGE '
002910         MOVE 'At_Large' TO WS-DIST-STD
002920     ELSE
002930         PERFORM 1405-SCAN-DIST-FOR-DIGITS
002940         IF WS-DIST-VALUE-NUMERIC
002950             PERFORM 1410-ZERO-PAD-DIST
002960         ELSE
002970             MOVE LK-DIST (1:2) TO WS-DIST-STD (1:2)
002980         END-IF
002990     END-IF.
003000*-----------------------------------------------------------*
003010 1405-SCAN-DIST-FOR-DIGITS.
003020*-----------------------------------------------------------*
003030*    WALKS LK-DIST LEFT TO RIGHT COLLECTING THE LEADING DIGIT
003040*    RUN INTO WS-DIST-DIGITS.  A SPACE ENDS THE RUN NORMALLY;
003050*    ANY OTHER NON-DIGIT (E.G. AN ALPHA WARD CODE) MARKS THE
003060    VALUE NOT NUMERIC AND STOPS THE SCAN.
003070     MOVE SPACE TO WS-DIST-DIGITS.
003080     MOVE 0 TO WS-DIST-DIGIT-CT.
003090     MOVE 'N' TO WS-DIST-SCAN-STOP-SW.
003100     MOVE 'Y' TO WS-DIST-VALUE-SW.
003110     PERFORM 1406-SCAN-ONE-DIST-CHAR
003120         VARYING WS-SUB FROM 1 BY 1
003130         UNTIL WS-SUB > 10 OR WS-DIST-SCAN-STOPPED.
003140     IF WS-DIST-DIGIT-CT = 0
003150         MOVE 'N' TO WS-DIST-VALUE-SW
003160     END-IF.
003170*-----------------------------------------------------------*
003180 1406-SCAN-ONE-DIST-CHAR.
003190*-----------------------------------------------------------*
003200     MOVE LK-DIST (WS-SUB:1) TO WS-ONE-CHAR.
003210     IF WS-ONE-CHAR = SPACE
003220         MOVE 'Y' TO WS-DIST-SCAN-STOP-SW
003230     ELSE
003240         IF WS-ONE-CHAR IS NUMERIC
003250             ADD 1 TO WS-DIST-DIGIT-CT
003260             MOVE WS-ONE-CHAR
003270                 TO WS-DIST-DIGITS (WS-DIST-DIGIT-CT:1)
003280         ELSE
003290             MOVE 'N' TO WS-DIST-VALUE-SW
003300             MOVE 'Y' TO WS-DIST-SCAN-STOP-SW
003310         END-IF
003320     END-IF.
003330*-----------------------------------------------------------*
003340 1410-ZERO-PAD-DIST.
003350*-----------------------------------------------------------*
003360*    REQ 11-241 -- ONLY A SINGLE DIGIT GETS A ZERO IN FRONT
003370*    OF IT.  A TWO-DIGIT DISTRICT IS ALREADY THE RIGHT WIDTH,
003380*    AND A THREE-OR-MORE-DIGIT DISTRICT (LEGISLATIVE SEATS RUN
003390*    WELL PAST 99 IN SOME STATES) MUST COPY STRAIGHT THROUGH --
003400*    THE OLD CODE TOOK ONLY THE LAST TWO DIGITS OF A LONGER
003410*    NUMBER, WHICH COULD COLLIDE TWO DIFFERENT DISTRICTS (123
003420*    AND 23) ONTO THE SAME STANDARDIZED ID.
003430     MOVE SPACE TO WS-DIST-STD.
003440     IF WS-DIST-DIGIT-CT = 1
003450         MOVE '0' TO WS-DIST-STD (1:1)
003460         MOVE WS-DIST-DIGITS (1:1) TO WS-DIST-STD (2:1)
003470     ELSE
003480         MOVE WS-DIST-DIGITS (1:WS-DIST-DIGIT-CT)
003490             TO WS-DIST-STD (1:WS-DIST-DIGIT-CT)
003500     END-IF.
003510*-----------------------------------------------------------*
003520 1500-LOOKUP-PARTY-ABBR.
003530*-----------------------------------------------------------*
003540     MOVE SPACE TO WS-PARTY-ABBR.
003550     MOVE SPACE TO WS-COMPARE-UPPER.
003560     IF WS-TYPE-ABBR = 'P' AND LK-PRM-PARTY NOT = SPACE
003570         MOVE LK-PRM-PARTY TO WS-COMPARE-UPPER (1:15)
003580         INSPECT WS-COMPARE-UPPER CONVERTING WS-ALPHA-LOWER
003590             TO WS-ALPHA-UPPER
003600         SET WS-PARTY-IDX TO 1
003610         SEARCH WS-PARTY-ENTRY
003620             AT END MOVE WS-COMPARE-UPPER (1:3) TO WS-PARTY-ABBR
003630             WHEN WS-PARTY-NAME (WS-PARTY-IDX) =
003640                     WS-COMPARE-UPPER (1:20)
003650                 MOVE WS-PARTY-ABBR-T (WS-PARTY-IDX)
003660                     TO WS-PARTY-ABBR
003670         END-SEARCH
003680     END-IF.
003690*-----------------------------------------------------------*
003700 1900-ASSEMBLE-STANDARD-ID.
003710*-----------------------------------------------------------*
003720     MOVE SPACE TO LK-STANDARD-ID.
003730     STRING LK-STATE           DELIMITED BY SIZE
003740            '_'                DELIMITED BY SIZE
003750            LK-YEAR            DELIMITED BY SIZE
003760            '_'                DELIMITED BY SIZE
003770            WS-TYPE-ABBR       DELIMITED BY SIZE
003780            '_'                DELIMITED BY SIZE
003790            WS-JURIS-STD       DELIMITED BY SPACE
003800            '_'                DELIMITED BY SIZE
003810            WS-DIST-STD        DELIMITED BY SPACE
003820            '_'                DELIMITED BY SIZE
003830            WS-OFFICE-STD      DELIMITED BY SPACE
003840         INTO LK-STANDARD-ID
003850     END-STRING.
003860     IF WS-PARTY-ABBR NOT = SPACE
003870         PERFORM 1910-APPEND-PARTY-SUFFIX
003880     END-IF.
003890*-----------------------------------------------------------*
003900 1910-APPEND-PARTY-SUFFIX.
003910*-----------------------------------------------------------*
003920     MOVE 0 TO WS-SUB.
003930     INSPECT LK-STANDARD-ID TALLYING WS-SUB
003940         FOR CHARACTERS BEFORE SPACE.
003950     MOVE '_' TO LK-STANDARD-ID (WS-SUB + 1:1).
003960     MOVE WS-PARTY-ABBR TO LK-STANDARD-ID (WS-SUB + 2:3).
