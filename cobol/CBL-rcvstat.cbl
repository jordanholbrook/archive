000100*===============================================================*
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.    RCVSTAT.
000130 AUTHOR.        M OYELARAN.
000140 INSTALLATION.  STATE BOARD OF ELECTIONS - DATA PROCESSING.
000150 DATE-WRITTEN.  05/09/2001.
000160 DATE-COMPILED.
000170 SECURITY.      NON-CONFIDENTIAL.
000180*-----------------------------------------------------------*
000190* PROGRAM NAME:    RCVSTAT
000200* ORIGINAL AUTHOR: M OYELARAN
000210*
000220* PURPOSE: READS THE FOUR STATEWIDE MASTER FILES PRODUCED BY
000230*          RCVCOMB (ELECTIONS, CANDIDATE-ROUNDS, ROUND-TOTALS,
000240*          ELECTION-SCORES) AND PRINTS THE SUMMARY STATISTICS
000250*          REPORT -- PER-DATASET RECORD/MISSING-VALUE/DUPLICATE
000260*          COUNTS, PER-FIELD NUMERIC MIN/MAX/MEAN, AND THE RCV
000270*          METRICS BLOCK (UNIQUE JURISDICTIONS, OFFICES, STATES,
000280*          ELECTION TYPES, DATE RANGE, ELECTIONS PER YEAR, TOTAL
000290*          AND UNIQUE CANDIDATES, VOTE MIN/MAX/MEAN, TOTAL ROUND
000300*          RECORDS, MAX AND MIN ROUND NUMBER).  READ-ONLY --
000310*          DOES NOT ALTER ANY OF THE FOUR MASTER FILES.
000320*
000330*-----------------------------------------------------------*
000340* MAINTENANCE LOG
000350*-----------------------------------------------------------*
000360* 05/09/01  M OYELARAN   ORIGINAL CODING AND TESTING, WRITTEN
000370*                        ONCE RCVCOMB'S FOUR MASTER FILES WERE
000380*                        STABLE.  REQ 01-055.
000390* 11/06/03  M OYELARAN   JURISDICTION/OFFICE LIST TABLES RAISED
000400*                        FROM 100/25 TO 200/50 ENTRIES -- LARGE
000410*                        STATEWIDE RUNS WERE OVERFLOWING THE
000420*                        LIST.  REQ 03-488.
000430* 09/19/05  R ACKERMAN   ADDED THE UNIQUE-CANDIDATE COUNT TO THE
000440*                        RCV METRICS BLOCK PER ELECTIONS DIVISION
000450*                        REQUEST.  REQ 05-233.
000460* 02/01/08  M OYELARAN   MISSING-VALUE COUNT WAS NOT CHECKING THE
000470*                        SCORE FILE'S ELECTION-ID COLUMN.  FIXED.
000480*                        REQ 08-019.
000490*===============================================================*
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SOURCE-COMPUTER.  IBM-3090.
000530 OBJECT-COMPUTER.  IBM-3090.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580     SELECT MASTER-ELECTIONS-FILE  ASSIGN TO MSTELCIN
000590         ORGANIZATION IS SEQUENTIAL
000600         FILE STATUS IS WS-DE-STATUS.
000610     SELECT MASTER-CANDIDATES-FILE ASSIGN TO MSTCNDIN
000620         ORGANIZATION IS SEQUENTIAL
000630         FILE STATUS IS WS-DC-STATUS.
000640     SELECT MASTER-ROUNDS-FILE     ASSIGN TO MSTRNDIN
000650         ORGANIZATION IS SEQUENTIAL
000660         FILE STATUS IS WS-DR-STATUS.
000670     SELECT MASTER-SCORES-FILE     ASSIGN TO MSTSCRIN
000680         ORGANIZATION IS SEQUENTIAL
000690         FILE STATUS IS WS-DS-STATUS.
000700     SELECT SUMMARY-REPORT-FILE    ASSIGN TO STATRPT
000710         ORGANIZATION IS SEQUENTIAL
000720         FILE STATUS IS WS-RPT-STATUS.
000730*===============================================================*
000740 DATA DIVISION.
000750 FILE SECTION.
000760*
000770 FD  MASTER-ELECTIONS-FILE
000780     RECORDING MODE IS F.
000790 01  DE-ELECTION-REC.
000800     05  DE-SOURCE-KEY               PIC X(10).
000810     05  DE-ELECTION-ID              PIC X(60).
000820     05  DE-YEAR                     PIC 9(04).
000830     05  DE-STATE                    PIC X(02).
000840     05  DE-OFFICE                   PIC X(30).
000850     05  DE-DIST                     PIC X(10).
000860     05  DE-JURIS                    PIC X(30).
000870     05  DE-ELECTION-TYPE            PIC X(10).
000880     05  DE-PRM-PARTY                PIC X(15).
000890     05  DE-N-CANDS                  PIC 9(03).
000900     05  DE-N-ROUNDS                 PIC 9(02).
000910     05  DE-DATE                     PIC X(10).
000920     05  DE-LEVEL                    PIC X(15).
000930     05  FILLER                      PIC X(09).
000940 01  DE-ELECTION-REC-X REDEFINES DE-ELECTION-REC
000950                                      PIC X(210).
000960*
000970 FD  MASTER-CANDIDATES-FILE
000980     RECORDING MODE IS F.
000990 01  DC-CANDIDATE-REC.
001000     05  DC-SOURCE-KEY               PIC X(10).
001010     05  DC-ELECTION-ID              PIC X(60).
001020     05  DC-CANDIDATE-ID             PIC X(40).
001030     05  DC-NAME                     PIC X(30).
001040     05  DC-ROUND                    PIC 9(02).
001050     05  DC-VOTES                    PIC 9(09).
001060     05  DC-PERCENTAGE                PIC 9(03)V99.
001070     05  DC-TRANSFER-TEXT            PIC X(12).
001080     05  DC-TRANSFER-ORIG            PIC S9(09).
001090     05  DC-TRANSFER-CALC            PIC S9(09).
001100     05  DC-STATUS                   PIC X(11).
001110     05  FILLER                      PIC X(13).
001120 01  DC-CANDIDATE-REC-X REDEFINES DC-CANDIDATE-REC
001130                                      PIC X(210).
001140*
001150 FD  MASTER-ROUNDS-FILE
001160     RECORDING MODE IS F.
001170 01  DR-ROUND-REC.
001180     05  DR-SOURCE-KEY               PIC X(10).
001190     05  DR-ELECTION-ID              PIC X(60).
001200     05  DR-ROUND                    PIC 9(02).
001210     05  DR-TOTAL-VOTES              PIC 9(09).
001220     05  DR-EXHAUSTED                PIC 9(09).
001230     05  DR-OVERVOTES                PIC 9(09).
001240     05  FILLER                      PIC X(11).
001250 01  DR-ROUND-REC-X REDEFINES DR-ROUND-REC
001260                                      PIC X(110).
001270*
001280 FD  MASTER-SCORES-FILE
001290     RECORDING MODE IS F.
001300 01  DS-SCORE-REC.
001310     05  DS-SOURCE-KEY               PIC X(10).
001320     05  DS-ELECTION-ID              PIC X(60).
001330     05  DS-TIER                     PIC 9(01).
001340     05  DS-FLAGS                    PIC X(200).
001350     05  FILLER                      PIC X(09).
001360 01  DS-SCORE-REC-X REDEFINES DS-SCORE-REC
001370                                      PIC X(280).
001380*
001390 FD  SUMMARY-REPORT-FILE
001400     RECORDING MODE IS F.
001410 01  RPT-PRINT-LINE                  PIC X(132).
001420*===============================================================*
001430 WORKING-STORAGE SECTION.
001440 COPY RCVPRNCT.
001450*
001460 01  WS-FILE-STATUS-FIELDS.
001470     05  WS-DE-STATUS                PIC X(02).
001480     05  WS-DC-STATUS                PIC X(02).
001490     05  WS-DR-STATUS                PIC X(02).
001500     05  WS-DS-STATUS                PIC X(02).
001510     05  WS-RPT-STATUS               PIC X(02).
001520     05  FILLER                      PIC X(06).
001530*
001540 01  WS-EOF-SWITCHES.
001550     05  WS-DE-EOF-SW                PIC X(01).
001560         88  WS-DE-EOF                       VALUE 'Y'.
001570     05  WS-DC-EOF-SW                PIC X(01).
001580         88  WS-DC-EOF                       VALUE 'Y'.
001590     05  WS-DR-EOF-SW                PIC X(01).
001600         88  WS-DR-EOF                       VALUE 'Y'.
001610     05  WS-DSC-EOF-SW               PIC X(01).
001620         88  WS-DSC-EOF                      VALUE 'Y'.
001630     05  FILLER                      PIC X(08).
001640*
001650*    PER-DATASET RECORD/MISSING/DUPLICATE COUNTS.  INDEX 1 IS
001660*    ELECTIONS, 2 CANDIDATES, 3 ROUNDS, 4 SCORES.
001670*
001680 01  WS-DATASET-STATS-TABLE.
001690     05  WS-DST-ENTRY OCCURS 4 TIMES
001700             INDEXED BY WS-DST-IDX.
001710         10  WS-DST-LABEL            PIC X(12).
001720         10  WS-DST-RECORD-COUNT     PIC S9(07) COMP.
001730         10  WS-DST-MISSING-COUNT    PIC S9(07) COMP.
001740         10  WS-DST-DUP-COUNT        PIC S9(07) COMP.
001750         10  FILLER                  PIC X(05).
001760     05  FILLER                      PIC X(08).
001770*
001780*    PER-FIELD NUMERIC STATISTICS.  INDEX 1-3 ARE THE ELECTIONS
001790*    FIELDS (YEAR, N-CANDS, N-ROUNDS), 4-5 THE CANDIDATE FIELDS
001800*    (VOTES, PERCENTAGE), 6-8 THE ROUND FIELDS (TOTAL-VOTES,
001810*    EXHAUSTED, OVERVOTES), 9 THE SCORE FIELD (TIER).
001820*
001830 01  WS-NUMFIELD-TABLE.
001840     05  WS-NF-ENTRY OCCURS 9 TIMES
001850             INDEXED BY WS-NF-IDX.
001860         10  WS-NF-LABEL              PIC X(20).
001870         10  WS-NF-COUNT               PIC S9(07) COMP.
001880         10  WS-NF-SUM                 PIC S9(11) COMP.
001890         10  WS-NF-MIN                 PIC S9(11) COMP.
001900         10  WS-NF-MAX                 PIC S9(11) COMP.
001910         10  FILLER                    PIC X(06).
001920     05  FILLER                      PIC X(08).
001930*
001940 01  WS-PREVIOUS-RECORD-AREAS.
001950     05  WS-PREV-ELEC-REC            PIC X(210)
001960                                      VALUE HIGH-VALUES.
001970     05  WS-PREV-CAND-REC            PIC X(210)
001980                                      VALUE HIGH-VALUES.
001990     05  WS-PREV-RND-REC             PIC X(110)
002000                                      VALUE HIGH-VALUES.
002010     05  WS-PREV-SCORE-REC           PIC X(280)
002020                                      VALUE HIGH-VALUES.
002030     05  FILLER                      PIC X(08).
002040*
002050 01  WS-JURIS-LIST-AREA.
002060     05  WS-JURIS-LIST OCCURS 200 TIMES
002070             PIC X(30) INDEXED BY WS-JL-IDX.
002080     05  FILLER                      PIC X(08).
002090*
002100 01  WS-OFFICE-LIST-AREA.
002110     05  WS-OFFICE-LIST OCCURS 50 TIMES
002120             PIC X(30) INDEXED BY WS-OL-IDX.
002130     05  FILLER                      PIC X(08).
002140*
002150 01  WS-STATE-LIST-AREA.
002160     05  WS-STATE-LIST OCCURS 60 TIMES
002170             PIC X(02) INDEXED BY WS-SL-IDX.
002180     05  FILLER                      PIC X(08).
002190*
002200 01  WS-TYPE-LIST-AREA.
002210     05  WS-TYPE-LIST OCCURS 10 TIMES
002220             PIC X(10) INDEXED BY WS-TL-IDX.
002230     05  FILLER                      PIC X(08).
002240*
002250 01  WS-YEAR-TABLE.
002260     05  WS-YEAR-ENTRY OCCURS 50 TIMES
002270             INDEXED BY WS-YR-IDX.
002280         10  WS-YEAR-VALUE            PIC 9(04).
002290         10  WS-YEAR-COUNT            PIC S9(05) COMP.
002300         10  FILLER                   PIC X(04).
002310     05  FILLER                      PIC X(08).
002320*
002330 77  WS-JURIS-COUNT                  PIC S9(05) COMP VALUE 0.
002340 77  WS-OFFICE-COUNT                 PIC S9(05) COMP VALUE 0.
002350 77  WS-STATE-COUNT                  PIC S9(05) COMP VALUE 0.
002360 77  WS-TYPE-COUNT                   PIC S9(05) COMP VALUE 0.
002370 77  WS-YEAR-ENTRY-COUNT             PIC S9(05) COMP VALUE 0.
002380*
002390 77  WS-NF-WORK-IDX                  PIC S9(02) COMP.
002400 77  WS-NF-WORK-VALUE                PIC S9(11) COMP.
002410 77  WS-FOUND-SW                     PIC X(01).
002420     88  WS-FOUND                            VALUE 'Y'.
002430     88  WS-NOT-FOUND                        VALUE 'N'.
002440*
002450 77  WS-PREV-CAND-KEY                PIC X(110) VALUE HIGH-VALUES.
002460 77  WS-CUR-CAND-KEY                 PIC X(110).
002470 77  WS-UNIQUE-CAND-COUNT            PIC S9(07) COMP VALUE 0.
002480*
002490 77  WS-ROUND-NUM-MIN                PIC S9(03) COMP VALUE +999.
002500 77  WS-ROUND-NUM-MAX                PIC S9(03) COMP VALUE -999.
002510*
002520 77  WS-CUR-DATE-KEY                 PIC X(08).
002530 77  WS-DATE-MIN-KEY                 PIC X(08) VALUE '99999999'.
002540 77  WS-DATE-MAX-KEY                 PIC X(08) VALUE '00000000'.
002550 77  WS-DATE-MIN-TEXT                PIC X(10) VALUE SPACE.
002560 77  WS-DATE-MAX-TEXT                PIC X(10) VALUE SPACE.
002570*
002580 77  WS-RPT-MEAN-WORK                PIC S9(07)V99 COMP.
002590*
002600*    REPORT PRINT-LINE AREAS
002610*
002620 01  WS-RPT-TITLE-LINE.
002630     05  FILLER                      PIC X(10) VALUE SPACE.
002640     05  FILLER                      PIC X(40)
002650         VALUE 'RCV PIPELINE - SUMMARY STATISTICS REPORT'.
002660     05  FILLER                      PIC X(82) VALUE SPACE.
002670*
002680 01  WS-RPT-SEPARATOR-LINE.
002690     05  FILLER                      PIC X(70) VALUE ALL '='.
002700     05  FILLER                      PIC X(62) VALUE SPACE.
002710*
002720 01  WS-RPT-HEADER-LINE.
002730     05  FILLER                      PIC X(10)
002740         VALUE 'RUN DATE: '.
002750     05  RL-RUN-MM                   PIC 9(02).
002760     05  FILLER                      PIC X(01) VALUE '/'.
002770     05  RL-RUN-DD                   PIC 9(02).
002780     05  FILLER                      PIC X(01) VALUE '/'.
002790     05  RL-RUN-YY                   PIC 9(04).
002800     05  FILLER                      PIC X(112) VALUE SPACE.
002810*
002820 01  WS-RPT-DATASET-LINE.
002830     05  FILLER                      PIC X(02) VALUE SPACE.
002840     05  RL-DS-LABEL                 PIC X(12).
002850     05  FILLER                      PIC X(08) VALUE 'RECORDS '.
002860     05  RL-DS-RECORDS               PIC ZZZZZZ9.
002870     05  FILLER                     PIC X(11) VALUE ' MISSING-VL'.
002880     05  RL-DS-MISSING               PIC ZZZZZZ9.
002890     05  FILLER                      PIC X(05) VALUE ' DUPS'.
002900     05  RL-DS-DUPS                  PIC ZZZZZZ9.
002910     05  FILLER                      PIC X(70) VALUE SPACE.
002920*
002930 01  WS-RPT-NUMFIELD-LINE.
002940     05  FILLER                      PIC X(02) VALUE SPACE.
002950     05  RL-NF-LABEL                 PIC X(20).
002960     05  FILLER                      PIC X(06) VALUE 'MIN = '.
002970     05  RL-NF-MIN                   PIC -(10)9.
002980     05  FILLER                      PIC X(06) VALUE ' MAX = '.
002990     05  RL-NF-MAX                   PIC -(10)9.
003000     05  FILLER                      PIC X(07) VALUE ' MEAN = '.
003010     05  RL-NF-MEAN                  PIC -(07)9.99.
003020     05  FILLER                      PIC X(30) VALUE SPACE.
003030*
003040 01  WS-RPT-METRIC-LINE.
003050     05  FILLER                      PIC X(02) VALUE SPACE.
003060     05  RL-METRIC-LABEL             PIC X(40).
003070     05  RL-METRIC-VALUE             PIC X(80).
003080*
003090 01  WS-RPT-YEAR-LINE.
003100     05  FILLER                      PIC X(04) VALUE SPACE.
003110     05  RL-YR-VALUE                 PIC 9(04).
003120     05  FILLER                PIC X(14) VALUE ' ELECTIONS = '.
003130     05  RL-YR-COUNT                 PIC ZZZZ9.
003140     05  FILLER                      PIC X(105) VALUE SPACE.
003150*
003160 01  WS-RPT-BLANK-LINE               PIC X(132) VALUE SPACE.
003170*===============================================================*
003180 PROCEDURE DIVISION.
003190*
003200 0000-MAIN-ROUTINE.
003210     PERFORM 1000-OPEN-FILES.
003220     PERFORM 1100-INIT-TABLES.
003230     PERFORM 2000-SCAN-ELECTIONS.
003240     PERFORM 2100-SCAN-CANDIDATES.
003250     PERFORM 2200-SCAN-ROUNDS.
003260     PERFORM 2300-SCAN-SCORES.
003270     PERFORM 8500-WRITE-SUMMARY-REPORT.
003280     PERFORM 9000-CLOSE-FILES.
003290     STOP RUN.
003300*
003310*----------------------------------------------------------*
003320*    1000 -- OPEN AND SET UP
003330*----------------------------------------------------------*
003340 1000-OPEN-FILES.
003350     OPEN INPUT  MASTER-ELECTIONS-FILE
003360                 MASTER-CANDIDATES-FILE
003370                 MASTER-ROUNDS-FILE
003380                 MASTER-SCORES-FILE.
003390     OPEN OUTPUT SUMMARY-REPORT-FILE.
003400     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
003410*
003420 1100-INIT-TABLES.
003430     MOVE 'ELECTIONS'       TO WS-DST-LABEL (1).
003440     MOVE 'CANDIDATES'      TO WS-DST-LABEL (2).
003450     MOVE 'ROUNDS'          TO WS-DST-LABEL (3).
003460     MOVE 'SCORES'          TO WS-DST-LABEL (4).
003470     MOVE 'YEAR'                 TO WS-NF-LABEL (1).
003480     MOVE 'N-CANDS'              TO WS-NF-LABEL (2).
003490     MOVE 'N-ROUNDS'             TO WS-NF-LABEL (3).
003500     MOVE 'VOTES'                TO WS-NF-LABEL (4).
003510     MOVE 'PERCENTAGE'           TO WS-NF-LABEL (5).
003520     MOVE 'ROUND TOTAL-VOTES'    TO WS-NF-LABEL (6).
003530     MOVE 'ROUND EXHAUSTED'      TO WS-NF-LABEL (7).
003540     MOVE 'ROUND OVERVOTES'      TO WS-NF-LABEL (8).
003550     MOVE 'SCORE TIER'           TO WS-NF-LABEL (9).
003560     PERFORM 1110-INIT-ONE-NUMFIELD
003570         VARYING WS-NF-IDX FROM 1 BY 1 UNTIL WS-NF-IDX > 9.
003580*
003590 1110-INIT-ONE-NUMFIELD.
003600     MOVE 0           TO WS-NF-COUNT (WS-NF-IDX).
003610     MOVE 0           TO WS-NF-SUM (WS-NF-IDX).
003620     MOVE +999999999  TO WS-NF-MIN (WS-NF-IDX).
003630     MOVE -999999999  TO WS-NF-MAX (WS-NF-IDX).
003640*
003650*----------------------------------------------------------*
003660*    2000 -- SCAN THE ELECTIONS MASTER FILE
003670*----------------------------------------------------------*
003680 2000-SCAN-ELECTIONS.
003690     MOVE 'N' TO WS-DE-EOF-SW.
003700     PERFORM 2010-READ-ELECTION.
003710     PERFORM 2020-PROCESS-ONE-ELECTION UNTIL WS-DE-EOF.
003720*
003730 2010-READ-ELECTION.
003740     READ MASTER-ELECTIONS-FILE
003750         AT END MOVE 'Y' TO WS-DE-EOF-SW
003760     END-READ.
003770*
003780 2020-PROCESS-ONE-ELECTION.
003790     ADD 1 TO WS-DST-RECORD-COUNT (1).
003800     IF DE-ELECTION-REC = WS-PREV-ELEC-REC
003810         ADD 1 TO WS-DST-DUP-COUNT (1)
003820     END-IF.
003830     MOVE DE-ELECTION-REC TO WS-PREV-ELEC-REC.
003840     IF DE-ELECTION-ID = SPACE OR DE-STATE = SPACE
003850             OR DE-OFFICE = SPACE OR DE-JURIS = SPACE
003860             OR DE-ELECTION-TYPE = SPACE
003870         ADD 1 TO WS-DST-MISSING-COUNT (1)
003880     END-IF.
003890     MOVE 1 TO WS-NF-WORK-IDX.
003900     MOVE DE-YEAR TO WS-NF-WORK-VALUE.
003910     PERFORM 3500-ACCUMULATE-NUMFIELD.
003920     MOVE 2 TO WS-NF-WORK-IDX.
003930     MOVE DE-N-CANDS TO WS-NF-WORK-VALUE.
003940     PERFORM 3500-ACCUMULATE-NUMFIELD.
003950     MOVE 3 TO WS-NF-WORK-IDX.
003960     MOVE DE-N-ROUNDS TO WS-NF-WORK-VALUE.
003970     PERFORM 3500-ACCUMULATE-NUMFIELD.
003980     PERFORM 3000-FIND-OR-ADD-JURIS.
003990     PERFORM 3100-FIND-OR-ADD-OFFICE.
004000     PERFORM 3200-FIND-OR-ADD-STATE.
004010     PERFORM 3300-FIND-OR-ADD-TYPE.
004020     PERFORM 3400-FIND-OR-ADD-YEAR.
004030     MOVE DE-DATE (7:4) TO WS-CUR-DATE-KEY (1:4).
004040     MOVE DE-DATE (1:2) TO WS-CUR-DATE-KEY (5:2).
004050     MOVE DE-DATE (4:2) TO WS-CUR-DATE-KEY (7:2).
004060     IF WS-CUR-DATE-KEY < WS-DATE-MIN-KEY
004070         MOVE WS-CUR-DATE-KEY TO WS-DATE-MIN-KEY
004080         MOVE DE-DATE         TO WS-DATE-MIN-TEXT
004090     END-IF.
004100     IF WS-CUR-DATE-KEY > WS-DATE-MAX-KEY
004110         MOVE WS-CUR-DATE-KEY TO WS-DATE-MAX-KEY
004120         MOVE DE-DATE         TO WS-DATE-MAX-TEXT
004130     END-IF.
004140     PERFORM 2010-READ-ELECTION.
004150*
004160*----------------------------------------------------------*
004170*    2100 -- SCAN THE CANDIDATE-ROUND MASTER FILE
004180*----------------------------------------------------------*
004190 2100-SCAN-CANDIDATES.
004200     MOVE 'N' TO WS-DC-EOF-SW.
004210     PERFORM 2110-READ-CANDIDATE.
004220     PERFORM 2120-PROCESS-ONE-CANDIDATE UNTIL WS-DC-EOF.
004230*
004240 2110-READ-CANDIDATE.
004250     READ MASTER-CANDIDATES-FILE
004260         AT END MOVE 'Y' TO WS-DC-EOF-SW
004270     END-READ.
004280*
004290 2120-PROCESS-ONE-CANDIDATE.
004300     ADD 1 TO WS-DST-RECORD-COUNT (2).
004310     IF DC-CANDIDATE-REC = WS-PREV-CAND-REC
004320         ADD 1 TO WS-DST-DUP-COUNT (2)
004330     END-IF.
004340     MOVE DC-CANDIDATE-REC TO WS-PREV-CAND-REC.
004350     IF DC-ELECTION-ID = SPACE OR DC-CANDIDATE-ID = SPACE
004360             OR DC-NAME = SPACE OR DC-STATUS = SPACE
004370         ADD 1 TO WS-DST-MISSING-COUNT (2)
004380     END-IF.
004390     MOVE 4 TO WS-NF-WORK-IDX.
004400     MOVE DC-VOTES TO WS-NF-WORK-VALUE.
004410     PERFORM 3500-ACCUMULATE-NUMFIELD.
004420     MOVE 5 TO WS-NF-WORK-IDX.
004430     MOVE DC-PERCENTAGE TO WS-NF-WORK-VALUE.
004440     PERFORM 3500-ACCUMULATE-NUMFIELD.
004450     MOVE DC-SOURCE-KEY    TO WS-CUR-CAND-KEY (1:10).
004460     MOVE DC-ELECTION-ID   TO WS-CUR-CAND-KEY (11:60).
004470     MOVE DC-CANDIDATE-ID  TO WS-CUR-CAND-KEY (71:40).
004480     IF WS-CUR-CAND-KEY NOT = WS-PREV-CAND-KEY
004490         ADD 1 TO WS-UNIQUE-CAND-COUNT
004500         MOVE WS-CUR-CAND-KEY TO WS-PREV-CAND-KEY
004510     END-IF.
004520     PERFORM 2110-READ-CANDIDATE.
004530*
004540*----------------------------------------------------------*
004550*    2200 -- SCAN THE ROUND-TOTAL MASTER FILE
004560*----------------------------------------------------------*
004570 2200-SCAN-ROUNDS.
004580     MOVE 'N' TO WS-DR-EOF-SW.
004590     PERFORM 2210-READ-ROUND.
004600     PERFORM 2220-PROCESS-ONE-ROUND UNTIL WS-DR-EOF.
004610*
004620 2210-READ-ROUND.
004630     READ MASTER-ROUNDS-FILE
004640         AT END MOVE 'Y' TO WS-DR-EOF-SW
004650     END-READ.
004660*
004670 2220-PROCESS-ONE-ROUND.
004680     ADD 1 TO WS-DST-RECORD-COUNT (3).
004690     IF DR-ROUND-REC = WS-PREV-RND-REC
004700         ADD 1 TO WS-DST-DUP-COUNT (3)
004710     END-IF.
004720     MOVE DR-ROUND-REC TO WS-PREV-RND-REC.
004730     IF DR-ELECTION-ID = SPACE
004740         ADD 1 TO WS-DST-MISSING-COUNT (3)
004750     END-IF.
004760     MOVE 6 TO WS-NF-WORK-IDX.
004770     MOVE DR-TOTAL-VOTES TO WS-NF-WORK-VALUE.
004780     PERFORM 3500-ACCUMULATE-NUMFIELD.
004790     MOVE 7 TO WS-NF-WORK-IDX.
004800     MOVE DR-EXHAUSTED TO WS-NF-WORK-VALUE.
004810     PERFORM 3500-ACCUMULATE-NUMFIELD.
004820     MOVE 8 TO WS-NF-WORK-IDX.
004830     MOVE DR-OVERVOTES TO WS-NF-WORK-VALUE.
004840     PERFORM 3500-ACCUMULATE-NUMFIELD.
004850     IF DR-ROUND < WS-ROUND-NUM-MIN
004860         MOVE DR-ROUND TO WS-ROUND-NUM-MIN
004870     END-IF.
004880     IF DR-ROUND > WS-ROUND-NUM-MAX
004890         MOVE DR-ROUND TO WS-ROUND-NUM-MAX
004900     END-IF.
004910     PERFORM 2210-READ-ROUND.
004920*
004930*----------------------------------------------------------*
004940*    2300 -- SCAN THE ELECTION-SCORE MASTER FILE
004950*----------------------------------------------------------*
004960 2300-SCAN-SCORES.
004970     MOVE 'N' TO WS-DSC-EOF-SW.
004980     PERFORM 2310-READ-SCORE.
004990     PERFORM 2320-PROCESS-ONE-SCORE UNTIL WS-DSC-EOF.
005000*
005010 2310-READ-SCORE.
005020     READ MASTER-SCORES-FILE
005030         AT END MOVE 'Y' TO WS-DSC-EOF-SW
005040     END-READ.
005050*
005060 2320-PROCESS-ONE-SCORE.
005070     ADD 1 TO WS-DST-RECORD-COUNT (4).
005080     IF DS-SCORE-REC = WS-PREV-SCORE-REC
005090         ADD 1 TO WS-DST-DUP-COUNT (4)
005100     END-IF.
005110     MOVE DS-SCORE-REC TO WS-PREV-SCORE-REC.
005120     IF DS-ELECTION-ID = SPACE
005130         ADD 1 TO WS-DST-MISSING-COUNT (4)
005140     END-IF.
005150     MOVE 9 TO WS-NF-WORK-IDX.
005160     MOVE DS-TIER TO WS-NF-WORK-VALUE.
005170     PERFORM 3500-ACCUMULATE-NUMFIELD.
005180     PERFORM 2310-READ-SCORE.
005190*
005200*----------------------------------------------------------*
005210*    3000 -- DISTINCT-VALUE LIST HELPERS
005220*----------------------------------------------------------*
005230 3000-FIND-OR-ADD-JURIS.
005240     MOVE 'N' TO WS-FOUND-SW.
005250     PERFORM 3010-SCAN-JURIS
005260         VARYING WS-JL-IDX FROM 1 BY 1
005270         UNTIL WS-JL-IDX > WS-JURIS-COUNT OR WS-FOUND.
005280     IF WS-NOT-FOUND AND WS-JURIS-COUNT < 200
005290         ADD 1 TO WS-JURIS-COUNT
005300         MOVE DE-JURIS TO WS-JURIS-LIST (WS-JURIS-COUNT)
005310     END-IF.
005320*
005330 3010-SCAN-JURIS.
005340     IF WS-JURIS-LIST (WS-JL-IDX) = DE-JURIS
005350         MOVE 'Y' TO WS-FOUND-SW
005360     END-IF.
005370*
005380 3100-FIND-OR-ADD-OFFICE.
005390     MOVE 'N' TO WS-FOUND-SW.
005400     PERFORM 3110-SCAN-OFFICE
005410         VARYING WS-OL-IDX FROM 1 BY 1
005420         UNTIL WS-OL-IDX > WS-OFFICE-COUNT OR WS-FOUND.
005430     IF WS-NOT-FOUND AND WS-OFFICE-COUNT < 50
005440         ADD 1 TO WS-OFFICE-COUNT
005450         MOVE DE-OFFICE TO WS-OFFICE-LIST (WS-OFFICE-COUNT)
005460     END-IF.
005470*
005480 3110-SCAN-OFFICE.
005490     IF WS-OFFICE-LIST (WS-OL-IDX) = DE-OFFICE
005500         MOVE 'Y' TO WS-FOUND-SW
005510     END-IF.
005520*
005530 3200-FIND-OR-ADD-STATE.
005540     MOVE 'N' TO WS-FOUND-SW.
005550     PERFORM 3210-SCAN-STATE
005560         VARYING WS-SL-IDX FROM 1 BY 1
005570         UNTIL WS-SL-IDX > WS-STATE-COUNT OR WS-FOUND.
005580     IF WS-NOT-FOUND AND WS-STATE-COUNT < 60
005590         ADD 1 TO WS-STATE-COUNT
005600         MOVE DE-STATE TO WS-STATE-LIST (WS-STATE-COUNT)
005610     END-IF.
005620*
005630 3210-SCAN-STATE.
005640     IF WS-STATE-LIST (WS-SL-IDX) = DE-STATE
005650         MOVE 'Y' TO WS-FOUND-SW
005660     END-IF.
005670*
005680 3300-FIND-OR-ADD-TYPE.
005690     MOVE 'N' TO WS-FOUND-SW.
005700     PERFORM 3310-SCAN-TYPE
005710         VARYING WS-TL-IDX FROM 1 BY 1
005720         UNTIL WS-TL-IDX > WS-TYPE-COUNT OR WS-FOUND.
005730     IF WS-NOT-FOUND AND WS-TYPE-COUNT < 10
005740         ADD 1 TO WS-TYPE-COUNT
005750         MOVE DE-ELECTION-TYPE TO WS-TYPE-LIST (WS-TYPE-COUNT)
005760     END-IF.
005770*
005780 3310-SCAN-TYPE.
005790     IF WS-TYPE-LIST (WS-TL-IDX) = DE-ELECTION-TYPE
005800         MOVE 'Y' TO WS-FOUND-SW
005810     END-IF.
005820*
005830 3400-FIND-OR-ADD-YEAR.
005840     MOVE 'N' TO WS-FOUND-SW.
005850     PERFORM 3410-SCAN-YEAR
005860         VARYING WS-YR-IDX FROM 1 BY 1
005870         UNTIL WS-YR-IDX > WS-YEAR-ENTRY-COUNT OR WS-FOUND.
005880     IF WS-NOT-FOUND AND WS-YEAR-ENTRY-COUNT < 50
005890         ADD 1 TO WS-YEAR-ENTRY-COUNT
005900         MOVE DE-YEAR TO WS-YEAR-VALUE (WS-YEAR-ENTRY-COUNT)
005910         MOVE 1       TO WS-YEAR-COUNT (WS-YEAR-ENTRY-COUNT)
005920     END-IF.
005930*
005940 3410-SCAN-YEAR.
005950     IF WS-YEAR-VALUE (WS-YR-IDX) = DE-YEAR
005960         MOVE 'Y' TO WS-FOUND-SW
005970         ADD 1 TO WS-YEAR-COUNT (WS-YR-IDX)
005980     END-IF.
005990*
006000*----------------------------------------------------------*
006010*    3500 -- GENERIC NUMERIC-FIELD ACCUMULATOR
006020*----------------------------------------------------------*
006030 3500-ACCUMULATE-NUMFIELD.
006040     ADD 1 TO WS-NF-COUNT (WS-NF-WORK-IDX).
006050     ADD WS-NF-WORK-VALUE TO WS-NF-SUM (WS-NF-WORK-IDX).
006060     IF WS-NF-WORK-VALUE < WS-NF-MIN (WS-NF-WORK-IDX)
006070         MOVE WS-NF-WORK-VALUE TO WS-NF-MIN (WS-NF-WORK-IDX)
006080     END-IF.
006090     IF WS-NF-WORK-VALUE > WS-NF-MAX (WS-NF-WORK-IDX)
006100         MOVE WS-NF-WORK-VALUE TO WS-NF-MAX (WS-NF-WORK-IDX)
006110     END-IF.
006120*
006130*----------------------------------------------------------*
006140*    8500 -- SUMMARY STATISTICS REPORT
006150*----------------------------------------------------------*
006160 8500-WRITE-SUMMARY-REPORT.
006170     WRITE RPT-PRINT-LINE FROM WS-RPT-TITLE-LINE.
006180     WRITE RPT-PRINT-LINE FROM WS-RPT-SEPARATOR-LINE.
006190     MOVE WS-CURRENT-MM TO RL-RUN-MM.
006200     MOVE WS-CURRENT-DD TO RL-RUN-DD.
006210     MOVE WS-CURRENT-YY TO RL-RUN-YY.
006220     WRITE RPT-PRINT-LINE FROM WS-RPT-HEADER-LINE.
006230     WRITE RPT-PRINT-LINE FROM WS-RPT-BLANK-LINE.
006240     PERFORM 8510-WRITE-ONE-DATASET-LINE
006250         VARYING WS-DST-IDX FROM 1 BY 1 UNTIL WS-DST-IDX > 4.
006260     WRITE RPT-PRINT-LINE FROM WS-RPT-BLANK-LINE.
006270     PERFORM 8520-WRITE-ONE-NUMFIELD-LINE
006280         VARYING WS-NF-IDX FROM 1 BY 1 UNTIL WS-NF-IDX > 9.
006290     WRITE RPT-PRINT-LINE FROM WS-RPT-BLANK-LINE.
006300     PERFORM 8530-WRITE-RCV-METRICS.
006310     WRITE RPT-PRINT-LINE FROM WS-RPT-BLANK-LINE.
006320     PERFORM 8540-WRITE-ONE-YEAR-LINE
006330         VARYING WS-YR-IDX FROM 1 BY 1
006340         UNTIL WS-YR-IDX > WS-YEAR-ENTRY-COUNT.
006350*
006360 8510-WRITE-ONE-DATASET-LINE.
006370     MOVE WS-DST-LABEL (WS-DST-IDX)        TO RL-DS-LABEL.
006380     MOVE WS-DST-RECORD-COUNT (WS-DST-IDX) TO RL-DS-RECORDS.
006390     MOVE WS-DST-MISSING-COUNT (WS-DST-IDX) TO RL-DS-MISSING.
006400     MOVE WS-DST-DUP-COUNT (WS-DST-IDX)    TO RL-DS-DUPS.
006410     WRITE RPT-PRINT-LINE FROM WS-RPT-DATASET-LINE.
006420*
006430 8520-WRITE-ONE-NUMFIELD-LINE.
006440     MOVE WS-NF-LABEL (WS-NF-IDX) TO RL-NF-LABEL.
006450     MOVE WS-NF-MIN (WS-NF-IDX)   TO RL-NF-MIN.
006460     MOVE WS-NF-MAX (WS-NF-IDX)   TO RL-NF-MAX.
006470     IF WS-NF-COUNT (WS-NF-IDX) > 0
006480         DIVIDE WS-NF-SUM (WS-NF-IDX) BY WS-NF-COUNT (WS-NF-IDX)
006490             GIVING WS-RPT-MEAN-WORK ROUNDED
006500     ELSE
006510         MOVE 0 TO WS-RPT-MEAN-WORK
006520     END-IF.
006530     MOVE WS-RPT-MEAN-WORK TO RL-NF-MEAN.
006540     WRITE RPT-PRINT-LINE FROM WS-RPT-NUMFIELD-LINE.
006550*
006560 8530-WRITE-RCV-METRICS.
006570     MOVE 'UNIQUE JURISDICTIONS' TO RL-METRIC-LABEL.
006580     MOVE WS-JURIS-COUNT TO RL-METRIC-VALUE.
006590     WRITE RPT-PRINT-LINE FROM WS-RPT-METRIC-LINE.
006600     MOVE 'UNIQUE OFFICES'       TO RL-METRIC-LABEL.
006610     MOVE WS-OFFICE-COUNT TO RL-METRIC-VALUE.
006620     WRITE RPT-PRINT-LINE FROM WS-RPT-METRIC-LINE.
006630     MOVE 'UNIQUE STATES'        TO RL-METRIC-LABEL.
006640     MOVE WS-STATE-COUNT TO RL-METRIC-VALUE.
006650     WRITE RPT-PRINT-LINE FROM WS-RPT-METRIC-LINE.
006660     MOVE 'UNIQUE ELECTION TYPES' TO RL-METRIC-LABEL.
006670     MOVE WS-TYPE-COUNT TO RL-METRIC-VALUE.
006680     WRITE RPT-PRINT-LINE FROM WS-RPT-METRIC-LINE.
006690     MOVE 'EARLIEST ELECTION DATE' TO RL-METRIC-LABEL.
006700     MOVE WS-DATE-MIN-TEXT TO RL-METRIC-VALUE.
006710     WRITE RPT-PRINT-LINE FROM WS-RPT-METRIC-LINE.
006720     MOVE 'LATEST ELECTION DATE' TO RL-METRIC-LABEL.
006730     MOVE WS-DATE-MAX-TEXT TO RL-METRIC-VALUE.
006740     WRITE RPT-PRINT-LINE FROM WS-RPT-METRIC-LINE.
006750     MOVE 'TOTAL CANDIDATE RECORDS' TO RL-METRIC-LABEL.
006760     MOVE WS-DST-RECORD-COUNT (2) TO RL-METRIC-VALUE.
006770     WRITE RPT-PRINT-LINE FROM WS-RPT-METRIC-LINE.
006780     MOVE 'UNIQUE CANDIDATES'    TO RL-METRIC-LABEL.
006790     MOVE WS-UNIQUE-CAND-COUNT TO RL-METRIC-VALUE.
006800     WRITE RPT-PRINT-LINE FROM WS-RPT-METRIC-LINE.
006810     MOVE 'TOTAL ROUND RECORDS'  TO RL-METRIC-LABEL.
006820     MOVE WS-DST-RECORD-COUNT (3) TO RL-METRIC-VALUE.
006830     WRITE RPT-PRINT-LINE FROM WS-RPT-METRIC-LINE.
006840     MOVE 'MIN ROUND NUMBER'     TO RL-METRIC-LABEL.
006850     MOVE WS-ROUND-NUM-MIN TO RL-METRIC-VALUE.
006860     WRITE RPT-PRINT-LINE FROM WS-RPT-METRIC-LINE.
006870     MOVE 'MAX ROUND NUMBER'     TO RL-METRIC-LABEL.
006880     MOVE WS-ROUND-NUM-MAX TO RL-METRIC-VALUE.
006890     WRITE RPT-PRINT-LINE FROM WS-RPT-METRIC-LINE.
006900*
006910 8540-WRITE-ONE-YEAR-LINE.
006920     MOVE WS-YEAR-VALUE (WS-YR-IDX) TO RL-YR-VALUE.
006930     MOVE WS-YEAR-COUNT (WS-YR-IDX) TO RL-YR-COUNT.
006940     WRITE RPT-PRINT-LINE FROM WS-RPT-YEAR-LINE.
006950*
006960*----------------------------------------------------------*
006970*    9000 -- CLOSE
006980*----------------------------------------------------------*
006990 9000-CLOSE-FILES.
007000     CLOSE MASTER-ELECTIONS-FILE
007010           MASTER-CANDIDATES-FILE
007020           MASTER-ROUNDS-FILE
007030           MASTER-SCORES-FILE
007040           SUMMARY-REPORT-FILE.
007050*===============================================================*
