000100*===============================================================*
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.    RCVXFER.
000130 AUTHOR.        DAVID QUINTERO.
000140 INSTALLATION.  STATE BOARD OF ELECTIONS - DATA PROCESSING.
000150 DATE-WRITTEN.  08/19/1987.
000160 DATE-COMPILED.
000170 SECURITY.      NON-CONFIDENTIAL.
000180*-----------------------------------------------------------*
000190* PROGRAM NAME:    RCVXFER
000200* ORIGINAL AUTHOR: DAVID QUINTERO
000210*
000220* PURPOSE: CALLED SUBPROGRAM.  RECEIVES ONE ELECTION'S
000230*          CANDIDATE-ROUND ENTRIES (AS ACTUALLY KEYED) IN
000240*          THE RCVCTAB PANEL TABLE, EXPANDS THEM TO A FULL
000250*          CANDIDATE-BY-ROUND GRID (FILLING POST-ELIMINATION
000260*          ROUNDS WITH ZERO VOTES, CARRYING NAME/PERCENTAGE
000270*          FORWARD), COMPUTES THE ROUND-OVER-ROUND VOTE
000280*          TRANSFER FOR EACH PANEL ROW, AND ASSIGNS EACH
000290*          CANDIDATE'S FINAL STATUS (ELECTED/ELIMINATED/
000300*          CONTINUING).  CALLED ONCE PER ELECTION BY RCVCLEAN
000310*          (PARAGRAPH 2400-BUILD-CANDIDATE-PANEL).
000320*
000330* MAINTENANCE LOG
000340* DATE      AUTHOR        REQ#      MAINTENANCE REQUIREMENT
000350* --------- ------------  --------  ------------------------------
000360* 08/19/87  D QUINTERO    RCV-0002  CREATED FOR RCV PIPELINE.
000370* 04/03/91  T HARLOW      RCV-0048  CARRY-FORWARD OF NAME AND
000380*                                   PCT NOW USES NEAREST PRIOR
000390*                                   ROUND INSTEAD OF ROUND 1.
000400* 09/30/98  R ACKERMAN    RCV-Y2K1  ROUND AND PANEL SIZE FIELDS
000410*                                   WIDENED FOR Y2K CLEANUP OF
000420*                                   THE CALLING SEQUENCE.
000430* 03/11/02  R ACKERMAN    RCV-0102  TIE HANDLING IN FINAL ROUND
000440*                                   NOW FLAGS ALL MAX-VOTE
000450*                                   CANDIDATES AS ELECTED.
000460*-----------------------------------------------------------*
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER.   IBM-3090.
000500 OBJECT-COMPUTER.   IBM-3090.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM.
000530*-----------------------------------------------------------*
000540 DATA DIVISION.
000550 FILE SECTION.
000560*-----------------------------------------------------------*
000570 WORKING-STORAGE SECTION.
000580*-----------------------------------------------------------*
000590* COPY OF THE INCOMING PANEL, TAKEN BEFORE THE GRID IS
000600* EXPANDED IN PLACE OVER RCVX-PANEL-TABLE ITSELF.
000610*-----------------------------------------------------------*
000620 77  WS-SAVE-PANEL-SIZE              PIC S9(04) COMP.
000630 01  WS-SAVE-AREA.
000640     05  WS-SAVE-ENTRY OCCURS 2000 TIMES
000650             INDEXED BY WS-SAVE-IDX.
000660         10  WS-SAVE-CANDIDATE-ID    PIC X(40).
000670         10  WS-SAVE-NAME            PIC X(30).
000680         10  WS-SAVE-ROUND           PIC 9(02).
000690         10  WS-SAVE-ROUND-X REDEFINES WS-SAVE-ROUND
000700                                     PIC X(02).
000710         10  WS-SAVE-VOTES           PIC 9(09).
000720         10  WS-SAVE-VOTES-X REDEFINES WS-SAVE-VOTES
000730                                     PIC X(09).
000740         10  WS-SAVE-PERCENTAGE      PIC 9(03)V99.
000750         10  WS-SAVE-TRANSFER-ORIG   PIC S9(09).
000760     05  FILLER                      PIC X(08).
000770*-----------------------------------------------------------*
000780* DISTINCT CANDIDATE LIST, FIRST-SEEN ORDER.
000790*-----------------------------------------------------------*
000800 77  WS-CAND-LIST-COUNT              PIC S9(04) COMP.
000810 01  WS-CAND-LIST-AREA.
000820     05  WS-CAND-LIST-ENTRY OCCURS 2000 TIMES
000830             INDEXED BY WS-CAND-LIST-IDX.
000840         10  WS-CAND-LIST-ID         PIC X(40).
000850     05  FILLER                      PIC X(08).
000860*-----------------------------------------------------------*
000870* GENERAL WORK FIELDS
000880*-----------------------------------------------------------*
000890 01  WS-WORK-FIELDS.
000900     05  WS-MAX-ROUND                PIC S9(02) COMP.
000910     05  WS-MAX-ROUND-X REDEFINES WS-MAX-ROUND
000920                                 PIC X(02).
000930     05  WS-SUB-1                    PIC S9(04) COMP.
000940     05  WS-SUB-2                    PIC S9(04) COMP.
000950     05  WS-ROUND-SUB                PIC S9(02) COMP.
000960     05  WS-OUT-SUB                  PIC S9(04) COMP.
000970     05  WS-FOUND-SW                 PIC X(01).
000980         88  WS-ENTRY-FOUND                  VALUE 'Y'.
000990         88  WS-ENTRY-NOT-FOUND              VALUE 'N'.
001000     05  WS-LAST-NAME                PIC X(30).
001010     05  WS-LAST-PERCENTAGE          PIC 9(03)V99.
001020     05  WS-MAX-VOTES-IN-ROUND       PIC S9(09) COMP.
001030     05  FILLER                      PIC X(08).
001040*-----------------------------------------------------------*
001050 LINKAGE SECTION.
001060     COPY RCVCTAB.
001070*===============================================================*
001080 PROCEDURE DIVISION USING RCVX-ELECTION-ID, RCVX-MAX-ROUND,
001090         RCVX-PANEL-SIZE, RCVX-RETURN-CODE, RCVX-PANEL-TABLE.
001100*-----------------------------------------------------------*
001110 0000-MAIN-ROUTINE.
001120*-----------------------------------------------------------*
001130     MOVE 'Y' TO RCVX-RETURN-CODE.
001140     PERFORM 1000-BUILD-ROUND-PANEL.
001150     IF RCVX-PANEL-OK
001160         PERFORM 1200-COMPUTE-TRANSFER
001170         PERFORM 1300-ASSIGN-STATUS
001180     END-IF.
001190     GOBACK.
001200*-----------------------------------------------------------*
001210 1000-BUILD-ROUND-PANEL.
001220*-----------------------------------------------------------*
001230*    SAVE THE AS-KEYED PANEL, FIND THE MAX ROUND AND THE
001240*    DISTINCT CANDIDATE LIST, THEN REBUILD THE FULL GRID
001250*    OVER RCVX-PANEL-TABLE (PARA 1100).
001260*-----------------------------------------------------------*
001270     MOVE RCVX-PANEL-SIZE TO WS-SAVE-PANEL-SIZE.
001280     MOVE 0 TO WS-CAND-LIST-COUNT.
001290     MOVE 1 TO WS-MAX-ROUND.
001300     PERFORM 1010-SAVE-ONE-ENTRY
001310         VARYING WS-SUB-1 FROM 1 BY 1
001320         UNTIL WS-SUB-1 > WS-SAVE-PANEL-SIZE.
001330     IF WS-CAND-LIST-COUNT * WS-MAX-ROUND > 2000
001340         MOVE 'N' TO RCVX-RETURN-CODE
001350     ELSE
001360         PERFORM 1100-FILL-MISSING-ROUND
001370     END-IF.
001380*-----------------------------------------------------------*
001390 1010-SAVE-ONE-ENTRY.
001400*-----------------------------------------------------------*
001410     MOVE RCVX-CANDIDATE-ID (WS-SUB-1)
001420         TO WS-SAVE-CANDIDATE-ID (WS-SUB-1).
001430     MOVE RCVX-NAME (WS-SUB-1)       TO WS-SAVE-NAME (WS-SUB-1).
001440     MOVE RCVX-ROUND (WS-SUB-1)      TO WS-SAVE-ROUND (WS-SUB-1).
001450     MOVE RCVX-VOTES (WS-SUB-1)      TO WS-SAVE-VOTES (WS-SUB-1).
001460     MOVE RCVX-PERCENTAGE (WS-SUB-1)
001470         TO WS-SAVE-PERCENTAGE (WS-SUB-1).
001480     MOVE RCVX-TRANSFER-ORIG (WS-SUB-1)
001490         TO WS-SAVE-TRANSFER-ORIG (WS-SUB-1).
001500     IF RCVX-ROUND (WS-SUB-1) > WS-MAX-ROUND
001510         MOVE RCVX-ROUND (WS-SUB-1) TO WS-MAX-ROUND
001520     END-IF.
001530     MOVE 'N' TO WS-FOUND-SW.
001540     PERFORM 1020-SEARCH-CAND-LIST
001550         VARYING WS-SUB-2 FROM 1 BY 1
001560         UNTIL WS-SUB-2 > WS-CAND-LIST-COUNT
001570            OR WS-ENTRY-FOUND.
001580     IF WS-ENTRY-NOT-FOUND
001590         ADD 1 TO WS-CAND-LIST-COUNT
001600         MOVE RCVX-CANDIDATE-ID (WS-SUB-1)
001610             TO WS-CAND-LIST-ID (WS-CAND-LIST-COUNT)
001620     END-IF.
001630*-----------------------------------------------------------*
001640 1020-SEARCH-CAND-LIST.
001650*-----------------------------------------------------------*
001660     IF WS-CAND-LIST-ID (WS-SUB-2) =
001670             RCVX-CANDIDATE-ID (WS-SUB-1)
001680         MOVE 'Y' TO WS-FOUND-SW
001690     END-IF.
001700*-----------------------------------------------------------*
001710 1100-FILL-MISSING-ROUND.
001720*-----------------------------------------------------------*
001730*    FOR EACH DISTINCT CANDIDATE, EACH ROUND 1..MAX-ROUND,
001740*    COPY THE SAVED INPUT ROW IF ONE EXISTS FOR THAT ROUND,
001750*    ELSE CARRY FORWARD THE NEAREST PRIOR ROUND'S NAME AND
001760*    PERCENTAGE WITH VOTES FORCED TO ZERO.
001770*-----------------------------------------------------------*
001780     MOVE 0 TO WS-OUT-SUB.
001790     PERFORM 1110-FILL-ONE-CANDIDATE
001800         VARYING WS-SUB-1 FROM 1 BY 1
001810         UNTIL WS-SUB-1 > WS-CAND-LIST-COUNT.
001820     MOVE WS-OUT-SUB TO RCVX-PANEL-SIZE.
001830*-----------------------------------------------------------*
001840 1110-FILL-ONE-CANDIDATE.
001850*-----------------------------------------------------------*
001860     MOVE SPACE TO WS-LAST-NAME.
001870     MOVE 0 TO WS-LAST-PERCENTAGE.
001880     PERFORM 1120-FILL-ONE-ROUND
001890         VARYING WS-ROUND-SUB FROM 1 BY 1
001900         UNTIL WS-ROUND-SUB > WS-MAX-ROUND.
001910*-----------------------------------------------------------*
001920 1120-FILL-ONE-ROUND.
001930*-----------------------------------------------------------*
001940     MOVE 'N' TO WS-FOUND-SW.
001950     PERFORM 1130-MATCH-SAVED-ROW
001960         VARYING WS-SUB-2 FROM 1 BY 1
001970         UNTIL WS-SUB-2 > WS-SAVE-PANEL-SIZE
001980            OR WS-ENTRY-FOUND.
001990     ADD 1 TO WS-OUT-SUB.
002000     IF WS-ENTRY-FOUND
002010         MOVE WS-SAVE-CANDIDATE-ID (WS-SUB-2)
002020             TO RCVX-CANDIDATE-ID (WS-OUT-SUB)
002030         MOVE WS-SAVE-NAME (WS-SUB-2) TO RCVX-NAME (WS-OUT-SUB)
002040         MOVE WS-SAVE-ROUND (WS-SUB-2)
002050             TO RCVX-ROUND (WS-OUT-SUB)
002060         MOVE WS-SAVE-VOTES (WS-SUB-2)
002070             TO RCVX-VOTES (WS-OUT-SUB)
002080         MOVE WS-SAVE-PERCENTAGE (WS-SUB-2)
002090             TO RCVX-PERCENTAGE (WS-OUT-SUB)
002100         MOVE WS-SAVE-TRANSFER-ORIG (WS-SUB-2)
002110             TO RCVX-TRANSFER-ORIG (WS-OUT-SUB)
002120         MOVE 'Y' TO RCVX-HAS-INPUT-SW (WS-OUT-SUB)
002130         MOVE WS-SAVE-NAME (WS-SUB-2) TO WS-LAST-NAME
002140         MOVE WS-SAVE-PERCENTAGE (WS-SUB-2) TO WS-LAST-PERCENTAGE
002150     ELSE
002160         MOVE WS-CAND-LIST-ID (WS-SUB-1)
002170             TO RCVX-CANDIDATE-ID (WS-OUT-SUB)
002180         MOVE WS-LAST-NAME           TO RCVX-NAME (WS-OUT-SUB)
002190         MOVE WS-ROUND-SUB           TO RCVX-ROUND (WS-OUT-SUB)
002200         MOVE 0                      TO RCVX-VOTES (WS-OUT-SUB)
002210         MOVE WS-LAST-PERCENTAGE
002220             TO RCVX-PERCENTAGE (WS-OUT-SUB)
002230         MOVE 0                TO RCVX-TRANSFER-ORIG (WS-OUT-SUB)
002240         MOVE 'N' TO RCVX-HAS-INPUT-SW (WS-OUT-SUB)
002250     END-IF.
002260*-----------------------------------------------------------*
002270 1130-MATCH-SAVED-ROW.
002280*-----------------------------------------------------------*
002290     IF WS-SAVE-CANDIDATE-ID (WS-SUB-2) =
002300             WS-CAND-LIST-ID (WS-SUB-1)
002310        AND WS-SAVE-ROUND (WS-SUB-2) = WS-ROUND-SUB
002320         MOVE 'Y' TO WS-FOUND-SW
002330     END-IF.
002340*-----------------------------------------------------------*
002350 1200-COMPUTE-TRANSFER.
002360*-----------------------------------------------------------*
002370*    GRID IS ORDERED BY CANDIDATE THEN ROUND ASCENDING
002380*    (BUILT THAT WAY IN PARA 1100).  ROUND 1 TRANSFER IS
002390*    ALWAYS ZERO; OTHER ROUNDS ARE THE VOTE DELTA FROM THE
002400*    IMMEDIATELY PRIOR ENTRY FOR THE SAME CANDIDATE.
002410*-----------------------------------------------------------*
002420     PERFORM 1210-TRANSFER-ONE-ROW
002430         VARYING WS-SUB-1 FROM 1 BY 1
002440         UNTIL WS-SUB-1 > RCVX-PANEL-SIZE.
002450*-----------------------------------------------------------*
002460 1210-TRANSFER-ONE-ROW.
002470*-----------------------------------------------------------*
002480     IF RCVX-ROUND (WS-SUB-1) = 1
002490         MOVE 0 TO RCVX-TRANSFER-CALC (WS-SUB-1)
002500     ELSE
002510         COMPUTE RCVX-TRANSFER-CALC (WS-SUB-1) =
002520             RCVX-VOTES (WS-SUB-1) - RCVX-VOTES (WS-SUB-1 - 1)
002530     END-IF.
002540*-----------------------------------------------------------*
002550 1300-ASSIGN-STATUS.
002560*-----------------------------------------------------------*
002570*    FIND THE CONTIGUOUS BLOCK OF FINAL-ROUND ROWS (ONE PER
002580*    CANDIDATE), FIND THE MAX VOTE COUNT AMONG THEM, MARK
002590*    EVERY CANDIDATE AT THAT COUNT ELECTED, ALL OTHER FINAL-
002600*    ROUND CANDIDATES ELIMINATED.  EARLIER ROUNDS: VOTES > 0
002610*    CONTINUING, VOTES = 0 ELIMINATED.
002620*-----------------------------------------------------------*
002630     MOVE -1 TO WS-MAX-VOTES-IN-ROUND.
002640     PERFORM 1310-FIND-FINAL-ROUND-MAX
002650         VARYING WS-SUB-1 FROM 1 BY 1
002660         UNTIL WS-SUB-1 > RCVX-PANEL-SIZE.
002670     PERFORM 1320-SET-STATUS-ONE-ROW
002680         VARYING WS-SUB-1 FROM 1 BY 1
002690         UNTIL WS-SUB-1 > RCVX-PANEL-SIZE.
002700*-----------------------------------------------------------*
002710 1310-FIND-FINAL-ROUND-MAX.
002720*-----------------------------------------------------------*
002730     IF RCVX-ROUND (WS-SUB-1) = RCVX-MAX-ROUND
002740        AND RCVX-VOTES (WS-SUB-1) > WS-MAX-VOTES-IN-ROUND
002750         MOVE RCVX-VOTES (WS-SUB-1) TO WS-MAX-VOTES-IN-ROUND
002760     END-IF.
002770*-----------------------------------------------------------*
002780 1320-SET-STATUS-ONE-ROW.
002790*-----------------------------------------------------------*
002800     IF RCVX-ROUND (WS-SUB-1) = RCVX-MAX-ROUND
002810         IF RCVX-VOTES (WS-SUB-1) = WS-MAX-VOTES-IN-ROUND
002820             MOVE 'Elected'     TO RCVX-STATUS (WS-SUB-1)
002830         ELSE
002840             MOVE 'Eliminated'  TO RCVX-STATUS (WS-SUB-1)
002850         END-IF
002860     ELSE
002870         IF RCVX-VOTES (WS-SUB-1) > 0
002880             MOVE 'Continuing'  TO RCVX-STATUS (WS-SUB-1)
002890         ELSE
002900             MOVE 'Eliminated'  TO RCVX-STATUS (WS-SUB-1)
002910         END-IF
002920     END-IF.
