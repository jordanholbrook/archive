000100*----------------------------------------------------------*
000110*    RCVCTAB  -  CANDIDATE X ROUND PANEL, PASSED ON THE     *
000120*    CALL FROM RCVCLEAN TO RCVXFER FOR ONE ELECTION AT A    *
000130*    TIME.  BUILT BY RCVCLEAN, FILLED IN BY RCVXFER.        *
000140*    PREFIX RCVX- USED THROUGHOUT.                          *
000150*----------------------------------------------------------*
000160 01  RCVX-ELECTION-ID                PIC X(60).
000170 01  RCVX-MAX-ROUND                  PIC S9(02) COMP.
000180 01  RCVX-PANEL-SIZE                 PIC S9(04) COMP.
000190 01  RCVX-RETURN-CODE                PIC X(01).
000200     88  RCVX-PANEL-OK                       VALUE 'Y'.
000210     88  RCVX-PANEL-OVERFLOW                 VALUE 'N'.
000220 01  RCVX-PANEL-TABLE.
000230     05  RCVX-PANEL-ENTRY OCCURS 1 TO 2000 TIMES
000240             DEPENDING ON RCVX-PANEL-SIZE
000250             INDEXED BY RCVX-IDX.
000260         10  RCVX-CANDIDATE-ID       PIC X(40).
000270         10  RCVX-NAME               PIC X(30).
000280         10  RCVX-ROUND              PIC 9(02).
000290         10  RCVX-VOTES              PIC 9(09).
000300         10  RCVX-PERCENTAGE         PIC 9(03)V99.
000310         10  RCVX-TRANSFER-ORIG      PIC S9(09).
000320         10  RCVX-TRANSFER-CALC      PIC S9(09).
000330         10  RCVX-STATUS             PIC X(11).
000340         10  RCVX-HAS-INPUT-SW       PIC X(01).
000350             88  RCVX-HAS-INPUT              VALUE 'Y'.
000360             88  RCVX-NO-INPUT               VALUE 'N'.
